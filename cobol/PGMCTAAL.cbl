000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMCTAAL.                                                    
000300 AUTHOR. R QUIROGA.                                                       
000400 INSTALLATION. BANCO DEL NORTE - GERENCIA DE SISTEMAS.                    
000500 DATE-WRITTEN. 11/14/1987.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  USO INTERNO - CIRCULACION RESTRINGIDA AL AREA DE              
000800     SISTEMAS DE CUENTAS.                                                 
000900                                                                          
001000***************************************************************           
001100*    PGMCTAAL  -  ALTA DE CUENTAS                             *           
001200*    ==========================                               *           
001300*    FUNCIONAMIENTO                                            *          
001400*    * LEE SOLICITUDES DE ALTA DE CUENTA (USR-ID Y SALDO       *          
001500*      INICIAL) DESDE DDCTAENT.                                *          
001600*    * VALIDA QUE EL USUARIO EXISTA EN EL MAESTRO DE           *          
001700*      USUARIOS Y QUE NO POSEA YA 10 CUENTAS (ALTAS O BAJAS).  *          
001800*    * ASIGNA EL PROXIMO NUMERO DE CUENTA EN FORMA CORRELATIVA *          
001900*      Y GLOBAL, A PARTIR DE 1000000000.                       *          
002000*    * GRABA LA NUEVA CUENTA EN EL MAESTRO DDCTAMAE Y EMITE    *          
002100*      LA RESPUESTA POR DDCTASAL.                               *         
002200*                                                               *         
002300*    REGISTRO DE CAMBIOS                                       *          
002400*    --------------------------------------------------------- *          
002500*    14/11/87 RQ  000000  PROGRAMA ORIGINAL.                   *          
002600*    02/03/88 RQ  000014  SE AGREGA CORTE DE CONTROL POR        *         
002700*                         CANTIDAD DE CUENTAS RECHAZADAS.      *          
002800*    19/07/89 MLV 000031  CORRECCION EN EL CALCULO DEL PROXIMO *          
002900*                         NUMERO DE CUENTA CUANDO EL MAESTRO    *         
003000*                         ESTA VACIO.                           *         
003100*    05/01/91 MLV 000058  SE INCORPORA VALIDACION DE MAXIMO     *         
003200*                         DE CUENTAS POR USUARIO (10).          *         
003300*    22/08/93 SDP 000079  AJUSTE DE FORMATO DE SALIDA PARA      *         
003400*                         CONCILIACION CONTABLE.                *         
003500*    09/02/96 SDP 000102  SE AGREGA TOTALIZADOR DE RECHAZOS     *         
003600*                         POR CODIGO EN EL INFORME FINAL.       *         
003700*    14/10/98 JAR 000118  REMEDIACION Y2K - LA FECHA DE ALTA    *         
003800*                         PASA A REGISTRARSE CON SIGLO (CCYY)   *         
003900*                         EN LUGAR DE AAMMDD DE DOS DIGITOS.    *         
004000*    03/05/99 JAR 000124  VERIFICACION FINAL DE REMEDIACION Y2K *         
004100*                         - PRUEBAS DE CORTE DE SIGLO.          *         
004200*    17/11/02 JAR 000151  SE ELEVA EL LARGO DEL NUMERO DE       *         
004300*                         CUENTA DE 8 A 10 POSICIONES.          *         
004400*    25/06/05 CFM 000183  SE AGREGA GENERACION DEL ID DE        *         
004500*                         TRANSACCION DE 32 POSICIONES PARA     *         
004600*                         USO COMUN CON LOS PROGRAMAS DE        *         
004700*                         MOVIMIENTOS (PGMSALDB / PGMSALCR).    *         
004800*    30/03/09 CFM 000207  MIGRACION DEL MAESTRO DE CUENTAS A    *         
004900*                         ARCHIVO PLANO; SE ELIMINA EL ACCESO   *         
005000*                         POR SQL Y SE INCORPORA TABLA EN       *         
005100*                         MEMORIA CON BUSQUEDA SECUENCIAL.      *         
005200*    11/02/11 CFM 000219  REVISION GENERAL PARA AUDITORIA DE    *         
005300*                         SISTEMAS - SIN CAMBIOS FUNCIONALES.   *         
005400***************************************************************           
005500                                                                          
005600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900                                                                          
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM                                                   
006200     UPSI-0 ON STATUS IS WS-SW-DIAGNOSTICO                                
006300     CLASS CLASE-DIGITOS IS '0' THRU '9'.                                 
006400                                                                          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT ENTRADA ASSIGN DDCTAENT                                       
006800     FILE STATUS IS FS-ENT.                                               
006900                                                                          
007000     SELECT SALIDA  ASSIGN DDCTASAL                                       
007100     FILE STATUS IS FS-SAL.                                               
007200                                                                          
007300     SELECT USRMAE  ASSIGN DDUSRMAE                                       
007400     FILE STATUS IS FS-USR.                                               
007500                                                                          
007600     SELECT CTAMAE  ASSIGN DDCTAMAE                                       
007700     FILE STATUS IS FS-CTA.                                               
007800                                                                          
007900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200                                                                          
008300 FD  ENTRADA                                                              
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     RECORDING MODE IS F.                                                 
008600 01  REG-ENTRADA.                                                         
008700     03  ENT-USR-ID          PIC 9(09).                                   
008800     03  ENT-SALDO-INIC      PIC S9(13)V99 COMP-3.                        
008900     03  FILLER              PIC X(06).                                   
009000                                                                          
009100 FD  SALIDA                                                               
009200     BLOCK CONTAINS 0 RECORDS                                             
009300     RECORDING MODE IS F.                                                 
009400 01  REG-SALIDA.                                                          
009500     03  SAL-COD-RECHAZO     PIC 9(02).                                   
009600     03  SAL-USR-ID          PIC 9(09).                                   
009700     03  SAL-CTA-ID          PIC 9(09).                                   
009800     03  SAL-CTA-NUMERO      PIC X(10).                                   
009900     03  SAL-FECHA-ALTA      PIC 9(08).                                   
010000     03  SAL-HORA-ALTA       PIC 9(06).                                   
010100     03  FILLER              PIC X(10).                                   
010200                                                                          
010300 FD  USRMAE                                                               
010400     BLOCK CONTAINS 0 RECORDS                                             
010500     RECORDING MODE IS F.                                                 
010600     COPY CPCTAUSR.                                                       
010700                                                                          
010800 FD  CTAMAE                                                               
010900     BLOCK CONTAINS 0 RECORDS                                             
011000     RECORDING MODE IS F.                                                 
011100     COPY CPCTACTA.                                                       
011200                                                                          
011300 WORKING-STORAGE SECTION.                                                 
011400*=======================*                                                 
011500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
011600                                                                          
011700*----------- ARCHIVOS ------------------------------------------          
011800 77  FS-ENT                  PIC XX       VALUE SPACES.                   
011900 77  FS-SAL                  PIC XX       VALUE SPACES.                   
012000 77  FS-USR                  PIC XX       VALUE SPACES.                   
012100 77  FS-CTA                  PIC XX       VALUE SPACES.                   
012200                                                                          
012300 77  WS-STATUS-FIN           PIC X.                                       
012400     88  WS-FIN-LECTURA                   VALUE 'Y'.                      
012500     88  WS-NO-FIN-LECTURA                VALUE 'N'.                      
012600                                                                          
012700 77  WS-STATUS-USR           PIC X.                                       
012800     88  WS-FIN-USR                       VALUE 'Y'.                      
012900     88  WS-NO-FIN-USR                    VALUE 'N'.                      
013000                                                                          
013100 77  WS-STATUS-CTA           PIC X.                                       
013200     88  WS-FIN-CTA                       VALUE 'Y'.                      
013300     88  WS-NO-FIN-CTA                    VALUE 'N'.                      
013400                                                                          
013500 77  WS-SW-DIAGNOSTICO       PIC X        VALUE 'N'.                      
013600                                                                          
013700*----------- TABLA DE USUARIOS (MAESTRO EN MEMORIA) -------------         
013800 01  WS-TAB-USUARIOS.                                                     
013900     03  WS-USR-CANT         PIC 9(04) COMP VALUE ZEROS.                  
014000     03  WS-USR-ELEMENTO OCCURS 0200 TIMES                                
014100                         INDEXED BY WS-USR-IDX.                           
014200         05  TU-ID           PIC 9(09)  VALUE ZEROS.                      
014300         05  TU-NOMBRE       PIC X(20)  VALUE SPACES.                     
014400     03  FILLER              PIC X(04)  VALUE SPACES.                     
014500                                                                          
014600*----------- TABLA DE CUENTAS (MAESTRO EN MEMORIA) ---------------        
014700 01  WS-TAB-CUENTAS.                                                      
014800     03  WS-CTA-CANT         PIC 9(05) COMP VALUE ZEROS.                  
014900     03  WS-CTA-ELEMENTO OCCURS 2000 TIMES                                
015000                         INDEXED BY WS-CTA-IDX.                           
015100         05  TC-ID           PIC 9(09)  VALUE ZEROS.                      
015200         05  TC-USR-ID       PIC 9(09)  VALUE ZEROS.                      
015300         05  TC-NUMERO       PIC X(10)  VALUE SPACES.                     
015400         05  TC-ESTADO       PIC X(01)  VALUE '2'.                        
015500         05  TC-SALDO        PIC S9(13)V99 COMP-3 VALUE ZEROS.            
015600         05  TC-ALTA-FECHA   PIC 9(08)  VALUE ZEROS.                      
015700         05  TC-ALTA-HORA    PIC 9(06)  VALUE ZEROS.                      
015800         05  TC-BAJA-FECHA   PIC 9(08)  VALUE ZEROS.                      
015900         05  TC-BAJA-HORA    PIC 9(06)  VALUE ZEROS.                      
016000     03  FILLER              PIC X(04)  VALUE SPACES.                     
016100                                                                          
016200*----------- VARIABLES DE TRABAJO --------------------------------        
016300 77  WS-CTA-CANT-USUARIO     PIC 9(02) COMP VALUE ZEROS.                  
016400 77  WS-NUMERO-MAYOR-N       PIC 9(10)    VALUE ZEROS.                    
016500                                                                          
016600 01  WS-AREA-NUMERICA.                                                    
016700     03  WS-NUMERO-N         PIC 9(10)    VALUE ZEROS.                    
016800 01  WS-AREA-NUMERICA-R REDEFINES WS-AREA-NUMERICA.                       
016900     03  WS-NUMERO-X         PIC X(10).                                   
017000                                                                          
017100 01  WS-NUMERO-NUEVO-AREA.                                                
017200     03  WS-NUMERO-NUEVO-N   PIC 9(10)    VALUE ZEROS.                    
017300 01  WS-NUMERO-NUEVO-R REDEFINES WS-NUMERO-NUEVO-AREA.                    
017400     03  WS-NUMERO-NUEVO-X   PIC X(10).                                   
017500                                                                          
017600*----------- FECHA Y HORA DE PROCESO -----------------------------        
017700 01  WS-FECHA-SISTEMA        PIC 9(08)    VALUE ZEROS.                    
017800 01  WS-HORA-SISTEMA         PIC 9(08)    VALUE ZEROS.                    
017900 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                         
018000     03  WS-HORA-HHMISS      PIC 9(06).                                   
018100     03  FILLER              PIC 9(02).                                   
018200                                                                          
018300*----------- ACUMULADORES ----------------------------------------        
018400 77  WS-LEIDOS               PIC 9(05) COMP VALUE ZEROS.                  
018500 77  WS-ACEPTADOS            PIC 9(05) COMP VALUE ZEROS.                  
018600 77  WS-RECHAZADOS           PIC 9(05) COMP VALUE ZEROS.                  
018700 77  WS-TOTAL-PRINT          PIC ZZZZ9.                                   
018800                                                                          
018900*///////////// COPYS DE RECHAZO /////////////////////////////////         
019000     COPY CPCTAERR.                                                       
019100*//////////////////////////////////////////////////////////////           
019200                                                                          
019300 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
019400                                                                          
019500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
019600 PROCEDURE DIVISION.                                                      
019700                                                                          
019800 MAIN-PROGRAM-I.                                                          
019900                                                                          
020000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
020100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
020200                            UNTIL WS-FIN-LECTURA.                         
020300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
020400                                                                          
020500 MAIN-PROGRAM-F. GOBACK.                                                  
020600                                                                          
020700                                                                          
020800*-----------------------------------------------------------------        
020900 1000-INICIO-I.                                                           
021000                                                                          
021100     SET WS-NO-FIN-LECTURA TO TRUE.                                       
021200                                                                          
021300     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.                          
021400     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
021500                                                                          
021600     OPEN INPUT ENTRADA.                                                  
021700     IF FS-ENT IS NOT EQUAL '00'                                          
021800        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENT                       
021900        SET WS-FIN-LECTURA TO TRUE                                        
022000     END-IF.                                                              
022100                                                                          
022200     OPEN OUTPUT SALIDA.                                                  
022300     IF FS-SAL IS NOT EQUAL '00'                                          
022400        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SAL                        
022500        MOVE 9999 TO RETURN-CODE                                          
022600        SET WS-FIN-LECTURA TO TRUE                                        
022700     END-IF.                                                              
022800                                                                          
022900     OPEN INPUT USRMAE.                                                   
023000     IF FS-USR IS NOT EQUAL '00'                                          
023100        DISPLAY '* ERROR EN OPEN USRMAE = ' FS-USR                        
023200        MOVE 9999 TO RETURN-CODE                                          
023300        SET WS-FIN-LECTURA TO TRUE                                        
023400     END-IF.                                                              
023500                                                                          
023600     PERFORM 1100-CARGAR-USUARIOS-I                                       
023700        THRU 1100-CARGAR-USUARIOS-F.                                      
023800                                                                          
023900     OPEN INPUT CTAMAE.                                                   
024000     IF FS-CTA IS NOT EQUAL '00'                                          
024100        DISPLAY '* ERROR EN OPEN CTAMAE = ' FS-CTA                        
024200        MOVE 9999 TO RETURN-CODE                                          
024300        SET WS-FIN-LECTURA TO TRUE                                        
024400     END-IF.                                                              
024500                                                                          
024600     PERFORM 1200-CARGAR-CUENTAS-I                                        
024700        THRU 1200-CARGAR-CUENTAS-F.                                       
024800                                                                          
024900     IF NOT WS-FIN-LECTURA                                                
025000        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
025100     END-IF.                                                              
025200                                                                          
025300 1000-INICIO-F. EXIT.                                                     
025400                                                                          
025500                                                                          
025600*-----------------------------------------------------------------        
025700 1100-CARGAR-USUARIOS-I.                                                  
025800                                                                          
025900     SET WS-NO-FIN-USR TO TRUE.                                           
026000                                                                          
026100     PERFORM 1110-LEER-USUARIO-I THRU 1110-LEER-USUARIO-F.                
026200     PERFORM 1120-ALTA-EN-TABLA-I THRU 1120-ALTA-EN-TABLA-F               
026300        UNTIL WS-FIN-USR.                                                 
026400                                                                          
026500     CLOSE USRMAE.                                                        
026600                                                                          
026700 1100-CARGAR-USUARIOS-F. EXIT.                                            
026800                                                                          
026900                                                                          
027000*-----------------------------------------------------------------        
027100 1110-LEER-USUARIO-I.                                                     
027200                                                                          
027300     READ USRMAE                                                          
027400                                                                          
027500     EVALUATE FS-USR                                                      
027600        WHEN '00'                                                         
027700           CONTINUE                                                       
027800        WHEN '10'                                                         
027900           SET WS-FIN-USR TO TRUE                                         
028000        WHEN OTHER                                                        
028100           DISPLAY '*ERROR EN LECTURA USRMAE: ' FS-USR                    
028200           MOVE 9999 TO RETURN-CODE                                       
028300           SET WS-FIN-USR TO TRUE                                         
028400     END-EVALUATE.                                                        
028500                                                                          
028600 1110-LEER-USUARIO-F. EXIT.                                               
028700                                                                          
028800                                                                          
028900*-----------------------------------------------------------------        
029000 1120-ALTA-EN-TABLA-I.                                                    
029100                                                                          
029200     ADD 1 TO WS-USR-CANT.                                                
029300     SET WS-USR-IDX TO WS-USR-CANT.                                       
029400     MOVE USR-ID     TO TU-ID (WS-USR-IDX).                               
029500     MOVE USR-NOMBRE TO TU-NOMBRE (WS-USR-IDX).                           
029600                                                                          
029700     PERFORM 1110-LEER-USUARIO-I THRU 1110-LEER-USUARIO-F.                
029800                                                                          
029900 1120-ALTA-EN-TABLA-F. EXIT.                                              
030000                                                                          
030100                                                                          
030200*-----------------------------------------------------------------        
030300 1200-CARGAR-CUENTAS-I.                                                   
030400                                                                          
030500     SET WS-NO-FIN-CTA TO TRUE.                                           
030600                                                                          
030700     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
030800     PERFORM 1220-ALTA-EN-TABLA-I THRU 1220-ALTA-EN-TABLA-F               
030900        UNTIL WS-FIN-CTA.                                                 
031000                                                                          
031100     CLOSE CTAMAE.                                                        
031200                                                                          
031300 1200-CARGAR-CUENTAS-F. EXIT.                                             
031400                                                                          
031500                                                                          
031600*-----------------------------------------------------------------        
031700 1210-LEER-CUENTA-I.                                                      
031800                                                                          
031900     READ CTAMAE                                                          
032000                                                                          
032100     EVALUATE FS-CTA                                                      
032200        WHEN '00'                                                         
032300           CONTINUE                                                       
032400        WHEN '10'                                                         
032500           SET WS-FIN-CTA TO TRUE                                         
032600        WHEN OTHER                                                        
032700           DISPLAY '*ERROR EN LECTURA CTAMAE: ' FS-CTA                    
032800           MOVE 9999 TO RETURN-CODE                                       
032900           SET WS-FIN-CTA TO TRUE                                         
033000     END-EVALUATE.                                                        
033100                                                                          
033200 1210-LEER-CUENTA-F. EXIT.                                                
033300                                                                          
033400                                                                          
033500*-----------------------------------------------------------------        
033600 1220-ALTA-EN-TABLA-I.                                                    
033700                                                                          
033800     ADD 1 TO WS-CTA-CANT.                                                
033900     SET WS-CTA-IDX TO WS-CTA-CANT.                                       
034000     MOVE CTA-ID          TO TC-ID (WS-CTA-IDX).                          
034100     MOVE CTA-USR-ID      TO TC-USR-ID (WS-CTA-IDX).                      
034200     MOVE CTA-NUMERO      TO TC-NUMERO (WS-CTA-IDX).                      
034300     MOVE CTA-ESTADO      TO TC-ESTADO (WS-CTA-IDX).                      
034400     MOVE CTA-SALDO       TO TC-SALDO (WS-CTA-IDX).                       
034500     MOVE CTA-ALTA-FECHA  TO TC-ALTA-FECHA (WS-CTA-IDX).                  
034600     MOVE CTA-ALTA-HORA   TO TC-ALTA-HORA (WS-CTA-IDX).                   
034700     MOVE CTA-BAJA-FECHA  TO TC-BAJA-FECHA (WS-CTA-IDX).                  
034800     MOVE CTA-BAJA-HORA   TO TC-BAJA-HORA (WS-CTA-IDX).                   
034900                                                                          
035000     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
035100                                                                          
035200 1220-ALTA-EN-TABLA-F. EXIT.                                              
035300                                                                          
035400                                                                          
035500*-----------------------------------------------------------------        
035600 2000-PROCESO-I.                                                          
035700                                                                          
035800     ADD 1 TO WS-LEIDOS.                                                  
035900     MOVE ZEROS TO WS-COD-RECHAZO.                                        
036000     MOVE SPACES TO REG-SALIDA.                                           
036100                                                                          
036200     PERFORM 2210-BUSCAR-USUARIO-I                                        
036300        THRU 2210-BUSCAR-USUARIO-F.                                       
036400                                                                          
036500     IF RCZ-NINGUNO                                                       
036600        PERFORM 2220-VALIDAR-MAXIMO-I                                     
036700           THRU 2220-VALIDAR-MAXIMO-F                                     
036800     END-IF.                                                              
036900                                                                          
037000     IF RCZ-NINGUNO                                                       
037100        PERFORM 2230-CALCULAR-NUMERO-I                                    
037200           THRU 2230-CALCULAR-NUMERO-F                                    
037300        PERFORM 2400-GRABAR-REG-I                                         
037400           THRU 2400-GRABAR-REG-F                                         
037500        ADD 1 TO WS-ACEPTADOS                                             
037600     ELSE                                                                 
037700        ADD 1 TO WS-RECHAZADOS                                            
037800     END-IF.                                                              
037900                                                                          
038000     PERFORM 2600-ESCRIBIR-SALIDA-I                                       
038100        THRU 2600-ESCRIBIR-SALIDA-F.                                      
038200                                                                          
038300     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
038400                                                                          
038500 2000-PROCESO-F. EXIT.                                                    
038600                                                                          
038700                                                                          
038800*-----------------------------------------------------------------        
038900 2100-LEER-I.                                                             
039000                                                                          
039100     READ ENTRADA                                                         
039200                                                                          
039300     EVALUATE FS-ENT                                                      
039400        WHEN '00'                                                         
039500           CONTINUE                                                       
039600        WHEN '10'                                                         
039700           SET WS-FIN-LECTURA TO TRUE                                     
039800        WHEN OTHER                                                        
039900           DISPLAY '*ERROR EN LECTURA ENTRADA: ' FS-ENT                   
040000           MOVE 9999 TO RETURN-CODE                                       
040100           SET WS-FIN-LECTURA TO TRUE                                     
040200     END-EVALUATE.                                                        
040300                                                                          
040400 2100-LEER-F. EXIT.                                                       
040500                                                                          
040600                                                                          
040700*-----------------------------------------------------------------        
040800 2210-BUSCAR-USUARIO-I.                                                   
040900                                                                          
041000     SET RCZ-USUARIO-INEXISTENTE TO TRUE.                                 
041100                                                                          
041200     PERFORM 2211-COMPARAR-UNO-I THRU 2211-COMPARAR-UNO-F                 
041300        VARYING WS-USR-IDX FROM 1 BY 1                                    
041400        UNTIL WS-USR-IDX GREATER WS-USR-CANT.                             
041500                                                                          
041600 2210-BUSCAR-USUARIO-F. EXIT.                                             
041700                                                                          
041800                                                                          
041900*-----------------------------------------------------------------        
042000 2211-COMPARAR-UNO-I.                                                     
042100                                                                          
042200     IF TU-ID (WS-USR-IDX) EQUAL ENT-USR-ID                               
042300        SET RCZ-NINGUNO TO TRUE                                           
042400        SET WS-USR-IDX TO WS-USR-CANT                                     
042500     END-IF.                                                              
042600                                                                          
042700 2211-COMPARAR-UNO-F. EXIT.                                               
042800                                                                          
042900                                                                          
043000*-----------------------------------------------------------------        
043100 2220-VALIDAR-MAXIMO-I.                                                   
043200                                                                          
043300     MOVE ZEROS TO WS-CTA-CANT-USUARIO.                                   
043400                                                                          
043500     PERFORM 2221-CONTAR-UNO-I THRU 2221-CONTAR-UNO-F                     
043600        VARYING WS-CTA-IDX FROM 1 BY 1                                    
043700        UNTIL WS-CTA-IDX GREATER WS-CTA-CANT.                             
043800                                                                          
043900     IF WS-CTA-CANT-USUARIO NOT LESS 10                                   
044000        SET RCZ-MAXIMO-CUENTAS-USUARIO TO TRUE                            
044100     END-IF.                                                              
044200                                                                          
044300 2220-VALIDAR-MAXIMO-F. EXIT.                                             
044400                                                                          
044500                                                                          
044600*-----------------------------------------------------------------        
044700 2221-CONTAR-UNO-I.                                                       
044800                                                                          
044900     IF TC-USR-ID (WS-CTA-IDX) EQUAL ENT-USR-ID                           
045000        ADD 1 TO WS-CTA-CANT-USUARIO                                      
045100     END-IF.                                                              
045200                                                                          
045300 2221-CONTAR-UNO-F. EXIT.                                                 
045400                                                                          
045500                                                                          
045600*-----------------------------------------------------------------        
045700 2230-CALCULAR-NUMERO-I.                                                  
045800                                                                          
045900     MOVE ZEROS TO WS-NUMERO-MAYOR-N.                                     
046000                                                                          
046100     PERFORM 2231-COMPARAR-MAYOR-I THRU 2231-COMPARAR-MAYOR-F             
046200        VARYING WS-CTA-IDX FROM 1 BY 1                                    
046300        UNTIL WS-CTA-IDX GREATER WS-CTA-CANT.                             
046400                                                                          
046500     IF WS-CTA-CANT EQUAL ZEROS                                           
046600        MOVE 1000000000 TO WS-NUMERO-NUEVO-N                              
046700     ELSE                                                                 
046800        ADD 1 WS-NUMERO-MAYOR-N GIVING WS-NUMERO-NUEVO-N                  
046900     END-IF.                                                              
047000                                                                          
047100 2230-CALCULAR-NUMERO-F. EXIT.                                            
047200                                                                          
047300                                                                          
047400*-----------------------------------------------------------------        
047500 2231-COMPARAR-MAYOR-I.                                                   
047600                                                                          
047700     MOVE TC-NUMERO (WS-CTA-IDX) TO WS-NUMERO-X.                          
047800     IF WS-NUMERO-N GREATER WS-NUMERO-MAYOR-N                             
047900        MOVE WS-NUMERO-N TO WS-NUMERO-MAYOR-N                             
048000     END-IF.                                                              
048100                                                                          
048200 2231-COMPARAR-MAYOR-F. EXIT.                                             
048300                                                                          
048400                                                                          
048500*-----------------------------------------------------------------        
048600 2400-GRABAR-REG-I.                                                       
048700                                                                          
048800     ADD 1 TO WS-CTA-CANT.                                                
048900     SET WS-CTA-IDX TO WS-CTA-CANT.                                       
049000                                                                          
049100     MOVE WS-CTA-CANT           TO TC-ID (WS-CTA-IDX).                    
049200     MOVE ENT-USR-ID            TO TC-USR-ID (WS-CTA-IDX).                
049300     MOVE WS-NUMERO-NUEVO-X     TO TC-NUMERO (WS-CTA-IDX).                
049400     MOVE '1'                   TO TC-ESTADO (WS-CTA-IDX).                
049500     MOVE ENT-SALDO-INIC        TO TC-SALDO (WS-CTA-IDX).                 
049600     MOVE WS-FECHA-SISTEMA      TO TC-ALTA-FECHA (WS-CTA-IDX).            
049700     MOVE WS-HORA-HHMISS        TO TC-ALTA-HORA (WS-CTA-IDX).             
049800     MOVE ZEROS                 TO TC-BAJA-FECHA (WS-CTA-IDX).            
049900     MOVE ZEROS                 TO TC-BAJA-HORA (WS-CTA-IDX).             
050000                                                                          
050100     MOVE TC-ID (WS-CTA-IDX)       TO SAL-CTA-ID.                         
050200     MOVE WS-NUMERO-NUEVO-X        TO SAL-CTA-NUMERO.                     
050300     MOVE WS-FECHA-SISTEMA         TO SAL-FECHA-ALTA.                     
050400     MOVE WS-HORA-HHMISS           TO SAL-HORA-ALTA.                      
050500                                                                          
050600     PERFORM 8000-REGRABAR-CTAMAE-I                                       
050700        THRU 8000-REGRABAR-CTAMAE-F.                                      
050800                                                                          
050900 2400-GRABAR-REG-F. EXIT.                                                 
051000                                                                          
051100                                                                          
051200*-----------------------------------------------------------------        
051300 2600-ESCRIBIR-SALIDA-I.                                                  
051400                                                                          
051500     MOVE WS-COD-RECHAZO TO SAL-COD-RECHAZO.                              
051600     MOVE ENT-USR-ID     TO SAL-USR-ID.                                   
051700                                                                          
051800     WRITE REG-SALIDA.                                                    
051900     IF FS-SAL IS NOT EQUAL '00'                                          
052000        DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SAL                       
052100        MOVE 9999 TO RETURN-CODE                                          
052200        SET WS-FIN-LECTURA TO TRUE                                        
052300     END-IF.                                                              
052400                                                                          
052500 2600-ESCRIBIR-SALIDA-F. EXIT.                                            
052600                                                                          
052700                                                                          
052800*-----------------------------------------------------------------        
052900 8000-REGRABAR-CTAMAE-I.                                                  
053000                                                                          
053100     OPEN OUTPUT CTAMAE.                                                  
053200     IF FS-CTA IS NOT EQUAL '00'                                          
053300        DISPLAY '* ERROR EN OPEN (REGRABAR) CTAMAE = ' FS-CTA             
053400        MOVE 9999 TO RETURN-CODE                                          
053500     ELSE                                                                 
053600        PERFORM 8010-GRABAR-UNO-I THRU 8010-GRABAR-UNO-F                  
053700           VARYING WS-CTA-IDX FROM 1 BY 1                                 
053800           UNTIL WS-CTA-IDX GREATER WS-CTA-CANT                           
053900        CLOSE CTAMAE                                                      
054000     END-IF.                                                              
054100                                                                          
054200 8000-REGRABAR-CTAMAE-F. EXIT.                                            
054300                                                                          
054400                                                                          
054500*-----------------------------------------------------------------        
054600 8010-GRABAR-UNO-I.                                                       
054700                                                                          
054800     MOVE TC-ID (WS-CTA-IDX)         TO CTA-ID.                           
054900     MOVE TC-USR-ID (WS-CTA-IDX)     TO CTA-USR-ID.                       
055000     MOVE TC-NUMERO (WS-CTA-IDX)     TO CTA-NUMERO.                       
055100     MOVE TC-ESTADO (WS-CTA-IDX)     TO CTA-ESTADO.                       
055200     MOVE TC-SALDO (WS-CTA-IDX)      TO CTA-SALDO.                        
055300     MOVE TC-ALTA-FECHA (WS-CTA-IDX) TO CTA-ALTA-FECHA.                   
055400     MOVE TC-ALTA-HORA (WS-CTA-IDX)  TO CTA-ALTA-HORA.                    
055500     MOVE TC-BAJA-FECHA (WS-CTA-IDX) TO CTA-BAJA-FECHA.                   
055600     MOVE TC-BAJA-HORA (WS-CTA-IDX)  TO CTA-BAJA-HORA.                    
055700     WRITE REG-CUENTA.                                                    
055800                                                                          
055900 8010-GRABAR-UNO-F. EXIT.                                                 
056000                                                                          
056100                                                                          
056200*-----------------------------------------------------------------        
056300 9999-FINAL-I.                                                            
056400                                                                          
056500     CLOSE ENTRADA.                                                       
056600     IF FS-ENT IS NOT EQUAL '00'                                          
056700        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT                      
056800        MOVE 9999 TO RETURN-CODE                                          
056900     END-IF.                                                              
057000                                                                          
057100     CLOSE SALIDA.                                                        
057200     IF FS-SAL IS NOT EQUAL '00'                                          
057300        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SAL                       
057400        MOVE 9999 TO RETURN-CODE                                          
057500     END-IF.                                                              
057600                                                                          
057700     DISPLAY ' '.                                                         
057800     DISPLAY '=================================='.                        
057900     DISPLAY 'PGMCTAAL - ALTA DE CUENTAS'.                                
058000     MOVE WS-LEIDOS     TO WS-TOTAL-PRINT                                 
058100     DISPLAY 'SOLICITUDES LEIDAS:    ' WS-TOTAL-PRINT                     
058200     MOVE WS-ACEPTADOS  TO WS-TOTAL-PRINT                                 
058300     DISPLAY 'CUENTAS ABIERTAS:      ' WS-TOTAL-PRINT                     
058400     MOVE WS-RECHAZADOS TO WS-TOTAL-PRINT                                 
058500     DISPLAY 'SOLICITUDES RECHAZADAS:' WS-TOTAL-PRINT.                    
058600                                                                          
058700 9999-FINAL-F. EXIT.                                                      
