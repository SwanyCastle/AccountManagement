000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMSALCR.                                                    
000300 AUTHOR. S D PEREZ.                                                       
000400 INSTALLATION. BANCO DEL NORTE - GERENCIA DE SISTEMAS.                    
000500 DATE-WRITTEN. 18/06/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  USO INTERNO - CIRCULACION RESTRINGIDA AL AREA DE              
000800     SISTEMAS DE CUENTAS.                                                 
000900                                                                          
001000***************************************************************           
001100*    PGMSALCR  -  ANULACION DE MOVIMIENTO (CREDITO)            *          
001200*    ===================================                       *          
001300*    FUNCIONAMIENTO                                             *         
001400*    * LEE SOLICITUDES DE ANULACION (ID DE MOVIMIENTO, NRO DE    *        
001500*      CUENTA E IMPORTE) DESDE DDCTAENT.                        *         
001600*    * A DIFERENCIA DE PGMSALDB, ESTA ANULACION NO VALIDA        *        
001700*      TITULARIDAD DE USUARIO; SOLO EXISTENCIA DEL MOVIMIENTO    *        
001800*      Y DE LA CUENTA.                                          *         
001900*    * TOMA EL MISMO BLOQUEO EXCLUSIVO POR CUENTA QUE PGMSALDB   *        
002000*      ANTES DE TOCAR EL MAESTRO (TABLA CPCTALOC).               *        
002100*    * VALIDA QUE EL MOVIMIENTO EXISTA, QUE PERTENEZCA A LA      *        
002200*      CUENTA INDICADA (POR CLAVE INTERNA, NO POR EL NUMERO      *        
002300*      EXTERNO), QUE EL IMPORTE A ANULAR SEA EXACTAMENTE IGUAL   *        
002400*      AL ORIGINAL Y QUE NO HAYA TRANSCURRIDO MAS DE UN ANO      *        
002500*      DESDE LA FECHA DEL MOVIMIENTO ORIGINAL.                  *         
002600*    * ACREDITA EL IMPORTE Y GRABA UN NUEVO MOVIMIENTO DE TIPO   *        
002700*      CANC EN DDMOVLOG (EL MOVIMIENTO ORIGINAL NUNCA SE TOCA).  *        
002800*                                                               *         
002900*    REGISTRO DE CAMBIOS                                       *          
003000*    --------------------------------------------------------- *          
003100*    18/06/89 SDP 000011  PROGRAMA ORIGINAL.                   *          
003200*    21/02/91 MLV 000060  SE INCORPORA A LA RUTINA DE AUDITORIA *         
003300*                         JUNTO CON PGMSALDB.                  *          
003400*    09/09/94 SDP 000071  SE INCORPORA TABLA DE BLOQUEO POR      *        
003500*                         CUENTA (CPCTALOC), MISMO CRITERIO      *        
003600*                         QUE PGMSALDB.                          *        
003700*    14/10/98 JAR 000121  REMEDIACION Y2K - TIMESTAMP DE         *        
003800*                         MOVIMIENTO PASA A CCYYMMDD; LA         *        
003900*                         ANTIGUEDAD DEL MOVIMIENTO A ANULAR     *        
004000*                         SE RECALCULA CON FECHA DE 8 DIGITOS.   *        
004100*    03/05/99 JAR 000128  VERIFICACION FINAL DE REMEDIACION Y2K. *        
004200*    17/11/02 JAR 000155  SE ELEVA EL LARGO DEL NUMERO DE        *        
004300*                         CUENTA DE 8 A 10 POSICIONES.           *        
004400*    25/06/05 CFM 000185  SE NORMALIZA EL IDENTIFICADOR DE       *        
004500*                         MOVIMIENTO A 32 POSICIONES, IGUAL      *        
004600*                         QUE EN PGMSALDB.                       *        
004700*    30/03/09 CFM 000211  MIGRACION DEL MAESTRO DE CUENTAS A     *        
004800*                         ARCHIVO PLANO; TABLA EN MEMORIA CON    *        
004900*                         BUSQUEDA SECUENCIAL.                   *        
005000*    11/02/11 CFM 000223  REVISION GENERAL PARA AUDITORIA DE     *        
005100*                         SISTEMAS - SIN CAMBIOS FUNCIONALES.    *        
005200***************************************************************           
005300                                                                          
005400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700                                                                          
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     UPSI-0 ON STATUS IS WS-SW-DIAGNOSTICO                                
006100     CLASS CLASE-DIGITOS IS '0' THRU '9'.                                 
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT ENTRADA ASSIGN DDCTAENT                                       
006600     FILE STATUS IS FS-ENT.                                               
006700                                                                          
006800     SELECT SALIDA  ASSIGN DDCTASAL                                       
006900     FILE STATUS IS FS-SAL.                                               
007000                                                                          
007100     SELECT CTAMAE  ASSIGN DDCTAMAE                                       
007200     FILE STATUS IS FS-CTA.                                               
007300                                                                          
007400     SELECT MOVLOG  ASSIGN DDMOVLOG                                       
007500     FILE STATUS IS FS-MOV.                                               
007600                                                                          
007700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000                                                                          
008100 FD  ENTRADA                                                              
008200     BLOCK CONTAINS 0 RECORDS                                             
008300     RECORDING MODE IS F.                                                 
008400 01  REG-ENTRADA.                                                         
008500     03  ENT-MOV-ID          PIC X(32).                                   
008600     03  ENT-CTA-NUMERO      PIC X(10).                                   
008700     03  ENT-IMPORTE         PIC S9(13)V99 COMP-3.                        
008800     03  FILLER              PIC X(05).                                   
008900                                                                          
009000 FD  SALIDA                                                               
009100     BLOCK CONTAINS 0 RECORDS                                             
009200     RECORDING MODE IS F.                                                 
009300 01  REG-SALIDA.                                                          
009400     03  SAL-COD-RECHAZO     PIC 9(02).                                   
009500     03  SAL-CTA-NUMERO      PIC X(10).                                   
009600     03  SAL-RESULTADO       PIC X(01).                                   
009700     03  SAL-TRANS-ID        PIC X(32).                                   
009800     03  SAL-IMPORTE         PIC S9(13)V99 COMP-3.                        
009900     03  SAL-FECHA-MOV       PIC 9(08).                                   
010000     03  SAL-HORA-MOV        PIC 9(06).                                   
010100     03  FILLER              PIC X(06).                                   
010200                                                                          
010300 FD  CTAMAE                                                               
010400     BLOCK CONTAINS 0 RECORDS                                             
010500     RECORDING MODE IS F.                                                 
010600     COPY CPCTACTA.                                                       
010700                                                                          
010800 FD  MOVLOG                                                               
010900     BLOCK CONTAINS 0 RECORDS                                             
011000     RECORDING MODE IS F.                                                 
011100     COPY CPCTAMOV.                                                       
011200                                                                          
011300 WORKING-STORAGE SECTION.                                                 
011400*=======================*                                                 
011500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
011600                                                                          
011700*----------- ARCHIVOS --------------------------------------------        
011800 77  FS-ENT                  PIC XX       VALUE SPACES.                   
011900 77  FS-SAL                  PIC XX       VALUE SPACES.                   
012000 77  FS-CTA                  PIC XX       VALUE SPACES.                   
012100 77  FS-MOV                  PIC XX       VALUE SPACES.                   
012200                                                                          
012300 77  WS-STATUS-FIN           PIC X.                                       
012400     88  WS-FIN-LECTURA                   VALUE 'Y'.                      
012500     88  WS-NO-FIN-LECTURA                VALUE 'N'.                      
012600                                                                          
012700 77  WS-STATUS-CTA           PIC X.                                       
012800     88  WS-FIN-CTA                       VALUE 'Y'.                      
012900     88  WS-NO-FIN-CTA                    VALUE 'N'.                      
013000                                                                          
013100 77  WS-STATUS-MOV           PIC X.                                       
013200     88  WS-FIN-MOV                       VALUE 'Y'.                      
013300     88  WS-NO-FIN-MOV                    VALUE 'N'.                      
013400                                                                          
013500 77  WS-SW-DIAGNOSTICO       PIC X        VALUE 'N'.                      
013600                                                                          
013700*----------- TABLA DE CUENTAS (MAESTRO EN MEMORIA) ---------------        
013800 01  WS-TAB-CUENTAS.                                                      
013900     03  WS-CTA-CANT         PIC 9(05) COMP VALUE ZEROS.                  
014000     03  WS-CTA-ELEMENTO OCCURS 2000 TIMES                                
014100                         INDEXED BY WS-CTA-IDX.                           
014200         05  TC-ID           PIC 9(09)  VALUE ZEROS.                      
014300         05  TC-USR-ID       PIC 9(09)  VALUE ZEROS.                      
014400         05  TC-NUMERO       PIC X(10)  VALUE SPACES.                     
014500         05  TC-ESTADO       PIC X(01)  VALUE '2'.                        
014600         05  TC-SALDO        PIC S9(13)V99 COMP-3 VALUE ZEROS.            
014700         05  TC-ALTA-FECHA   PIC 9(08)  VALUE ZEROS.                      
014800         05  TC-ALTA-HORA    PIC 9(06)  VALUE ZEROS.                      
014900         05  TC-BAJA-FECHA   PIC 9(08)  VALUE ZEROS.                      
015000         05  TC-BAJA-HORA    PIC 9(06)  VALUE ZEROS.                      
015100     03  FILLER              PIC X(04)  VALUE SPACES.                     
015200                                                                          
015300*----------- TABLA DE MOVIMIENTOS (LOG EN MEMORIA) ---------------        
015400 01  WS-TAB-MOVIMIENTOS.                                                  
015500     03  WS-MOV-CANT         PIC 9(07) COMP VALUE ZEROS.                  
015600     03  WS-MOV-ELEMENTO OCCURS 5000 TIMES                                
015700                         INDEXED BY WS-MOV-IDX.                           
015800         05  TM-ID            PIC X(32)  VALUE SPACES.                    
015900         05  TM-CTA-ID        PIC 9(09)  VALUE ZEROS.                     
016000         05  TM-CTA-NUMERO    PIC X(10)  VALUE SPACES.                    
016100         05  TM-TIPO          PIC X(04)  VALUE SPACES.                    
016200         05  TM-RESULTADO     PIC X(01)  VALUE SPACES.                    
016300         05  TM-IMPORTE       PIC S9(13)V99 COMP-3 VALUE ZEROS.           
016400         05  TM-FECHA-AAAAMMDD PIC 9(08) VALUE ZEROS.                     
016500         05  TM-FECHA-HHMISS  PIC 9(06)  VALUE ZEROS.                     
016600     03  FILLER              PIC X(04)  VALUE SPACES.                     
016700                                                                          
016800*///////////// COPY TABLA DE BLOQUEO POR CUENTA //////////////////        
016900     COPY CPCTALOC.                                                       
017000*//////////////////////////////////////////////////////////////           
017100                                                                          
017200*----------- VARIABLES DE TRABAJO --------------------------------        
017300 77  WS-CTA-IDX-HALLADA       PIC 9(05) COMP VALUE ZEROS.                 
017400 77  WS-MOV-IDX-HALLADO       PIC 9(07) COMP VALUE ZEROS.                 
017500 77  WS-BLOQ-IDX-HALLADO      PIC 9(02) COMP VALUE ZEROS.                 
017600 77  WS-BLOQ-IDX-LIBRE        PIC 9(02) COMP VALUE ZEROS.                 
017700 77  WS-SEC-MOVIMIENTOS       PIC 9(07) COMP VALUE ZEROS.                 
017800 77  WS-SALDO-ANTERIOR        PIC S9(13)V99 COMP-3 VALUE ZEROS.           
017900 77  WS-SALDO-SNAPSHOT        PIC S9(13)V99 COMP-3 VALUE ZEROS.           
018000                                                                          
018100*----------- VENCIMIENTO DE UN ANO PARA ANULAR -------------------        
018200 01  WS-FECHA-LIMITE-AREA.                                                
018300     03  WS-FLIM-AAAA        PIC 9(04)    VALUE ZEROS.                    
018400     03  WS-FLIM-MM          PIC 9(02)    VALUE ZEROS.                    
018500     03  WS-FLIM-DD          PIC 9(02)    VALUE ZEROS.                    
018600 01  WS-FECHA-LIMITE-R REDEFINES WS-FECHA-LIMITE-AREA.                    
018700     03  WS-FLIM-AAAAMMDD    PIC 9(08).                                   
018800                                                                          
018900*----------- IDENTIFICADOR DE MOVIMIENTO (32 POSICIONES) ---------        
019000 01  WS-TRANS-ID-AREA.                                                    
019100     03  WS-TID-FECHA        PIC 9(08)    VALUE ZEROS.                    
019200     03  WS-TID-HORA         PIC 9(06)    VALUE ZEROS.                    
019300     03  WS-TID-SECUENCIA    PIC 9(09)    VALUE ZEROS.                    
019400     03  WS-TID-PROGRAMA     PIC X(09)    VALUE 'PGMSALCR '.              
019500 01  WS-TRANS-ID-R REDEFINES WS-TRANS-ID-AREA.                            
019600     03  WS-TID-TEXTO        PIC X(32).                                   
019700                                                                          
019800*----------- FECHA Y HORA DE PROCESO -----------------------------        
019900 01  WS-FECHA-SISTEMA        PIC 9(08)    VALUE ZEROS.                    
020000 01  WS-HORA-SISTEMA         PIC 9(08)    VALUE ZEROS.                    
020100 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                         
020200     03  WS-HORA-HHMISS      PIC 9(06).                                   
020300     03  FILLER              PIC 9(02).                                   
020400                                                                          
020500 01  WS-FECHA-SISTEMA-D.                                                  
020600     03  WS-FSIS-AAAA        PIC 9(04)    VALUE ZEROS.                    
020700     03  WS-FSIS-MM          PIC 9(02)    VALUE ZEROS.                    
020800     03  WS-FSIS-DD          PIC 9(02)    VALUE ZEROS.                    
020900                                                                          
021000*----------- ACUMULADORES ----------------------------------------        
021100 77  WS-LEIDOS               PIC 9(05) COMP VALUE ZEROS.                  
021200 77  WS-ACEPTADOS            PIC 9(05) COMP VALUE ZEROS.                  
021300 77  WS-RECHAZADOS           PIC 9(05) COMP VALUE ZEROS.                  
021400 77  WS-TOTAL-PRINT          PIC ZZZZ9.                                   
021500                                                                          
021600*///////////// COPYS DE RECHAZO //////////////////////////////////        
021700     COPY CPCTAERR.                                                       
021800*//////////////////////////////////////////////////////////////           
021900                                                                          
022000 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
022100                                                                          
022200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
022300 PROCEDURE DIVISION.                                                      
022400                                                                          
022500 MAIN-PROGRAM-I.                                                          
022600                                                                          
022700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
022800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
022900                            UNTIL WS-FIN-LECTURA.                         
023000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
023100                                                                          
023200 MAIN-PROGRAM-F. GOBACK.                                                  
023300                                                                          
023400                                                                          
023500*-----------------------------------------------------------------        
023600 1000-INICIO-I.                                                           
023700                                                                          
023800     SET WS-NO-FIN-LECTURA TO TRUE.                                       
023900                                                                          
024000     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.                          
024100     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
024200     MOVE WS-FECHA-SISTEMA TO WS-FSIS-AAAA WS-FSIS-MM WS-FSIS-DD.         
024300     PERFORM 1050-CALCULAR-FECHA-LIMITE-I                                 
024400        THRU 1050-CALCULAR-FECHA-LIMITE-F.                                
024500                                                                          
024600     OPEN INPUT ENTRADA.                                                  
024700     IF FS-ENT IS NOT EQUAL '00'                                          
024800        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENT                       
024900        SET WS-FIN-LECTURA TO TRUE                                        
025000     END-IF.                                                              
025100                                                                          
025200     OPEN OUTPUT SALIDA.                                                  
025300     IF FS-SAL IS NOT EQUAL '00'                                          
025400        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SAL                        
025500        MOVE 9999 TO RETURN-CODE                                          
025600        SET WS-FIN-LECTURA TO TRUE                                        
025700     END-IF.                                                              
025800                                                                          
025900     OPEN INPUT CTAMAE.                                                   
026000     IF FS-CTA IS NOT EQUAL '00'                                          
026100        DISPLAY '* ERROR EN OPEN CTAMAE = ' FS-CTA                        
026200        MOVE 9999 TO RETURN-CODE                                          
026300        SET WS-FIN-LECTURA TO TRUE                                        
026400     END-IF.                                                              
026500                                                                          
026600     PERFORM 1200-CARGAR-CUENTAS-I                                        
026700        THRU 1200-CARGAR-CUENTAS-F.                                       
026800                                                                          
026900     OPEN INPUT MOVLOG.                                                   
027000     IF FS-MOV IS NOT EQUAL '00'                                          
027100        DISPLAY '* ERROR EN OPEN MOVLOG = ' FS-MOV                        
027200        MOVE 9999 TO RETURN-CODE                                          
027300        SET WS-FIN-LECTURA TO TRUE                                        
027400     END-IF.                                                              
027500                                                                          
027600     PERFORM 1300-CARGAR-MOVIMIENTOS-I                                    
027700        THRU 1300-CARGAR-MOVIMIENTOS-F.                                   
027800                                                                          
027900     OPEN EXTEND MOVLOG.                                                  
028000     IF FS-MOV IS NOT EQUAL '00'                                          
028100        DISPLAY '* ERROR EN OPEN EXTEND MOVLOG = ' FS-MOV                 
028200        MOVE 9999 TO RETURN-CODE                                          
028300        SET WS-FIN-LECTURA TO TRUE                                        
028400     END-IF.                                                              
028500                                                                          
028600     MOVE WS-MOV-CANT TO WS-SEC-MOVIMIENTOS.                              
028700                                                                          
028800     IF NOT WS-FIN-LECTURA                                                
028900        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
029000     END-IF.                                                              
029100                                                                          
029200 1000-INICIO-F. EXIT.                                                     
029300                                                                          
029400                                                                          
029500*-----------------------------------------------------------------        
029600 1050-CALCULAR-FECHA-LIMITE-I.                                            
029700                                                                          
029800     MOVE WS-FSIS-AAAA TO WS-FLIM-AAAA.                                   
029900     SUBTRACT 1 FROM WS-FLIM-AAAA.                                        
030000     MOVE WS-FSIS-MM   TO WS-FLIM-MM.                                     
030100     MOVE WS-FSIS-DD   TO WS-FLIM-DD.                                     
030200                                                                          
030300 1050-CALCULAR-FECHA-LIMITE-F. EXIT.                                      
030400                                                                          
030500                                                                          
030600*-----------------------------------------------------------------        
030700 1200-CARGAR-CUENTAS-I.                                                   
030800                                                                          
030900     SET WS-NO-FIN-CTA TO TRUE.                                           
031000                                                                          
031100     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
031200     PERFORM 1220-ALTA-EN-TABLA-I THRU 1220-ALTA-EN-TABLA-F               
031300        UNTIL WS-FIN-CTA.                                                 
031400                                                                          
031500     CLOSE CTAMAE.                                                        
031600                                                                          
031700 1200-CARGAR-CUENTAS-F. EXIT.                                             
031800                                                                          
031900                                                                          
032000*-----------------------------------------------------------------        
032100 1210-LEER-CUENTA-I.                                                      
032200                                                                          
032300     READ CTAMAE                                                          
032400                                                                          
032500     EVALUATE FS-CTA                                                      
032600        WHEN '00'                                                         
032700           CONTINUE                                                       
032800        WHEN '10'                                                         
032900           SET WS-FIN-CTA TO TRUE                                         
033000        WHEN OTHER                                                        
033100           DISPLAY '*ERROR EN LECTURA CTAMAE: ' FS-CTA                    
033200           MOVE 9999 TO RETURN-CODE                                       
033300           SET WS-FIN-CTA TO TRUE                                         
033400     END-EVALUATE.                                                        
033500                                                                          
033600 1210-LEER-CUENTA-F. EXIT.                                                
033700                                                                          
033800                                                                          
033900*-----------------------------------------------------------------        
034000 1220-ALTA-EN-TABLA-I.                                                    
034100                                                                          
034200     ADD 1 TO WS-CTA-CANT.                                                
034300     SET WS-CTA-IDX TO WS-CTA-CANT.                                       
034400     MOVE CTA-ID          TO TC-ID (WS-CTA-IDX).                          
034500     MOVE CTA-USR-ID      TO TC-USR-ID (WS-CTA-IDX).                      
034600     MOVE CTA-NUMERO      TO TC-NUMERO (WS-CTA-IDX).                      
034700     MOVE CTA-ESTADO      TO TC-ESTADO (WS-CTA-IDX).                      
034800     MOVE CTA-SALDO       TO TC-SALDO (WS-CTA-IDX).                       
034900     MOVE CTA-ALTA-FECHA  TO TC-ALTA-FECHA (WS-CTA-IDX).                  
035000     MOVE CTA-ALTA-HORA   TO TC-ALTA-HORA (WS-CTA-IDX).                   
035100     MOVE CTA-BAJA-FECHA  TO TC-BAJA-FECHA (WS-CTA-IDX).                  
035200     MOVE CTA-BAJA-HORA   TO TC-BAJA-HORA (WS-CTA-IDX).                   
035300                                                                          
035400     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
035500                                                                          
035600 1220-ALTA-EN-TABLA-F. EXIT.                                              
035700                                                                          
035800                                                                          
035900*-----------------------------------------------------------------        
036000 1300-CARGAR-MOVIMIENTOS-I.                                               
036100                                                                          
036200     SET WS-NO-FIN-MOV TO TRUE.                                           
036300                                                                          
036400     PERFORM 1310-LEER-MOVIMIENTO-I THRU 1310-LEER-MOVIMIENTO-F.          
036500     PERFORM 1320-ALTA-EN-TABLA-I THRU 1320-ALTA-EN-TABLA-F               
036600        UNTIL WS-FIN-MOV.                                                 
036700                                                                          
036800     CLOSE MOVLOG.                                                        
036900                                                                          
037000 1300-CARGAR-MOVIMIENTOS-F. EXIT.                                         
037100                                                                          
037200                                                                          
037300*-----------------------------------------------------------------        
037400 1310-LEER-MOVIMIENTO-I.                                                  
037500                                                                          
037600     READ MOVLOG                                                          
037700                                                                          
037800     EVALUATE FS-MOV                                                      
037900        WHEN '00'                                                         
038000           CONTINUE                                                       
038100        WHEN '10'                                                         
038200           SET WS-FIN-MOV TO TRUE                                         
038300        WHEN OTHER                                                        
038400           DISPLAY '*ERROR EN LECTURA MOVLOG: ' FS-MOV                    
038500           MOVE 9999 TO RETURN-CODE                                       
038600           SET WS-FIN-MOV TO TRUE                                         
038700     END-EVALUATE.                                                        
038800                                                                          
038900 1310-LEER-MOVIMIENTO-F. EXIT.                                            
039000                                                                          
039100                                                                          
039200*-----------------------------------------------------------------        
039300 1320-ALTA-EN-TABLA-I.                                                    
039400                                                                          
039500     ADD 1 TO WS-MOV-CANT.                                                
039600     SET WS-MOV-IDX TO WS-MOV-CANT.                                       
039700     MOVE MOV-ID             TO TM-ID (WS-MOV-IDX).                       
039800     MOVE MOV-CTA-ID         TO TM-CTA-ID (WS-MOV-IDX).                   
039900     MOVE MOV-CTA-NUMERO     TO TM-CTA-NUMERO (WS-MOV-IDX).               
040000     MOVE MOV-TIPO           TO TM-TIPO (WS-MOV-IDX).                     
040100     MOVE MOV-RESULTADO      TO TM-RESULTADO (WS-MOV-IDX).                
040200     MOVE MOV-IMPORTE        TO TM-IMPORTE (WS-MOV-IDX).                  
040300     MOVE MOV-FECHA-AAAAMMDD TO TM-FECHA-AAAAMMDD (WS-MOV-IDX).           
040400     MOVE MOV-FECHA-HHMISS   TO TM-FECHA-HHMISS (WS-MOV-IDX).             
040500                                                                          
040600     PERFORM 1310-LEER-MOVIMIENTO-I THRU 1310-LEER-MOVIMIENTO-F.          
040700                                                                          
040800 1320-ALTA-EN-TABLA-F. EXIT.                                              
040900                                                                          
041000                                                                          
041100*-----------------------------------------------------------------        
041200 2000-PROCESO-I.                                                          
041300                                                                          
041400     ADD 1 TO WS-LEIDOS.                                                  
041500     MOVE ZEROS TO WS-COD-RECHAZO.                                        
041600     MOVE ZEROS TO WS-CTA-IDX-HALLADA.                                    
041700     MOVE ZEROS TO WS-MOV-IDX-HALLADO.                                    
041800     MOVE SPACES TO REG-SALIDA.                                           
041900                                                                          
042000     PERFORM 2050-TOMAR-BLOQUEO-I THRU 2050-TOMAR-BLOQUEO-F.              
042100                                                                          
042200     IF RCZ-NINGUNO                                                       
042300        PERFORM 2210-BUSCAR-MOVIMIENTO-I                                  
042400           THRU 2210-BUSCAR-MOVIMIENTO-F                                  
042500        IF RCZ-NINGUNO                                                    
042600           PERFORM 2220-BUSCAR-CUENTA-I                                   
042700              THRU 2220-BUSCAR-CUENTA-F                                   
042800        END-IF                                                            
042900        IF RCZ-NINGUNO                                                    
043000           PERFORM 2230-VALIDAR-ANULACION-I                               
043100              THRU 2230-VALIDAR-ANULACION-F                               
043200        END-IF                                                            
043300        IF RCZ-NINGUNO                                                    
043400           PERFORM 2400-PROCESAR-ANULACION-I                              
043500              THRU 2400-PROCESAR-ANULACION-F                              
043600           ADD 1 TO WS-ACEPTADOS                                          
043700        ELSE                                                              
043800           ADD 1 TO WS-RECHAZADOS                                         
043900        END-IF                                                            
044000        PERFORM 2900-LIBERAR-BLOQUEO-I                                    
044100           THRU 2900-LIBERAR-BLOQUEO-F                                    
044200     ELSE                                                                 
044300        ADD 1 TO WS-RECHAZADOS                                            
044400     END-IF.                                                              
044500                                                                          
044600     PERFORM 2600-ESCRIBIR-SALIDA-I                                       
044700        THRU 2600-ESCRIBIR-SALIDA-F.                                      
044800                                                                          
044900     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
045000                                                                          
045100 2000-PROCESO-F. EXIT.                                                    
045200                                                                          
045300                                                                          
045400*-----------------------------------------------------------------        
045500 2100-LEER-I.                                                             
045600                                                                          
045700     READ ENTRADA                                                         
045800                                                                          
045900     EVALUATE FS-ENT                                                      
046000        WHEN '00'                                                         
046100           CONTINUE                                                       
046200        WHEN '10'                                                         
046300           SET WS-FIN-LECTURA TO TRUE                                     
046400        WHEN OTHER                                                        
046500           DISPLAY '*ERROR EN LECTURA ENTRADA: ' FS-ENT                   
046600           MOVE 9999 TO RETURN-CODE                                       
046700           SET WS-FIN-LECTURA TO TRUE                                     
046800     END-EVALUATE.                                                        
046900                                                                          
047000 2100-LEER-F. EXIT.                                                       
047100                                                                          
047200                                                                          
047300*-----------------------------------------------------------------        
047400 2050-TOMAR-BLOQUEO-I.                                                    
047500                                                                          
047600     MOVE ZEROS TO WS-BLOQ-INTENTOS.                                      
047700     SET WS-BLOQ-NO-OBTENIDO TO TRUE.                                     
047800                                                                          
047900     PERFORM 2060-INTENTAR-BLOQUEO-I THRU 2060-INTENTAR-BLOQUEO-F         
048000        UNTIL WS-BLOQ-SI-OBTENIDO                                         
048100           OR WS-BLOQ-INTENTOS NOT LESS WS-BLOQ-MAX-INTENTOS.             
048200                                                                          
048300     IF WS-BLOQ-SI-OBTENIDO                                               
048400        SET RCZ-NINGUNO TO TRUE                                           
048500     ELSE                                                                 
048600        SET RCZ-CUENTA-BLOQUEADA TO TRUE                                  
048700     END-IF.                                                              
048800                                                                          
048900 2050-TOMAR-BLOQUEO-F. EXIT.                                              
049000                                                                          
049100                                                                          
049200*-----------------------------------------------------------------        
049300 2060-INTENTAR-BLOQUEO-I.                                                 
049400                                                                          
049500     ADD 1 TO WS-BLOQ-INTENTOS.                                           
049600     MOVE ZEROS TO WS-BLOQ-IDX-HALLADO.                                   
049700     MOVE ZEROS TO WS-BLOQ-IDX-LIBRE.                                     
049800                                                                          
049900     PERFORM 2061-BUSCAR-SLOT-I THRU 2061-BUSCAR-SLOT-F                   
050000        VARYING WS-BLOQ-IDX FROM 1 BY 1                                   
050100        UNTIL WS-BLOQ-IDX GREATER 50.                                     
050200                                                                          
050300     IF WS-BLOQ-IDX-HALLADO NOT EQUAL ZEROS                               
050400        SET WS-BLOQ-IDX TO WS-BLOQ-IDX-HALLADO                            
050500        IF WS-BLOQ-LIBRE (WS-BLOQ-IDX)                                    
050600           SET WS-BLOQ-EN-USO (WS-BLOQ-IDX) TO TRUE                       
050700           SET WS-BLOQ-SI-OBTENIDO TO TRUE                                
050800        END-IF                                                            
050900     ELSE                                                                 
051000        IF WS-BLOQ-IDX-LIBRE NOT EQUAL ZEROS                              
051100           SET WS-BLOQ-IDX TO WS-BLOQ-IDX-LIBRE                           
051200           MOVE ENT-CTA-NUMERO TO WS-BLOQ-CTA-NUMERO (WS-BLOQ-IDX)        
051300           SET WS-BLOQ-EN-USO (WS-BLOQ-IDX) TO TRUE                       
051400           SET WS-BLOQ-SI-OBTENIDO TO TRUE                                
051500        END-IF                                                            
051600     END-IF.                                                              
051700                                                                          
051800 2060-INTENTAR-BLOQUEO-F. EXIT.                                           
051900                                                                          
052000                                                                          
052100*-----------------------------------------------------------------        
052200 2061-BUSCAR-SLOT-I.                                                      
052300                                                                          
052400     IF WS-BLOQ-IDX-HALLADO EQUAL ZEROS                                   
052500        IF WS-BLOQ-CTA-NUMERO (WS-BLOQ-IDX) EQUAL ENT-CTA-NUMERO          
052600           MOVE WS-BLOQ-IDX TO WS-BLOQ-IDX-HALLADO                        
052700        ELSE                                                              
052800           IF WS-BLOQ-IDX-LIBRE EQUAL ZEROS                               
052900              IF WS-BLOQ-CTA-NUMERO (WS-BLOQ-IDX) EQUAL SPACES            
053000                 MOVE WS-BLOQ-IDX TO WS-BLOQ-IDX-LIBRE                    
053100              END-IF                                                      
053200           END-IF                                                         
053300        END-IF                                                            
053400     END-IF.                                                              
053500                                                                          
053600 2061-BUSCAR-SLOT-F. EXIT.                                                
053700                                                                          
053800                                                                          
053900*-----------------------------------------------------------------        
054000 2900-LIBERAR-BLOQUEO-I.                                                  
054100                                                                          
054200     MOVE ZEROS TO WS-BLOQ-IDX-HALLADO.                                   
054300                                                                          
054400     PERFORM 2901-BUSCAR-OCUPADO-I THRU 2901-BUSCAR-OCUPADO-F             
054500        VARYING WS-BLOQ-IDX FROM 1 BY 1                                   
054600        UNTIL WS-BLOQ-IDX GREATER 50.                                     
054700                                                                          
054800     IF WS-BLOQ-IDX-HALLADO NOT EQUAL ZEROS                               
054900        SET WS-BLOQ-IDX TO WS-BLOQ-IDX-HALLADO                            
055000        SET WS-BLOQ-LIBRE (WS-BLOQ-IDX) TO TRUE                           
055100     END-IF.                                                              
055200                                                                          
055300 2900-LIBERAR-BLOQUEO-F. EXIT.                                            
055400                                                                          
055500                                                                          
055600*-----------------------------------------------------------------        
055700 2901-BUSCAR-OCUPADO-I.                                                   
055800                                                                          
055900     IF WS-BLOQ-IDX-HALLADO EQUAL ZEROS                                   
056000        IF WS-BLOQ-CTA-NUMERO (WS-BLOQ-IDX) EQUAL ENT-CTA-NUMERO          
056100           MOVE WS-BLOQ-IDX TO WS-BLOQ-IDX-HALLADO                        
056200        END-IF                                                            
056300     END-IF.                                                              
056400                                                                          
056500 2901-BUSCAR-OCUPADO-F. EXIT.                                             
056600                                                                          
056700                                                                          
056800*-----------------------------------------------------------------        
056900 2210-BUSCAR-MOVIMIENTO-I.                                                
057000                                                                          
057100     SET RCZ-MOVIMIENTO-INEXISTENTE TO TRUE.                              
057200                                                                          
057300     PERFORM 2211-COMPARAR-UNO-I THRU 2211-COMPARAR-UNO-F                 
057400        VARYING WS-MOV-IDX FROM 1 BY 1                                    
057500        UNTIL WS-MOV-IDX GREATER WS-MOV-CANT.                             
057600                                                                          
057700 2210-BUSCAR-MOVIMIENTO-F. EXIT.                                          
057800                                                                          
057900                                                                          
058000*-----------------------------------------------------------------        
058100 2211-COMPARAR-UNO-I.                                                     
058200                                                                          
058300     IF TM-ID (WS-MOV-IDX) EQUAL ENT-MOV-ID                               
058400        SET RCZ-NINGUNO TO TRUE                                           
058500        MOVE WS-MOV-IDX TO WS-MOV-IDX-HALLADO                             
058600        SET WS-MOV-IDX TO WS-MOV-CANT                                     
058700     END-IF.                                                              
058800                                                                          
058900 2211-COMPARAR-UNO-F. EXIT.                                               
059000                                                                          
059100                                                                          
059200*-----------------------------------------------------------------        
059300 2220-BUSCAR-CUENTA-I.                                                    
059400                                                                          
059500     SET RCZ-CUENTA-INEXISTENTE TO TRUE.                                  
059600                                                                          
059700     PERFORM 2221-COMPARAR-UNO-I THRU 2221-COMPARAR-UNO-F                 
059800        VARYING WS-CTA-IDX FROM 1 BY 1                                    
059900        UNTIL WS-CTA-IDX GREATER WS-CTA-CANT.                             
060000                                                                          
060100 2220-BUSCAR-CUENTA-F. EXIT.                                              
060200                                                                          
060300                                                                          
060400*-----------------------------------------------------------------        
060500 2221-COMPARAR-UNO-I.                                                     
060600                                                                          
060700     IF TC-NUMERO (WS-CTA-IDX) EQUAL ENT-CTA-NUMERO                       
060800        SET RCZ-NINGUNO TO TRUE                                           
060900        MOVE WS-CTA-IDX TO WS-CTA-IDX-HALLADA                             
061000        SET WS-CTA-IDX TO WS-CTA-CANT                                     
061100     END-IF.                                                              
061200                                                                          
061300 2221-COMPARAR-UNO-F. EXIT.                                               
061400                                                                          
061500                                                                          
061600*-----------------------------------------------------------------        
061700 2230-VALIDAR-ANULACION-I.                                                
061800                                                                          
061900     SET WS-MOV-IDX TO WS-MOV-IDX-HALLADO.                                
062000     SET WS-CTA-IDX TO WS-CTA-IDX-HALLADA.                                
062100                                                                          
062200     IF TM-CTA-ID (WS-MOV-IDX) NOT EQUAL TC-ID (WS-CTA-IDX)               
062300        SET RCZ-MOVIMIENTO-CUENTA-NO-COINCIDE TO TRUE                     
062400     ELSE                                                                 
062500        IF ENT-IMPORTE NOT EQUAL TM-IMPORTE (WS-MOV-IDX)                  
062600           SET RCZ-ANULACION-DEBE-SER-TOTAL TO TRUE                       
062700        ELSE                                                              
062800           IF TM-FECHA-AAAAMMDD (WS-MOV-IDX)                              
062900                    LESS WS-FLIM-AAAAMMDD                                 
063000              SET RCZ-MOVIMIENTO-DEMASIADO-VIEJO TO TRUE                  
063100           END-IF                                                         
063200        END-IF                                                            
063300     END-IF.                                                              
063400                                                                          
063500 2230-VALIDAR-ANULACION-F. EXIT.                                          
063600                                                                          
063700                                                                          
063800*-----------------------------------------------------------------        
063900 2400-PROCESAR-ANULACION-I.                                               
064000                                                                          
064100     SET WS-CTA-IDX TO WS-CTA-IDX-HALLADA.                                
064200     SET WS-MOV-IDX TO WS-MOV-IDX-HALLADO.                                
064300                                                                          
064400     MOVE TC-SALDO (WS-CTA-IDX) TO WS-SALDO-ANTERIOR.                     
064500     ADD ENT-IMPORTE TO TC-SALDO (WS-CTA-IDX).                            
064600                                                                          
064700     PERFORM 8000-REGRABAR-CTAMAE-I                                       
064800        THRU 8000-REGRABAR-CTAMAE-F.                                      
064900                                                                          
065000     IF FS-CTA EQUAL '00'                                                 
065100        MOVE TC-SALDO (WS-CTA-IDX) TO WS-SALDO-SNAPSHOT                   
065200        MOVE 'S'                   TO SAL-RESULTADO                       
065300     ELSE                                                                 
065400        SUBTRACT ENT-IMPORTE FROM TC-SALDO (WS-CTA-IDX)                   
065500        MOVE WS-SALDO-ANTERIOR     TO WS-SALDO-SNAPSHOT                   
065600        MOVE 'F'                   TO SAL-RESULTADO                       
065700     END-IF.                                                              
065800                                                                          
065900     PERFORM 2450-GENERAR-TRANS-ID-I                                      
066000        THRU 2450-GENERAR-TRANS-ID-F.                                     
066100                                                                          
066200     PERFORM 2460-GRABAR-MOVIMIENTO-I                                     
066300        THRU 2460-GRABAR-MOVIMIENTO-F.                                    
066400                                                                          
066500     MOVE TC-NUMERO (WS-CTA-IDX) TO SAL-CTA-NUMERO.                       
066600     MOVE WS-TID-TEXTO           TO SAL-TRANS-ID.                         
066700     MOVE ENT-IMPORTE            TO SAL-IMPORTE.                          
066800     MOVE WS-FECHA-SISTEMA       TO SAL-FECHA-MOV.                        
066900     MOVE WS-HORA-HHMISS         TO SAL-HORA-MOV.                         
067000                                                                          
067100 2400-PROCESAR-ANULACION-F. EXIT.                                         
067200                                                                          
067300                                                                          
067400*-----------------------------------------------------------------        
067500 2450-GENERAR-TRANS-ID-I.                                                 
067600                                                                          
067700     ADD 1 TO WS-SEC-MOVIMIENTOS.                                         
067800     MOVE WS-FECHA-SISTEMA   TO WS-TID-FECHA.                             
067900     MOVE WS-HORA-HHMISS     TO WS-TID-HORA.                              
068000     MOVE WS-SEC-MOVIMIENTOS TO WS-TID-SECUENCIA.                         
068100                                                                          
068200 2450-GENERAR-TRANS-ID-F. EXIT.                                           
068300                                                                          
068400                                                                          
068500*-----------------------------------------------------------------        
068600 2460-GRABAR-MOVIMIENTO-I.                                                
068700                                                                          
068800     MOVE SPACES             TO REG-MOVIMIENTO.                           
068900     MOVE WS-SEC-MOVIMIENTOS TO MOV-SECUENCIA.                            
069000     MOVE WS-TID-TEXTO       TO MOV-ID.                                   
069100     MOVE TC-ID (WS-CTA-IDX) TO MOV-CTA-ID.                               
069200     MOVE TC-NUMERO (WS-CTA-IDX) TO MOV-CTA-NUMERO.                       
069300     MOVE 'CANC'              TO MOV-TIPO.                                
069400     MOVE SAL-RESULTADO       TO MOV-RESULTADO.                           
069500     MOVE ENT-IMPORTE         TO MOV-IMPORTE.                             
069600     MOVE WS-SALDO-SNAPSHOT   TO MOV-SALDO-POST.                          
069700     MOVE WS-FECHA-SISTEMA    TO MOV-FECHA-AAAAMMDD.                      
069800     MOVE WS-HORA-HHMISS      TO MOV-FECHA-HHMISS.                        
069900                                                                          
070000     WRITE REG-MOVIMIENTO.                                                
070100     IF FS-MOV IS NOT EQUAL '00'                                          
070200        DISPLAY '* ERROR EN WRITE MOVLOG = ' FS-MOV                       
070300        MOVE 9999 TO RETURN-CODE                                          
070400     END-IF.                                                              
070500                                                                          
070600 2460-GRABAR-MOVIMIENTO-F. EXIT.                                          
070700                                                                          
070800                                                                          
070900*-----------------------------------------------------------------        
071000 2600-ESCRIBIR-SALIDA-I.                                                  
071100                                                                          
071200     MOVE WS-COD-RECHAZO TO SAL-COD-RECHAZO.                              
071300     IF SAL-CTA-NUMERO EQUAL SPACES                                       
071400        MOVE ENT-CTA-NUMERO TO SAL-CTA-NUMERO                             
071500     END-IF.                                                              
071600                                                                          
071700     WRITE REG-SALIDA.                                                    
071800     IF FS-SAL IS NOT EQUAL '00'                                          
071900        DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SAL                       
072000        MOVE 9999 TO RETURN-CODE                                          
072100        SET WS-FIN-LECTURA TO TRUE                                        
072200     END-IF.                                                              
072300                                                                          
072400 2600-ESCRIBIR-SALIDA-F. EXIT.                                            
072500                                                                          
072600                                                                          
072700*-----------------------------------------------------------------        
072800 8000-REGRABAR-CTAMAE-I.                                                  
072900                                                                          
073000     OPEN OUTPUT CTAMAE.                                                  
073100     IF FS-CTA IS NOT EQUAL '00'                                          
073200        DISPLAY '* ERROR EN OPEN (REGRABAR) CTAMAE = ' FS-CTA             
073300     ELSE                                                                 
073400        PERFORM 8010-GRABAR-UNO-I THRU 8010-GRABAR-UNO-F                  
073500           VARYING WS-CTA-IDX FROM 1 BY 1                                 
073600           UNTIL WS-CTA-IDX GREATER WS-CTA-CANT                           
073700        CLOSE CTAMAE                                                      
073800     END-IF.                                                              
073900                                                                          
074000 8000-REGRABAR-CTAMAE-F. EXIT.                                            
074100                                                                          
074200                                                                          
074300*-----------------------------------------------------------------        
074400 8010-GRABAR-UNO-I.                                                       
074500                                                                          
074600     MOVE TC-ID (WS-CTA-IDX)         TO CTA-ID.                           
074700     MOVE TC-USR-ID (WS-CTA-IDX)     TO CTA-USR-ID.                       
074800     MOVE TC-NUMERO (WS-CTA-IDX)     TO CTA-NUMERO.                       
074900     MOVE TC-ESTADO (WS-CTA-IDX)     TO CTA-ESTADO.                       
075000     MOVE TC-SALDO (WS-CTA-IDX)      TO CTA-SALDO.                        
075100     MOVE TC-ALTA-FECHA (WS-CTA-IDX) TO CTA-ALTA-FECHA.                   
075200     MOVE TC-ALTA-HORA (WS-CTA-IDX)  TO CTA-ALTA-HORA.                    
075300     MOVE TC-BAJA-FECHA (WS-CTA-IDX) TO CTA-BAJA-FECHA.                   
075400     MOVE TC-BAJA-HORA (WS-CTA-IDX)  TO CTA-BAJA-HORA.                    
075500     WRITE REG-CUENTA.                                                    
075600                                                                          
075700 8010-GRABAR-UNO-F. EXIT.                                                 
075800                                                                          
075900                                                                          
076000*-----------------------------------------------------------------        
076100 9999-FINAL-I.                                                            
076200                                                                          
076300     CLOSE ENTRADA.                                                       
076400     IF FS-ENT IS NOT EQUAL '00'                                          
076500        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT                      
076600        MOVE 9999 TO RETURN-CODE                                          
076700     END-IF.                                                              
076800                                                                          
076900     CLOSE SALIDA.                                                        
077000     IF FS-SAL IS NOT EQUAL '00'                                          
077100        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SAL                       
077200        MOVE 9999 TO RETURN-CODE                                          
077300     END-IF.                                                              
077400                                                                          
077500     CLOSE MOVLOG.                                                        
077600     IF FS-MOV IS NOT EQUAL '00'                                          
077700        DISPLAY '* ERROR EN CLOSE MOVLOG = ' FS-MOV                       
077800        MOVE 9999 TO RETURN-CODE                                          
077900     END-IF.                                                              
078000                                                                          
078100     DISPLAY ' '.                                                         
078200     DISPLAY '=================================='.                        
078300     DISPLAY 'PGMSALCR - ANULACION DE MOVIMIENTO'.                        
078400     MOVE WS-LEIDOS     TO WS-TOTAL-PRINT                                 
078500     DISPLAY 'SOLICITUDES LEIDAS:    ' WS-TOTAL-PRINT                     
078600     MOVE WS-ACEPTADOS  TO WS-TOTAL-PRINT                                 
078700     DISPLAY 'ANULACIONES PROCESADAS:' WS-TOTAL-PRINT                     
078800     MOVE WS-RECHAZADOS TO WS-TOTAL-PRINT                                 
078900     DISPLAY 'SOLICITUDES RECHAZADAS:' WS-TOTAL-PRINT.                    
079000                                                                          
079100 9999-FINAL-F. EXIT.                                                      
