000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMCTACI.                                                    
000300 AUTHOR. R QUIROGA.                                                       
000400 INSTALLATION. BANCO DEL NORTE - GERENCIA DE SISTEMAS.                    
000500 DATE-WRITTEN. 02/08/1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  USO INTERNO - CIRCULACION RESTRINGIDA AL AREA DE              
000800     SISTEMAS DE CUENTAS.                                                 
000900                                                                          
001000***************************************************************           
001100*    PGMCTACI  -  BAJA DE CUENTAS                             *           
001200*    ==========================                               *           
001300*    FUNCIONAMIENTO                                            *          
001400*    * LEE SOLICITUDES DE BAJA (USR-ID Y NUMERO DE CUENTA)     *          
001500*      DESDE DDCTAENT.                                         *          
001600*    * VALIDA QUE EL USUARIO Y LA CUENTA EXISTAN, QUE LA        *         
001700*      CUENTA PERTENEZCA AL USUARIO, QUE NO ESTE YA DADA DE     *         
001800*      BAJA Y QUE SU SALDO SEA EXACTAMENTE CERO.                *         
001900*    * DE SER CORRECTA LA BAJA, SE MARCA ESTADO = 2 Y SE        *         
002000*      ESTAMPA LA FECHA/HORA DE BAJA EN EL MAESTRO DDCTAMAE.    *         
002100*                                                               *         
002200*    REGISTRO DE CAMBIOS                                       *          
002300*    --------------------------------------------------------- *          
002400*    02/08/88 RQ  000003  PROGRAMA ORIGINAL.                   *          
002500*    14/01/90 MLV 000022  SE EXIGE SALDO CERO PARA DAR DE BAJA. *         
002600*    30/06/92 MLV 000047  CORRECCION: NO PERMITIR BAJA DE       *         
002700*                         CUENTA YA DADA DE BAJA PREVIAMENTE.   *         
002800*    11/11/94 SDP 000068  AJUSTE DE TOTALIZADORES FINALES.      *         
002900*    14/10/98 JAR 000118  REMEDIACION Y2K - FECHA DE BAJA PASA  *         
003000*                         A REGISTRARSE CON SIGLO (CCYY).       *         
003100*    03/05/99 JAR 000125  VERIFICACION FINAL DE REMEDIACION Y2K *         
003200*                         - PRUEBAS DE CORTE DE SIGLO.          *         
003300*    17/11/02 JAR 000152  SE ELEVA EL LARGO DEL NUMERO DE       *         
003400*                         CUENTA DE 8 A 10 POSICIONES.          *         
003500*    30/03/09 CFM 000208  MIGRACION DEL MAESTRO DE CUENTAS A    *         
003600*                         ARCHIVO PLANO; TABLA EN MEMORIA CON   *         
003700*                         BUSQUEDA SECUENCIAL.                  *         
003800*    11/02/11 CFM 000220  REVISION GENERAL PARA AUDITORIA DE    *         
003900*                         SISTEMAS - SIN CAMBIOS FUNCIONALES.   *         
004000***************************************************************           
004100                                                                          
004200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500                                                                          
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     UPSI-0 ON STATUS IS WS-SW-DIAGNOSTICO                                
004900     CLASS CLASE-DIGITOS IS '0' THRU '9'.                                 
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT ENTRADA ASSIGN DDCTAENT                                       
005400     FILE STATUS IS FS-ENT.                                               
005500                                                                          
005600     SELECT SALIDA  ASSIGN DDCTASAL                                       
005700     FILE STATUS IS FS-SAL.                                               
005800                                                                          
005900     SELECT USRMAE  ASSIGN DDUSRMAE                                       
006000     FILE STATUS IS FS-USR.                                               
006100                                                                          
006200     SELECT CTAMAE  ASSIGN DDCTAMAE                                       
006300     FILE STATUS IS FS-CTA.                                               
006400                                                                          
006500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800                                                                          
006900 FD  ENTRADA                                                              
007000     BLOCK CONTAINS 0 RECORDS                                             
007100     RECORDING MODE IS F.                                                 
007200 01  REG-ENTRADA.                                                         
007300     03  ENT-USR-ID          PIC 9(09).                                   
007400     03  ENT-CTA-NUMERO      PIC X(10).                                   
007500     03  FILLER              PIC X(13).                                   
007600                                                                          
007700 FD  SALIDA                                                               
007800     BLOCK CONTAINS 0 RECORDS                                             
007900     RECORDING MODE IS F.                                                 
008000 01  REG-SALIDA.                                                          
008100     03  SAL-COD-RECHAZO     PIC 9(02).                                   
008200     03  SAL-USR-ID          PIC 9(09).                                   
008300     03  SAL-CTA-NUMERO      PIC X(10).                                   
008400     03  SAL-FECHA-BAJA      PIC 9(08).                                   
008500     03  SAL-HORA-BAJA       PIC 9(06).                                   
008600     03  FILLER              PIC X(17).                                   
008700                                                                          
008800 FD  USRMAE                                                               
008900     BLOCK CONTAINS 0 RECORDS                                             
009000     RECORDING MODE IS F.                                                 
009100     COPY CPCTAUSR.                                                       
009200                                                                          
009300 FD  CTAMAE                                                               
009400     BLOCK CONTAINS 0 RECORDS                                             
009500     RECORDING MODE IS F.                                                 
009600     COPY CPCTACTA.                                                       
009700                                                                          
009800 WORKING-STORAGE SECTION.                                                 
009900*=======================*                                                 
010000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
010100                                                                          
010200*----------- ARCHIVOS --------------------------------------------        
010300 77  FS-ENT                  PIC XX       VALUE SPACES.                   
010400 77  FS-SAL                  PIC XX       VALUE SPACES.                   
010500 77  FS-USR                  PIC XX       VALUE SPACES.                   
010600 77  FS-CTA                  PIC XX       VALUE SPACES.                   
010700                                                                          
010800 77  WS-STATUS-FIN           PIC X.                                       
010900     88  WS-FIN-LECTURA                   VALUE 'Y'.                      
011000     88  WS-NO-FIN-LECTURA                VALUE 'N'.                      
011100                                                                          
011200 77  WS-STATUS-USR           PIC X.                                       
011300     88  WS-FIN-USR                       VALUE 'Y'.                      
011400     88  WS-NO-FIN-USR                    VALUE 'N'.                      
011500                                                                          
011600 77  WS-STATUS-CTA           PIC X.                                       
011700     88  WS-FIN-CTA                       VALUE 'Y'.                      
011800     88  WS-NO-FIN-CTA                    VALUE 'N'.                      
011900                                                                          
012000 77  WS-SW-DIAGNOSTICO       PIC X        VALUE 'N'.                      
012100                                                                          
012200*----------- TABLA DE USUARIOS (MAESTRO EN MEMORIA) --------------        
012300 01  WS-TAB-USUARIOS.                                                     
012400     03  WS-USR-CANT         PIC 9(04) COMP VALUE ZEROS.                  
012500     03  WS-USR-ELEMENTO OCCURS 0200 TIMES                                
012600                         INDEXED BY WS-USR-IDX.                           
012700         05  TU-ID           PIC 9(09)  VALUE ZEROS.                      
012800         05  TU-NOMBRE       PIC X(20)  VALUE SPACES.                     
012900     03  FILLER              PIC X(04)  VALUE SPACES.                     
013000                                                                          
013100*----------- TABLA DE CUENTAS (MAESTRO EN MEMORIA) ---------------        
013200 01  WS-TAB-CUENTAS.                                                      
013300     03  WS-CTA-CANT         PIC 9(05) COMP VALUE ZEROS.                  
013400     03  WS-CTA-ELEMENTO OCCURS 2000 TIMES                                
013500                         INDEXED BY WS-CTA-IDX.                           
013600         05  TC-ID           PIC 9(09)  VALUE ZEROS.                      
013700         05  TC-USR-ID       PIC 9(09)  VALUE ZEROS.                      
013800         05  TC-NUMERO       PIC X(10)  VALUE SPACES.                     
013900         05  TC-ESTADO       PIC X(01)  VALUE '2'.                        
014000         05  TC-SALDO        PIC S9(13)V99 COMP-3 VALUE ZEROS.            
014100         05  TC-ALTA-FECHA   PIC 9(08)  VALUE ZEROS.                      
014200         05  TC-ALTA-HORA    PIC 9(06)  VALUE ZEROS.                      
014300         05  TC-BAJA-FECHA   PIC 9(08)  VALUE ZEROS.                      
014400         05  TC-BAJA-HORA    PIC 9(06)  VALUE ZEROS.                      
014500     03  FILLER              PIC X(04)  VALUE SPACES.                     
014600                                                                          
014700*----------- VARIABLES DE TRABAJO --------------------------------        
014800 77  WS-CTA-IDX-HALLADA       PIC 9(05) COMP VALUE ZEROS.                 
014900                                                                          
015000*----------- FECHA Y HORA DE PROCESO -----------------------------        
015100 01  WS-FECHA-SISTEMA        PIC 9(08)    VALUE ZEROS.                    
015200 01  WS-HORA-SISTEMA         PIC 9(08)    VALUE ZEROS.                    
015300 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                         
015400     03  WS-HORA-HHMISS      PIC 9(06).                                   
015500     03  FILLER              PIC 9(02).                                   
015600                                                                          
015700*----------- ACUMULADORES ---------------------------------------         
015800 77  WS-LEIDOS               PIC 9(05) COMP VALUE ZEROS.                  
015900 77  WS-ACEPTADOS            PIC 9(05) COMP VALUE ZEROS.                  
016000 77  WS-RECHAZADOS           PIC 9(05) COMP VALUE ZEROS.                  
016100 77  WS-TOTAL-PRINT          PIC ZZZZ9.                                   
016200                                                                          
016300*///////////// COPYS DE RECHAZO //////////////////////////////////        
016400     COPY CPCTAERR.                                                       
016500*//////////////////////////////////////////////////////////////           
016600                                                                          
016700 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
016800                                                                          
016900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
017000 PROCEDURE DIVISION.                                                      
017100                                                                          
017200 MAIN-PROGRAM-I.                                                          
017300                                                                          
017400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
017500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
017600                            UNTIL WS-FIN-LECTURA.                         
017700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
017800                                                                          
017900 MAIN-PROGRAM-F. GOBACK.                                                  
018000                                                                          
018100                                                                          
018200*-----------------------------------------------------------------        
018300 1000-INICIO-I.                                                           
018400                                                                          
018500     SET WS-NO-FIN-LECTURA TO TRUE.                                       
018600                                                                          
018700     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.                          
018800     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
018900                                                                          
019000     OPEN INPUT ENTRADA.                                                  
019100     IF FS-ENT IS NOT EQUAL '00'                                          
019200        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENT                       
019300        SET WS-FIN-LECTURA TO TRUE                                        
019400     END-IF.                                                              
019500                                                                          
019600     OPEN OUTPUT SALIDA.                                                  
019700     IF FS-SAL IS NOT EQUAL '00'                                          
019800        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SAL                        
019900        MOVE 9999 TO RETURN-CODE                                          
020000        SET WS-FIN-LECTURA TO TRUE                                        
020100     END-IF.                                                              
020200                                                                          
020300     OPEN INPUT USRMAE.                                                   
020400     IF FS-USR IS NOT EQUAL '00'                                          
020500        DISPLAY '* ERROR EN OPEN USRMAE = ' FS-USR                        
020600        MOVE 9999 TO RETURN-CODE                                          
020700        SET WS-FIN-LECTURA TO TRUE                                        
020800     END-IF.                                                              
020900                                                                          
021000     PERFORM 1100-CARGAR-USUARIOS-I                                       
021100        THRU 1100-CARGAR-USUARIOS-F.                                      
021200                                                                          
021300     OPEN INPUT CTAMAE.                                                   
021400     IF FS-CTA IS NOT EQUAL '00'                                          
021500        DISPLAY '* ERROR EN OPEN CTAMAE = ' FS-CTA                        
021600        MOVE 9999 TO RETURN-CODE                                          
021700        SET WS-FIN-LECTURA TO TRUE                                        
021800     END-IF.                                                              
021900                                                                          
022000     PERFORM 1200-CARGAR-CUENTAS-I                                        
022100        THRU 1200-CARGAR-CUENTAS-F.                                       
022200                                                                          
022300     IF NOT WS-FIN-LECTURA                                                
022400        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
022500     END-IF.                                                              
022600                                                                          
022700 1000-INICIO-F. EXIT.                                                     
022800                                                                          
022900                                                                          
023000*-----------------------------------------------------------------        
023100 1100-CARGAR-USUARIOS-I.                                                  
023200                                                                          
023300     SET WS-NO-FIN-USR TO TRUE.                                           
023400                                                                          
023500     PERFORM 1110-LEER-USUARIO-I THRU 1110-LEER-USUARIO-F.                
023600     PERFORM 1120-ALTA-EN-TABLA-I THRU 1120-ALTA-EN-TABLA-F               
023700        UNTIL WS-FIN-USR.                                                 
023800                                                                          
023900     CLOSE USRMAE.                                                        
024000                                                                          
024100 1100-CARGAR-USUARIOS-F. EXIT.                                            
024200                                                                          
024300                                                                          
024400*-----------------------------------------------------------------        
024500 1110-LEER-USUARIO-I.                                                     
024600                                                                          
024700     READ USRMAE                                                          
024800                                                                          
024900     EVALUATE FS-USR                                                      
025000        WHEN '00'                                                         
025100           CONTINUE                                                       
025200        WHEN '10'                                                         
025300           SET WS-FIN-USR TO TRUE                                         
025400        WHEN OTHER                                                        
025500           DISPLAY '*ERROR EN LECTURA USRMAE: ' FS-USR                    
025600           MOVE 9999 TO RETURN-CODE                                       
025700           SET WS-FIN-USR TO TRUE                                         
025800     END-EVALUATE.                                                        
025900                                                                          
026000 1110-LEER-USUARIO-F. EXIT.                                               
026100                                                                          
026200                                                                          
026300*-----------------------------------------------------------------        
026400 1120-ALTA-EN-TABLA-I.                                                    
026500                                                                          
026600     ADD 1 TO WS-USR-CANT.                                                
026700     SET WS-USR-IDX TO WS-USR-CANT.                                       
026800     MOVE USR-ID     TO TU-ID (WS-USR-IDX).                               
026900     MOVE USR-NOMBRE TO TU-NOMBRE (WS-USR-IDX).                           
027000                                                                          
027100     PERFORM 1110-LEER-USUARIO-I THRU 1110-LEER-USUARIO-F.                
027200                                                                          
027300 1120-ALTA-EN-TABLA-F. EXIT.                                              
027400                                                                          
027500                                                                          
027600*-----------------------------------------------------------------        
027700 1200-CARGAR-CUENTAS-I.                                                   
027800                                                                          
027900     SET WS-NO-FIN-CTA TO TRUE.                                           
028000                                                                          
028100     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
028200     PERFORM 1220-ALTA-EN-TABLA-I THRU 1220-ALTA-EN-TABLA-F               
028300        UNTIL WS-FIN-CTA.                                                 
028400                                                                          
028500     CLOSE CTAMAE.                                                        
028600                                                                          
028700 1200-CARGAR-CUENTAS-F. EXIT.                                             
028800                                                                          
028900                                                                          
029000*-----------------------------------------------------------------        
029100 1210-LEER-CUENTA-I.                                                      
029200                                                                          
029300     READ CTAMAE                                                          
029400                                                                          
029500     EVALUATE FS-CTA                                                      
029600        WHEN '00'                                                         
029700           CONTINUE                                                       
029800        WHEN '10'                                                         
029900           SET WS-FIN-CTA TO TRUE                                         
030000        WHEN OTHER                                                        
030100           DISPLAY '*ERROR EN LECTURA CTAMAE: ' FS-CTA                    
030200           MOVE 9999 TO RETURN-CODE                                       
030300           SET WS-FIN-CTA TO TRUE                                         
030400     END-EVALUATE.                                                        
030500                                                                          
030600 1210-LEER-CUENTA-F. EXIT.                                                
030700                                                                          
030800                                                                          
030900*-----------------------------------------------------------------        
031000 1220-ALTA-EN-TABLA-I.                                                    
031100                                                                          
031200     ADD 1 TO WS-CTA-CANT.                                                
031300     SET WS-CTA-IDX TO WS-CTA-CANT.                                       
031400     MOVE CTA-ID          TO TC-ID (WS-CTA-IDX).                          
031500     MOVE CTA-USR-ID      TO TC-USR-ID (WS-CTA-IDX).                      
031600     MOVE CTA-NUMERO      TO TC-NUMERO (WS-CTA-IDX).                      
031700     MOVE CTA-ESTADO      TO TC-ESTADO (WS-CTA-IDX).                      
031800     MOVE CTA-SALDO       TO TC-SALDO (WS-CTA-IDX).                       
031900     MOVE CTA-ALTA-FECHA  TO TC-ALTA-FECHA (WS-CTA-IDX).                  
032000     MOVE CTA-ALTA-HORA   TO TC-ALTA-HORA (WS-CTA-IDX).                   
032100     MOVE CTA-BAJA-FECHA  TO TC-BAJA-FECHA (WS-CTA-IDX).                  
032200     MOVE CTA-BAJA-HORA   TO TC-BAJA-HORA (WS-CTA-IDX).                   
032300                                                                          
032400     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
032500                                                                          
032600 1220-ALTA-EN-TABLA-F. EXIT.                                              
032700                                                                          
032800                                                                          
032900*-----------------------------------------------------------------        
033000 2000-PROCESO-I.                                                          
033100                                                                          
033200     ADD 1 TO WS-LEIDOS.                                                  
033300     MOVE ZEROS TO WS-COD-RECHAZO.                                        
033400     MOVE ZEROS TO WS-CTA-IDX-HALLADA.                                    
033500     MOVE SPACES TO REG-SALIDA.                                           
033600                                                                          
033700     PERFORM 2210-BUSCAR-USUARIO-I                                        
033800        THRU 2210-BUSCAR-USUARIO-F.                                       
033900                                                                          
034000     IF RCZ-NINGUNO                                                       
034100        PERFORM 2220-BUSCAR-CUENTA-I                                      
034200           THRU 2220-BUSCAR-CUENTA-F                                      
034300     END-IF.                                                              
034400                                                                          
034500     IF RCZ-NINGUNO                                                       
034600        PERFORM 2230-VALIDAR-CUENTA-I                                     
034700           THRU 2230-VALIDAR-CUENTA-F                                     
034800     END-IF.                                                              
034900                                                                          
035000     IF RCZ-NINGUNO                                                       
035100        PERFORM 2400-GRABAR-BAJA-I                                        
035200           THRU 2400-GRABAR-BAJA-F                                        
035300        ADD 1 TO WS-ACEPTADOS                                             
035400     ELSE                                                                 
035500        ADD 1 TO WS-RECHAZADOS                                            
035600     END-IF.                                                              
035700                                                                          
035800     PERFORM 2600-ESCRIBIR-SALIDA-I                                       
035900        THRU 2600-ESCRIBIR-SALIDA-F.                                      
036000                                                                          
036100     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
036200                                                                          
036300 2000-PROCESO-F. EXIT.                                                    
036400                                                                          
036500                                                                          
036600*-----------------------------------------------------------------        
036700 2100-LEER-I.                                                             
036800                                                                          
036900     READ ENTRADA                                                         
037000                                                                          
037100     EVALUATE FS-ENT                                                      
037200        WHEN '00'                                                         
037300           CONTINUE                                                       
037400        WHEN '10'                                                         
037500           SET WS-FIN-LECTURA TO TRUE                                     
037600        WHEN OTHER                                                        
037700           DISPLAY '*ERROR EN LECTURA ENTRADA: ' FS-ENT                   
037800           MOVE 9999 TO RETURN-CODE                                       
037900           SET WS-FIN-LECTURA TO TRUE                                     
038000     END-EVALUATE.                                                        
038100                                                                          
038200 2100-LEER-F. EXIT.                                                       
038300                                                                          
038400                                                                          
038500*-----------------------------------------------------------------        
038600 2210-BUSCAR-USUARIO-I.                                                   
038700                                                                          
038800     SET RCZ-USUARIO-INEXISTENTE TO TRUE.                                 
038900                                                                          
039000     PERFORM 2211-COMPARAR-UNO-I THRU 2211-COMPARAR-UNO-F                 
039100        VARYING WS-USR-IDX FROM 1 BY 1                                    
039200        UNTIL WS-USR-IDX GREATER WS-USR-CANT.                             
039300                                                                          
039400 2210-BUSCAR-USUARIO-F. EXIT.                                             
039500                                                                          
039600                                                                          
039700*-----------------------------------------------------------------        
039800 2211-COMPARAR-UNO-I.                                                     
039900                                                                          
040000     IF TU-ID (WS-USR-IDX) EQUAL ENT-USR-ID                               
040100        SET RCZ-NINGUNO TO TRUE                                           
040200        SET WS-USR-IDX TO WS-USR-CANT                                     
040300     END-IF.                                                              
040400                                                                          
040500 2211-COMPARAR-UNO-F. EXIT.                                               
040600                                                                          
040700                                                                          
040800*-----------------------------------------------------------------        
040900 2220-BUSCAR-CUENTA-I.                                                    
041000                                                                          
041100     SET RCZ-CUENTA-INEXISTENTE TO TRUE.                                  
041200                                                                          
041300     PERFORM 2221-COMPARAR-UNO-I THRU 2221-COMPARAR-UNO-F                 
041400        VARYING WS-CTA-IDX FROM 1 BY 1                                    
041500        UNTIL WS-CTA-IDX GREATER WS-CTA-CANT.                             
041600                                                                          
041700 2220-BUSCAR-CUENTA-F. EXIT.                                              
041800                                                                          
041900                                                                          
042000*-----------------------------------------------------------------        
042100 2221-COMPARAR-UNO-I.                                                     
042200                                                                          
042300     IF TC-NUMERO (WS-CTA-IDX) EQUAL ENT-CTA-NUMERO                       
042400        SET RCZ-NINGUNO TO TRUE                                           
042500        MOVE WS-CTA-IDX TO WS-CTA-IDX-HALLADA                             
042600        SET WS-CTA-IDX TO WS-CTA-CANT                                     
042700     END-IF.                                                              
042800                                                                          
042900 2221-COMPARAR-UNO-F. EXIT.                                               
043000                                                                          
043100                                                                          
043200*-----------------------------------------------------------------        
043300 2230-VALIDAR-CUENTA-I.                                                   
043400                                                                          
043500     SET WS-CTA-IDX TO WS-CTA-IDX-HALLADA.                                
043600                                                                          
043700     IF TC-USR-ID (WS-CTA-IDX) NOT EQUAL ENT-USR-ID                       
043800        SET RCZ-CUENTA-USUARIO-NO-COINCIDE TO TRUE                        
043900     ELSE                                                                 
044000        IF TC-ESTADO (WS-CTA-IDX) EQUAL '2'                               
044100           SET RCZ-CUENTA-YA-DE-BAJA TO TRUE                              
044200        ELSE                                                              
044300           IF TC-SALDO (WS-CTA-IDX) NOT EQUAL ZEROS                       
044400              SET RCZ-CUENTA-CON-SALDO TO TRUE                            
044500           END-IF                                                         
044600        END-IF                                                            
044700     END-IF.                                                              
044800                                                                          
044900 2230-VALIDAR-CUENTA-F. EXIT.                                             
045000                                                                          
045100                                                                          
045200*-----------------------------------------------------------------        
045300 2400-GRABAR-BAJA-I.                                                      
045400                                                                          
045500     SET WS-CTA-IDX TO WS-CTA-IDX-HALLADA.                                
045600                                                                          
045700     MOVE '2'              TO TC-ESTADO (WS-CTA-IDX).                     
045800     MOVE WS-FECHA-SISTEMA TO TC-BAJA-FECHA (WS-CTA-IDX).                 
045900     MOVE WS-HORA-HHMISS   TO TC-BAJA-HORA (WS-CTA-IDX).                  
046000                                                                          
046100     MOVE TC-NUMERO (WS-CTA-IDX)  TO SAL-CTA-NUMERO.                      
046200     MOVE WS-FECHA-SISTEMA        TO SAL-FECHA-BAJA.                      
046300     MOVE WS-HORA-HHMISS          TO SAL-HORA-BAJA.                       
046400                                                                          
046500     PERFORM 8000-REGRABAR-CTAMAE-I                                       
046600        THRU 8000-REGRABAR-CTAMAE-F.                                      
046700                                                                          
046800 2400-GRABAR-BAJA-F. EXIT.                                                
046900                                                                          
047000                                                                          
047100*-----------------------------------------------------------------        
047200 2600-ESCRIBIR-SALIDA-I.                                                  
047300                                                                          
047400     MOVE WS-COD-RECHAZO TO SAL-COD-RECHAZO.                              
047500     MOVE ENT-USR-ID     TO SAL-USR-ID.                                   
047600     IF SAL-CTA-NUMERO EQUAL SPACES                                       
047700        MOVE ENT-CTA-NUMERO TO SAL-CTA-NUMERO                             
047800     END-IF.                                                              
047900                                                                          
048000     WRITE REG-SALIDA.                                                    
048100     IF FS-SAL IS NOT EQUAL '00'                                          
048200        DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SAL                       
048300        MOVE 9999 TO RETURN-CODE                                          
048400        SET WS-FIN-LECTURA TO TRUE                                        
048500     END-IF.                                                              
048600                                                                          
048700 2600-ESCRIBIR-SALIDA-F. EXIT.                                            
048800                                                                          
048900                                                                          
049000*-----------------------------------------------------------------        
049100 8000-REGRABAR-CTAMAE-I.                                                  
049200                                                                          
049300     OPEN OUTPUT CTAMAE.                                                  
049400     IF FS-CTA IS NOT EQUAL '00'                                          
049500        DISPLAY '* ERROR EN OPEN (REGRABAR) CTAMAE = ' FS-CTA             
049600        MOVE 9999 TO RETURN-CODE                                          
049700     ELSE                                                                 
049800        PERFORM 8010-GRABAR-UNO-I THRU 8010-GRABAR-UNO-F                  
049900           VARYING WS-CTA-IDX FROM 1 BY 1                                 
050000           UNTIL WS-CTA-IDX GREATER WS-CTA-CANT                           
050100        CLOSE CTAMAE                                                      
050200     END-IF.                                                              
050300                                                                          
050400 8000-REGRABAR-CTAMAE-F. EXIT.                                            
050500                                                                          
050600                                                                          
050700*-----------------------------------------------------------------        
050800 8010-GRABAR-UNO-I.                                                       
050900                                                                          
051000     MOVE TC-ID (WS-CTA-IDX)         TO CTA-ID.                           
051100     MOVE TC-USR-ID (WS-CTA-IDX)     TO CTA-USR-ID.                       
051200     MOVE TC-NUMERO (WS-CTA-IDX)     TO CTA-NUMERO.                       
051300     MOVE TC-ESTADO (WS-CTA-IDX)     TO CTA-ESTADO.                       
051400     MOVE TC-SALDO (WS-CTA-IDX)      TO CTA-SALDO.                        
051500     MOVE TC-ALTA-FECHA (WS-CTA-IDX) TO CTA-ALTA-FECHA.                   
051600     MOVE TC-ALTA-HORA (WS-CTA-IDX)  TO CTA-ALTA-HORA.                    
051700     MOVE TC-BAJA-FECHA (WS-CTA-IDX) TO CTA-BAJA-FECHA.                   
051800     MOVE TC-BAJA-HORA (WS-CTA-IDX)  TO CTA-BAJA-HORA.                    
051900     WRITE REG-CUENTA.                                                    
052000                                                                          
052100 8010-GRABAR-UNO-F. EXIT.                                                 
052200                                                                          
052300                                                                          
052400*-----------------------------------------------------------------        
052500 9999-FINAL-I.                                                            
052600                                                                          
052700     CLOSE ENTRADA.                                                       
052800     IF FS-ENT IS NOT EQUAL '00'                                          
052900        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT                      
053000        MOVE 9999 TO RETURN-CODE                                          
053100     END-IF.                                                              
053200                                                                          
053300     CLOSE SALIDA.                                                        
053400     IF FS-SAL IS NOT EQUAL '00'                                          
053500        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SAL                       
053600        MOVE 9999 TO RETURN-CODE                                          
053700     END-IF.                                                              
053800                                                                          
053900     DISPLAY ' '.                                                         
054000     DISPLAY '=================================='.                        
054100     DISPLAY 'PGMCTACI - BAJA DE CUENTAS'.                                
054200     MOVE WS-LEIDOS     TO WS-TOTAL-PRINT                                 
054300     DISPLAY 'SOLICITUDES LEIDAS:    ' WS-TOTAL-PRINT                     
054400     MOVE WS-ACEPTADOS  TO WS-TOTAL-PRINT                                 
054500     DISPLAY 'CUENTAS DADAS DE BAJA: ' WS-TOTAL-PRINT                     
054600     MOVE WS-RECHAZADOS TO WS-TOTAL-PRINT                                 
054700     DISPLAY 'SOLICITUDES RECHAZADAS:' WS-TOTAL-PRINT.                    
054800                                                                          
054900 9999-FINAL-F. EXIT.                                                      
