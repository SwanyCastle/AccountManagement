000100******************************************************************        
000200* CPCTAUSR                                                      *         
000300*     LAYOUT  ARCHIVO  USUARIOS DE CUENTA (MAESTRO, SOLO LECT.) *         
000400*     BANCO DEL NORTE - GERENCIA DE SISTEMAS                    *         
000500*     LARGO REGISTRO = 40 BYTES                                 *         
000600******************************************************************        
000700*     POSICION RELATIVA (1:9)  NUMERO DE USUARIO                *         
000800*     POSICION RELATIVA (10:20) NOMBRE DEL USUARIO               *        
000900******************************************************************        
001000 01  REG-USUARIO.                                                         
001100     03  USR-ID              PIC 9(09)    VALUE ZEROS.                    
001200     03  USR-NOMBRE          PIC X(20)    VALUE SPACES.                   
001300     03  FILLER              PIC X(11)    VALUE SPACES.                   
001400******************************************************************        
001500* REDEFINES DE SERVICIO - VISTA NUMERICA PARA BUSQUEDA EN TABLA *         
001600******************************************************************        
001700 01  REG-USUARIO-R  REDEFINES REG-USUARIO.                                
001800     03  USRR-ID-N           PIC 9(09).                                   
001900     03  FILLER              PIC X(31).                                   
