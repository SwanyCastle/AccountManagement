000100*////////////////// (BLOQUEO) //////////////////////////////////          
000200******************************************************************        
000300*     CPCTALOC                                                  *         
000400*     TABLA DE BLOQUEO DE CUENTA POR PROCESO                    *         
000500*     RESGUARDA UNA CUENTA MIENTRAS SE LE APLICA UN DEBITO O    *         
000600*     UNA ANULACION, PARA QUE NINGUNA OTRA SOLICITUD DEL MISMO  *         
000700*     PASO TOQUE ESA CUENTA HASTA QUE SE LIBERE EL RESGUARDO.   *         
000800*     LARGO CAMPO NUMERO DE CUENTA = 10 BYTES                   *         
000900******************************************************************        
001000 01  WS-TAB-BLOQUEOS.                                                     
001100     03  WS-BLOQ-CUENTAS OCCURS 0050 TIMES                                
001200                         INDEXED BY WS-BLOQ-IDX.                          
001300         05  WS-BLOQ-CTA-NUMERO  PIC X(10)  VALUE SPACES.                 
001400         05  WS-BLOQ-TOMADO      PIC X(01)  VALUE 'N'.                    
001500             88  WS-BLOQ-EN-USO             VALUE 'S'.                    
001600             88  WS-BLOQ-LIBRE              VALUE 'N'.                    
001700     03  WS-BLOQ-INTENTOS        PIC 9(02) COMP VALUE ZEROS.              
001800     03  WS-BLOQ-MAX-INTENTOS    PIC 9(02) COMP VALUE 15.                 
001900     03  WS-BLOQ-OBTENIDO        PIC X(01) VALUE 'N'.                     
002000         88  WS-BLOQ-SI-OBTENIDO           VALUE 'S'.                     
002100         88  WS-BLOQ-NO-OBTENIDO           VALUE 'N'.                     
002200     03  FILLER                  PIC X(04) VALUE SPACES.                  
002300*////////////////////////////////////////////////////////////////         
