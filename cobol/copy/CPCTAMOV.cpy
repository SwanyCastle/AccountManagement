000100******************************************************************        
000200* CPCTAMOV                                                      *         
000300*     LAYOUT  ARCHIVO  MOVIMIENTOS DE CUENTA (SOLO AGREGA)      *         
000400*     BANCO DEL NORTE - GERENCIA DE SISTEMAS                    *         
000500*     LARGO REGISTRO = 106 BYTES                                *         
000600******************************************************************        
000700*     POSICION RELATIVA (001:09) SECUENCIA DE MOVIMIENTO        *         
000800*     POSICION RELATIVA (010:32) IDENTIFICADOR DE MOVIMIENTO    *         
000900*     POSICION RELATIVA (042:09) NUMERO INTERNO DE CUENTA       *         
001000*     POSICION RELATIVA (051:10) NUMERO DE CUENTA (EXTERNO)     *         
001100*     POSICION RELATIVA (061:04) TIPO  USE =USO  CANC=ANULACION *         
001200*     POSICION RELATIVA (065:01) RESULTADO  S=OK  F=RECHAZADO   *         
001300*     POSICION RELATIVA (066:08) IMPORTE EMPAQUETADO (COMP-3)   *         
001400*     POSICION RELATIVA (074:08) SALDO RESULTANTE (COMP-3)      *         
001500*     POSICION RELATIVA (082:14) FECHA/HORA DEL MOVIMIENTO      *         
001600******************************************************************        
001700 01  REG-MOVIMIENTO.                                                      
001800     03  MOV-SECUENCIA       PIC 9(09)    VALUE ZEROS.                    
001900     03  MOV-ID              PIC X(32)    VALUE SPACES.                   
002000     03  MOV-CTA-ID          PIC 9(09)    VALUE ZEROS.                    
002100     03  MOV-CTA-NUMERO      PIC X(10)    VALUE SPACES.                   
002200     03  MOV-TIPO            PIC X(04)    VALUE SPACES.                   
002300         88  MOV-USO-SALDO               VALUE 'USE '.                    
002400         88  MOV-ANULACION               VALUE 'CANC'.                    
002500     03  MOV-RESULTADO       PIC X(01)    VALUE SPACES.                   
002600         88  MOV-EXITOSO                 VALUE 'S'.                       
002700         88  MOV-RECHAZADO               VALUE 'F'.                       
002800     03  MOV-IMPORTE         PIC S9(13)V99 COMP-3 VALUE ZEROS.            
002900     03  MOV-SALDO-POST      PIC S9(13)V99 COMP-3 VALUE ZEROS.            
003000     03  MOV-FECHA.                                                       
003100         05  MOV-FECHA-AAAAMMDD  PIC 9(08) VALUE ZEROS.                   
003200         05  MOV-FECHA-HHMISS    PIC 9(06) VALUE ZEROS.                   
003300     03  FILLER              PIC X(11)    VALUE SPACES.                   
003400******************************************************************        
003500* REDEFINES DE SERVICIO - VOLCADO COMPLETO DEL REGISTRO         *         
003600* (PARA DISPLAY DE DEPURACION ANTE UN RECHAZO DE ESCRITURA)     *         
003700******************************************************************        
003800 01  REG-MOVIMIENTO-DUMP  REDEFINES REG-MOVIMIENTO.                       
003900     03  MOVD-TODO           PIC X(106).                                  
