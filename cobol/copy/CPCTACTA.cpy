000100******************************************************************        
000200* CPCTACTA                                                      *         
000300*     LAYOUT  ARCHIVO  MAESTRO DE CUENTAS                       *         
000400*     BANCO DEL NORTE - GERENCIA DE SISTEMAS                    *         
000500*     LARGO REGISTRO = 80 BYTES                                 *         
000600******************************************************************        
000700*     POSICION RELATIVA (01:09) NUMERO INTERNO DE CUENTA        *         
000800*     POSICION RELATIVA (10:09) NUMERO DE USUARIO TITULAR       *         
000900*     POSICION RELATIVA (19:10) NUMERO DE CUENTA (EXTERNO)      *         
001000*     POSICION RELATIVA (29:01) ESTADO  1=VIGENTE  2=DE BAJA    *         
001100*     POSICION RELATIVA (30:08) SALDO EMPAQUETADO (COMP-3)      *         
001200*     POSICION RELATIVA (38:14) FECHA/HORA DE ALTA              *         
001300*     POSICION RELATIVA (52:14) FECHA/HORA DE BAJA              *         
001400******************************************************************        
001500 01  REG-CUENTA.                                                          
001600     03  CTA-ID              PIC 9(09)    VALUE ZEROS.                    
001700     03  CTA-USR-ID          PIC 9(09)    VALUE ZEROS.                    
001800     03  CTA-NUMERO          PIC X(10)    VALUE SPACES.                   
001900     03  CTA-ESTADO          PIC X(01)    VALUE '2'.                      
002000         88  CTA-VIGENTE                  VALUE '1'.                      
002100         88  CTA-DE-BAJA                  VALUE '2'.                      
002200     03  CTA-SALDO           PIC S9(13)V99 COMP-3 VALUE ZEROS.            
002300     03  CTA-FEC-ALTA.                                                    
002400         05  CTA-ALTA-FECHA      PIC 9(08) VALUE ZEROS.                   
002500         05  CTA-ALTA-HORA       PIC 9(06) VALUE ZEROS.                   
002600     03  CTA-FEC-BAJA.                                                    
002700         05  CTA-BAJA-FECHA      PIC 9(08) VALUE ZEROS.                   
002800         05  CTA-BAJA-HORA       PIC 9(06) VALUE ZEROS.                   
002900     03  FILLER              PIC X(15)    VALUE SPACES.                   
003000******************************************************************        
003100* REDEFINES DE SERVICIO - VISTA NUMERICA DEL NRO. DE CUENTA     *         
003200* (PERMITE EL +1 DE CORRELATIVIDAD AL DAR DE ALTA UNA CUENTA)   *         
003300******************************************************************        
003400 01  REG-CUENTA-NUM  REDEFINES REG-CUENTA.                                
003500     03  FILLER              PIC X(18).                                   
003600     03  CTAN-NUMERO-N       PIC 9(10).                                   
003700     03  FILLER              PIC X(52).                                   
003800******************************************************************        
003900* REDEFINES DE SERVICIO - DESGLOSE AAAA/MM/DD DE LA FEC. ALTA   *         
004000******************************************************************        
004100 01  REG-CUENTA-FEC  REDEFINES REG-CUENTA.                                
004200     03  FILLER              PIC X(37).                                   
004300     03  CTAF-ALTA-AAAA      PIC 9(04).                                   
004400     03  CTAF-ALTA-MM        PIC 9(02).                                   
004500     03  CTAF-ALTA-DD        PIC 9(02).                                   
004600     03  FILLER              PIC X(35).                                   
