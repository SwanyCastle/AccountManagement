000100*////////////////// (RECHAZOS) ///////////////////////////////////        
000200******************************************************************        
000300*     CPCTAERR                                                  *         
000400*     TABLA DE CODIGOS DE RECHAZO DEL SUBSISTEMA DE CUENTAS     *         
000500*     LARGO CAMPO CODIGO = 2 BYTES                              *         
000600******************************************************************        
000700*     00 = SIN RECHAZO (OPERACION ACEPTADA)                     *         
000800*     01 = USUARIO NO EXISTE                                    *         
000900*     02 = SUPERA EL MAXIMO DE CUENTAS POR USUARIO               *        
001000*     03 = CUENTA NO EXISTE                                     *         
001100*     04 = LA CUENTA NO PERTENECE AL USUARIO                    *         
001200*     05 = LA CUENTA YA ESTA DADA DE BAJA                       *         
001300*     06 = LA CUENTA TIENE SALDO, NO SE PUEDE DAR DE BAJA       *         
001400*     07 = EL IMPORTE SUPERA EL SALDO DISPONIBLE                *         
001500*     08 = EL MOVIMIENTO NO EXISTE                               *        
001600*     09 = EL MOVIMIENTO NO PERTENECE A LA CUENTA                *        
001700*     10 = LA ANULACION DEBE SER POR EL IMPORTE TOTAL           *         
001800*     11 = EL MOVIMIENTO ES DEMASIADO ANTIGUO PARA ANULAR        *        
001900*     12 = CUENTA BLOQUEADA POR OTRO PROCESO CONCURRENTE        *         
002000******************************************************************        
002100 01  WS-REG-RECHAZO.                                                      
002200     03  WS-COD-RECHAZO      PIC 9(02)    VALUE ZEROS.                    
002300         88  RCZ-NINGUNO                  VALUE 00.                       
002400         88  RCZ-USUARIO-INEXISTENTE      VALUE 01.                       
002500         88  RCZ-MAXIMO-CUENTAS-USUARIO   VALUE 02.                       
002600         88  RCZ-CUENTA-INEXISTENTE       VALUE 03.                       
002700         88  RCZ-CUENTA-USUARIO-NO-COINCIDE                               
002800                                           VALUE 04.                      
002900         88  RCZ-CUENTA-YA-DE-BAJA        VALUE 05.                       
003000         88  RCZ-CUENTA-CON-SALDO         VALUE 06.                       
003100         88  RCZ-IMPORTE-SUPERA-SALDO     VALUE 07.                       
003200         88  RCZ-MOVIMIENTO-INEXISTENTE   VALUE 08.                       
003300         88  RCZ-MOVIMIENTO-CUENTA-NO-COINCIDE                            
003400                                           VALUE 09.                      
003500         88  RCZ-ANULACION-DEBE-SER-TOTAL VALUE 10.                       
003600         88  RCZ-MOVIMIENTO-DEMASIADO-VIEJO                               
003700                                           VALUE 11.                      
003800         88  RCZ-CUENTA-BLOQUEADA         VALUE 12.                       
003900     03  WS-DESC-RECHAZO     PIC X(40)    VALUE SPACES.                   
003950     03  FILLER              PIC X(06)    VALUE SPACES.                   
004000*////////////////////////////////////////////////////////////////         
