000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMMOVCO.                                                    
000300 AUTHOR. M L VEGA.                                                        
000400 INSTALLATION. BANCO DEL NORTE - GERENCIA DE SISTEMAS.                    
000500 DATE-WRITTEN. 02/10/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  USO INTERNO - CIRCULACION RESTRINGIDA AL AREA DE              
000800     SISTEMAS DE CUENTAS.                                                 
000900                                                                          
001000***************************************************************           
001100*    PGMMOVCO  -  CONSULTA DE MOVIMIENTO                       *          
001200*    =====================================                     *          
001300*    FUNCIONAMIENTO                                             *         
001400*    * LEE SOLICITUDES DE CONSULTA (ID DE MOVIMIENTO) DESDE     *         
001500*      DDCTAENT.                                                *         
001600*    * BUSCA EL MOVIMIENTO EN DDMOVLOG Y DEVUELVE SUS DATOS     *         
001700*      TAL CUAL QUEDARON GRABADOS (TIPO, RESULTADO, IMPORTE,    *         
001800*      SALDO RESULTANTE Y FECHA/HORA).                          *         
001900*    * NO CONSULTA EL MAESTRO DE CUENTAS NI EL DE USUARIOS, NI   *        
002000*      TOMA BLOQUEO DE CUENTA: ES UNA CONSULTA DE SOLO LECTURA   *        
002100*      SOBRE EL LOG DE MOVIMIENTOS, NO MODIFICA NADA.            *        
002200*                                                               *         
002300*    REGISTRO DE CAMBIOS                                       *          
002400*    --------------------------------------------------------- *          
002500*    02/10/89 MLV 000015  PROGRAMA ORIGINAL.                   *          
002600*    21/02/91 MLV 000061  SE ADAPTA AL NUEVO LAYOUT DE DDMOVLOG *         
002700*                         COMPARTIDO CON PGMSALDB Y PGMSALCR.   *         
002800*    14/10/98 JAR 000122  REMEDIACION Y2K - SIN IMPACTO         *         
002900*                         FUNCIONAL, SE REVISA Y SE DEJA         *        
003000*                         CONSTANCIA DE LA REVISION.             *        
003100*    03/05/99 JAR 000129  VERIFICACION FINAL DE REMEDIACION Y2K. *        
003200*    17/11/02 JAR 000156  SE ELEVA EL LARGO DEL NUMERO DE        *        
003300*                         CUENTA DE 8 A 10 POSICIONES.           *        
003400*    25/06/05 CFM 000186  SE ADAPTA AL IDENTIFICADOR DE          *        
003500*                         MOVIMIENTO DE 32 POSICIONES.           *        
003600*    30/03/09 CFM 000212  REVISION GENERAL PARA AUDITORIA DE     *        
003700*                         SISTEMAS - SIN CAMBIOS FUNCIONALES.    *        
003800***************************************************************           
003900                                                                          
004000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300                                                                          
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     UPSI-0 ON STATUS IS WS-SW-DIAGNOSTICO                                
004700     CLASS CLASE-DIGITOS IS '0' THRU '9'.                                 
004800                                                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT ENTRADA ASSIGN DDCTAENT                                       
005200     FILE STATUS IS FS-ENT.                                               
005300                                                                          
005400     SELECT SALIDA  ASSIGN DDCTASAL                                       
005500     FILE STATUS IS FS-SAL.                                               
005600                                                                          
005700     SELECT MOVLOG  ASSIGN DDMOVLOG                                       
005800     FILE STATUS IS FS-MOV.                                               
005900                                                                          
006000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300                                                                          
006400 FD  ENTRADA                                                              
006500     BLOCK CONTAINS 0 RECORDS                                             
006600     RECORDING MODE IS F.                                                 
006700 01  REG-ENTRADA.                                                         
006800     03  ENT-MOV-ID          PIC X(32).                                   
006900     03  FILLER              PIC X(08).                                   
007000                                                                          
007100 FD  SALIDA                                                               
007200     BLOCK CONTAINS 0 RECORDS                                             
007300     RECORDING MODE IS F.                                                 
007400 01  REG-SALIDA.                                                          
007500     03  SAL-COD-RECHAZO     PIC 9(02).                                   
007600     03  SAL-TRANS-ID        PIC X(32).                                   
007700     03  SAL-CTA-NUMERO      PIC X(10).                                   
007800     03  SAL-TIPO            PIC X(04).                                   
007900     03  SAL-RESULTADO       PIC X(01).                                   
008000     03  SAL-IMPORTE         PIC S9(13)V99 COMP-3.                        
008100     03  SAL-SALDO-POST      PIC S9(13)V99 COMP-3.                        
008200     03  SAL-FECHA-MOV       PIC 9(08).                                   
008300     03  SAL-HORA-MOV        PIC 9(06).                                   
008400     03  FILLER              PIC X(05).                                   
008500                                                                          
008600 FD  MOVLOG                                                               
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     RECORDING MODE IS F.                                                 
008900     COPY CPCTAMOV.                                                       
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200*=======================*                                                 
009300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
009400                                                                          
009500*----------- ARCHIVOS --------------------------------------------        
009600 77  FS-ENT                  PIC XX       VALUE SPACES.                   
009700 77  FS-SAL                  PIC XX       VALUE SPACES.                   
009800 77  FS-MOV                  PIC XX       VALUE SPACES.                   
009900                                                                          
010000 77  WS-STATUS-FIN           PIC X.                                       
010100     88  WS-FIN-LECTURA                   VALUE 'Y'.                      
010200     88  WS-NO-FIN-LECTURA                VALUE 'N'.                      
010300                                                                          
010400 77  WS-STATUS-MOV           PIC X.                                       
010500     88  WS-FIN-MOV                       VALUE 'Y'.                      
010600     88  WS-NO-FIN-MOV                    VALUE 'N'.                      
010700                                                                          
010800 77  WS-SW-DIAGNOSTICO       PIC X        VALUE 'N'.                      
010900                                                                          
011000*----------- TABLA DE MOVIMIENTOS (LOG EN MEMORIA) ---------------        
011100 01  WS-TAB-MOVIMIENTOS.                                                  
011200     03  WS-MOV-CANT         PIC 9(07) COMP VALUE ZEROS.                  
011300     03  WS-MOV-ELEMENTO OCCURS 5000 TIMES                                
011400                         INDEXED BY WS-MOV-IDX.                           
011500         05  TM-ID            PIC X(32)  VALUE SPACES.                    
011600         05  TM-CTA-ID        PIC 9(09)  VALUE ZEROS.                     
011700         05  TM-CTA-NUMERO    PIC X(10)  VALUE SPACES.                    
011800         05  TM-TIPO          PIC X(04)  VALUE SPACES.                    
011900         05  TM-RESULTADO     PIC X(01)  VALUE SPACES.                    
012000         05  TM-IMPORTE       PIC S9(13)V99 COMP-3 VALUE ZEROS.           
012100         05  TM-SALDO-POST    PIC S9(13)V99 COMP-3 VALUE ZEROS.           
012200         05  TM-FECHA-AAAAMMDD PIC 9(08) VALUE ZEROS.                     
012300         05  TM-FECHA-HHMISS  PIC 9(06)  VALUE ZEROS.                     
012400     03  FILLER              PIC X(04)  VALUE SPACES.                     
012500                                                                          
012600*----------- VARIABLES DE TRABAJO --------------------------------        
012700 77  WS-MOV-IDX-HALLADO       PIC 9(07) COMP VALUE ZEROS.                 
012800                                                                          
012900*----------- REDEFINES DE SERVICIO - VISTA NUMERICA DEL ID -------        
013000 01  WS-AREA-ID-CONSULTA.                                                 
013100     03  WS-ID-CONSULTA-X    PIC X(32)    VALUE SPACES.                   
013200 01  WS-AREA-ID-CONSULTA-R REDEFINES WS-AREA-ID-CONSULTA.                 
013300     03  WS-ID-FECHA-PARTE   PIC X(08).                                   
013400     03  WS-ID-RESTO-PARTE   PIC X(24).                                   
013500                                                                          
013600*----------- FECHA Y HORA DE PROCESO -----------------------------        
013700 01  WS-FECHA-SISTEMA        PIC 9(08)    VALUE ZEROS.                    
013800 01  WS-HORA-SISTEMA         PIC 9(08)    VALUE ZEROS.                    
013900 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                         
014000     03  WS-HORA-HHMISS      PIC 9(06).                                   
014100     03  FILLER              PIC 9(02).                                   
014200                                                                          
014300*----------- ACUMULADORES ----------------------------------------        
014400 77  WS-LEIDOS               PIC 9(05) COMP VALUE ZEROS.                  
014500 77  WS-ACEPTADOS            PIC 9(05) COMP VALUE ZEROS.                  
014600 77  WS-RECHAZADOS           PIC 9(05) COMP VALUE ZEROS.                  
014700 77  WS-TOTAL-PRINT          PIC ZZZZ9.                                   
014800                                                                          
014900*///////////// COPYS DE RECHAZO //////////////////////////////////        
015000     COPY CPCTAERR.                                                       
015100*//////////////////////////////////////////////////////////////           
015200                                                                          
015300 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
015400                                                                          
015500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
015600 PROCEDURE DIVISION.                                                      
015700                                                                          
015800 MAIN-PROGRAM-I.                                                          
015900                                                                          
016000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
016100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
016200                            UNTIL WS-FIN-LECTURA.                         
016300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
016400                                                                          
016500 MAIN-PROGRAM-F. GOBACK.                                                  
016600                                                                          
016700                                                                          
016800*-----------------------------------------------------------------        
016900 1000-INICIO-I.                                                           
017000                                                                          
017100     SET WS-NO-FIN-LECTURA TO TRUE.                                       
017200                                                                          
017300     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.                          
017400     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
017500                                                                          
017600     OPEN INPUT ENTRADA.                                                  
017700     IF FS-ENT IS NOT EQUAL '00'                                          
017800        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENT                       
017900        SET WS-FIN-LECTURA TO TRUE                                        
018000     END-IF.                                                              
018100                                                                          
018200     OPEN OUTPUT SALIDA.                                                  
018300     IF FS-SAL IS NOT EQUAL '00'                                          
018400        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SAL                        
018500        MOVE 9999 TO RETURN-CODE                                          
018600        SET WS-FIN-LECTURA TO TRUE                                        
018700     END-IF.                                                              
018800                                                                          
018900     OPEN INPUT MOVLOG.                                                   
019000     IF FS-MOV IS NOT EQUAL '00'                                          
019100        DISPLAY '* ERROR EN OPEN MOVLOG = ' FS-MOV                        
019200        MOVE 9999 TO RETURN-CODE                                          
019300        SET WS-FIN-LECTURA TO TRUE                                        
019400     END-IF.                                                              
019500                                                                          
019600     PERFORM 1300-CARGAR-MOVIMIENTOS-I                                    
019700        THRU 1300-CARGAR-MOVIMIENTOS-F.                                   
019800                                                                          
019900     IF NOT WS-FIN-LECTURA                                                
020000        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
020100     END-IF.                                                              
020200                                                                          
020300 1000-INICIO-F. EXIT.                                                     
020400                                                                          
020500                                                                          
020600*-----------------------------------------------------------------        
020700 1300-CARGAR-MOVIMIENTOS-I.                                               
020800                                                                          
020900     SET WS-NO-FIN-MOV TO TRUE.                                           
021000                                                                          
021100     PERFORM 1310-LEER-MOVIMIENTO-I THRU 1310-LEER-MOVIMIENTO-F.          
021200     PERFORM 1320-ALTA-EN-TABLA-I THRU 1320-ALTA-EN-TABLA-F               
021300        UNTIL WS-FIN-MOV.                                                 
021400                                                                          
021500     CLOSE MOVLOG.                                                        
021600                                                                          
021700 1300-CARGAR-MOVIMIENTOS-F. EXIT.                                         
021800                                                                          
021900                                                                          
022000*-----------------------------------------------------------------        
022100 1310-LEER-MOVIMIENTO-I.                                                  
022200                                                                          
022300     READ MOVLOG                                                          
022400                                                                          
022500     EVALUATE FS-MOV                                                      
022600        WHEN '00'                                                         
022700           CONTINUE                                                       
022800        WHEN '10'                                                         
022900           SET WS-FIN-MOV TO TRUE                                         
023000        WHEN OTHER                                                        
023100           DISPLAY '*ERROR EN LECTURA MOVLOG: ' FS-MOV                    
023200           MOVE 9999 TO RETURN-CODE                                       
023300           SET WS-FIN-MOV TO TRUE                                         
023400     END-EVALUATE.                                                        
023500                                                                          
023600 1310-LEER-MOVIMIENTO-F. EXIT.                                            
023700                                                                          
023800                                                                          
023900*-----------------------------------------------------------------        
024000 1320-ALTA-EN-TABLA-I.                                                    
024100                                                                          
024200     ADD 1 TO WS-MOV-CANT.                                                
024300     SET WS-MOV-IDX TO WS-MOV-CANT.                                       
024400     MOVE MOV-ID             TO TM-ID (WS-MOV-IDX).                       
024500     MOVE MOV-CTA-ID         TO TM-CTA-ID (WS-MOV-IDX).                   
024600     MOVE MOV-CTA-NUMERO     TO TM-CTA-NUMERO (WS-MOV-IDX).               
024700     MOVE MOV-TIPO           TO TM-TIPO (WS-MOV-IDX).                     
024800     MOVE MOV-RESULTADO      TO TM-RESULTADO (WS-MOV-IDX).                
024900     MOVE MOV-IMPORTE        TO TM-IMPORTE (WS-MOV-IDX).                  
025000     MOVE MOV-SALDO-POST     TO TM-SALDO-POST (WS-MOV-IDX).               
025100     MOVE MOV-FECHA-AAAAMMDD TO TM-FECHA-AAAAMMDD (WS-MOV-IDX).           
025200     MOVE MOV-FECHA-HHMISS   TO TM-FECHA-HHMISS (WS-MOV-IDX).             
025300                                                                          
025400     PERFORM 1310-LEER-MOVIMIENTO-I THRU 1310-LEER-MOVIMIENTO-F.          
025500                                                                          
025600 1320-ALTA-EN-TABLA-F. EXIT.                                              
025700                                                                          
025800                                                                          
025900*-----------------------------------------------------------------        
026000 2000-PROCESO-I.                                                          
026100                                                                          
026200     ADD 1 TO WS-LEIDOS.                                                  
026300     MOVE ZEROS TO WS-COD-RECHAZO.                                        
026400     MOVE ZEROS TO WS-MOV-IDX-HALLADO.                                    
026500     MOVE SPACES TO REG-SALIDA.                                           
026600     MOVE ENT-MOV-ID TO WS-ID-CONSULTA-X.                                 
026700                                                                          
026800     PERFORM 2210-BUSCAR-MOVIMIENTO-I                                     
026900        THRU 2210-BUSCAR-MOVIMIENTO-F.                                    
027000                                                                          
027100     IF RCZ-NINGUNO                                                       
027200        PERFORM 2400-COMPLETAR-SALIDA-I                                   
027300           THRU 2400-COMPLETAR-SALIDA-F                                   
027400        ADD 1 TO WS-ACEPTADOS                                             
027500     ELSE                                                                 
027600        DISPLAY '*AVISO MOVIMIENTO NO HALLADO, FECHA BUSCADA: '           
027700                 WS-ID-FECHA-PARTE                                        
027800        ADD 1 TO WS-RECHAZADOS                                            
027900     END-IF.                                                              
028000                                                                          
028100     PERFORM 2600-ESCRIBIR-SALIDA-I                                       
028200        THRU 2600-ESCRIBIR-SALIDA-F.                                      
028300                                                                          
028400     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
028500                                                                          
028600 2000-PROCESO-F. EXIT.                                                    
028700                                                                          
028800                                                                          
028900*-----------------------------------------------------------------        
029000 2100-LEER-I.                                                             
029100                                                                          
029200     READ ENTRADA                                                         
029300                                                                          
029400     EVALUATE FS-ENT                                                      
029500        WHEN '00'                                                         
029600           CONTINUE                                                       
029700        WHEN '10'                                                         
029800           SET WS-FIN-LECTURA TO TRUE                                     
029900        WHEN OTHER                                                        
030000           DISPLAY '*ERROR EN LECTURA ENTRADA: ' FS-ENT                   
030100           MOVE 9999 TO RETURN-CODE                                       
030200           SET WS-FIN-LECTURA TO TRUE                                     
030300     END-EVALUATE.                                                        
030400                                                                          
030500 2100-LEER-F. EXIT.                                                       
030600                                                                          
030700                                                                          
030800*-----------------------------------------------------------------        
030900 2210-BUSCAR-MOVIMIENTO-I.                                                
031000                                                                          
031100     SET RCZ-MOVIMIENTO-INEXISTENTE TO TRUE.                              
031200                                                                          
031300     PERFORM 2211-COMPARAR-UNO-I THRU 2211-COMPARAR-UNO-F                 
031400        VARYING WS-MOV-IDX FROM 1 BY 1                                    
031500        UNTIL WS-MOV-IDX GREATER WS-MOV-CANT.                             
031600                                                                          
031700 2210-BUSCAR-MOVIMIENTO-F. EXIT.                                          
031800                                                                          
031900                                                                          
032000*-----------------------------------------------------------------        
032100 2211-COMPARAR-UNO-I.                                                     
032200                                                                          
032300     IF TM-ID (WS-MOV-IDX) EQUAL ENT-MOV-ID                               
032400        SET RCZ-NINGUNO TO TRUE                                           
032500        MOVE WS-MOV-IDX TO WS-MOV-IDX-HALLADO                             
032600        SET WS-MOV-IDX TO WS-MOV-CANT                                     
032700     END-IF.                                                              
032800                                                                          
032900 2211-COMPARAR-UNO-F. EXIT.                                               
033000                                                                          
033100                                                                          
033200*-----------------------------------------------------------------        
033300 2400-COMPLETAR-SALIDA-I.                                                 
033400                                                                          
033500     SET WS-MOV-IDX TO WS-MOV-IDX-HALLADO.                                
033600                                                                          
033700     MOVE TM-ID (WS-MOV-IDX)             TO SAL-TRANS-ID.                 
033800     MOVE TM-CTA-NUMERO (WS-MOV-IDX)     TO SAL-CTA-NUMERO.               
033900     MOVE TM-TIPO (WS-MOV-IDX)           TO SAL-TIPO.                     
034000     MOVE TM-RESULTADO (WS-MOV-IDX)      TO SAL-RESULTADO.                
034100     MOVE TM-IMPORTE (WS-MOV-IDX)        TO SAL-IMPORTE.                  
034200     MOVE TM-SALDO-POST (WS-MOV-IDX)     TO SAL-SALDO-POST.               
034300     MOVE TM-FECHA-AAAAMMDD (WS-MOV-IDX) TO SAL-FECHA-MOV.                
034400     MOVE TM-FECHA-HHMISS (WS-MOV-IDX)   TO SAL-HORA-MOV.                 
034500                                                                          
034600 2400-COMPLETAR-SALIDA-F. EXIT.                                           
034700                                                                          
034800                                                                          
034900*-----------------------------------------------------------------        
035000 2600-ESCRIBIR-SALIDA-I.                                                  
035100                                                                          
035200     MOVE WS-COD-RECHAZO TO SAL-COD-RECHAZO.                              
035300     IF SAL-TRANS-ID EQUAL SPACES                                         
035400        MOVE ENT-MOV-ID TO SAL-TRANS-ID                                   
035500     END-IF.                                                              
035600                                                                          
035700     WRITE REG-SALIDA.                                                    
035800     IF FS-SAL IS NOT EQUAL '00'                                          
035900        DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SAL                       
036000        MOVE 9999 TO RETURN-CODE                                          
036100        SET WS-FIN-LECTURA TO TRUE                                        
036200     END-IF.                                                              
036300                                                                          
036400 2600-ESCRIBIR-SALIDA-F. EXIT.                                            
036500                                                                          
036600                                                                          
036700*-----------------------------------------------------------------        
036800 9999-FINAL-I.                                                            
036900                                                                          
037000     CLOSE ENTRADA.                                                       
037100     IF FS-ENT IS NOT EQUAL '00'                                          
037200        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT                      
037300        MOVE 9999 TO RETURN-CODE                                          
037400     END-IF.                                                              
037500                                                                          
037600     CLOSE SALIDA.                                                        
037700     IF FS-SAL IS NOT EQUAL '00'                                          
037800        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SAL                       
037900        MOVE 9999 TO RETURN-CODE                                          
038000     END-IF.                                                              
038100                                                                          
038200     DISPLAY ' '.                                                         
038300     DISPLAY '=================================='.                        
038400     DISPLAY 'PGMMOVCO - CONSULTA DE MOVIMIENTO'.                         
038500     MOVE WS-LEIDOS     TO WS-TOTAL-PRINT                                 
038600     DISPLAY 'SOLICITUDES LEIDAS:    ' WS-TOTAL-PRINT                     
038700     MOVE WS-ACEPTADOS  TO WS-TOTAL-PRINT                                 
038800     DISPLAY 'CONSULTAS RESUELTAS:   ' WS-TOTAL-PRINT                     
038900     MOVE WS-RECHAZADOS TO WS-TOTAL-PRINT                                 
039000     DISPLAY 'CONSULTAS RECHAZADAS:  ' WS-TOTAL-PRINT.                    
039100                                                                          
039200 9999-FINAL-F. EXIT.                                                      
