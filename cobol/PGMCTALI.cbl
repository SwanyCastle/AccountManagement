000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMCTALI.                                                    
000300 AUTHOR. M L VEGA.                                                        
000400 INSTALLATION. BANCO DEL NORTE - GERENCIA DE SISTEMAS.                    
000500 DATE-WRITTEN. 20/09/1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  USO INTERNO - CIRCULACION RESTRINGIDA AL AREA DE              
000800     SISTEMAS DE CUENTAS.                                                 
000900                                                                          
001000***************************************************************           
001100*    PGMCTALI  -  LISTADO DE CUENTAS POR USUARIO               *          
001200*    ==========================                                *          
001300*    FUNCIONAMIENTO                                             *         
001400*    * LEE SOLICITUDES DE LISTADO (USR-ID) DESDE DDCTAENT.      *         
001500*    * VALIDA QUE EL USUARIO EXISTA EN EL MAESTRO DDUSRMAE.     *         
001600*    * POR CADA CUENTA DEL MAESTRO DDCTAMAE CUYO USR-ID         *         
001700*      COINCIDA, EMITE UN REGISTRO DE SALIDA CON EL NUMERO DE   *         
001800*      CUENTA Y EL SALDO, RESPETANDO EL ORDEN DE ALTA.          *         
001900*    * SI EL USUARIO NO EXISTE, SE EMITE UN UNICO REGISTRO DE   *         
002000*      RECHAZO.                                                 *         
002100*                                                               *         
002200*    REGISTRO DE CAMBIOS                                       *          
002300*    --------------------------------------------------------- *          
002400*    20/09/88 MLV 000005  PROGRAMA ORIGINAL.                   *          
002500*    08/04/90 MLV 000024  SE AGREGA CORTE DE CONTROL POR        *         
002600*                         USUARIO Y TOTAL DE CUENTAS LISTADAS.  *         
002700*    17/02/93 SDP 000051  CORRECCION: RESPETAR EL ORDEN DE      *         
002800*                         ALTA DE LAS CUENTAS EN EL LISTADO.    *         
002900*    14/10/98 JAR 000119  REMEDIACION Y2K - SIN IMPACTO EN ESTE *         
003000*                         PROGRAMA; SE DEJA CONSTANCIA DE LA    *         
003100*                         REVISION REALIZADA.                   *         
003200*    03/05/99 JAR 000126  VERIFICACION FINAL DE REMEDIACION Y2K *         
003300*                         - PRUEBAS DE CORTE DE SIGLO.          *         
003400*    17/11/02 JAR 000153  SE ELEVA EL LARGO DEL NUMERO DE       *         
003500*                         CUENTA DE 8 A 10 POSICIONES.          *         
003600*    30/03/09 CFM 000209  MIGRACION DEL MAESTRO DE CUENTAS A    *         
003700*                         ARCHIVO PLANO; TABLA EN MEMORIA CON   *         
003800*                         BUSQUEDA SECUENCIAL.                  *         
003900*    11/02/11 CFM 000221  REVISION GENERAL PARA AUDITORIA DE    *         
004000*                         SISTEMAS - SIN CAMBIOS FUNCIONALES.   *         
004100***************************************************************           
004200                                                                          
004300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600                                                                          
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     UPSI-0 ON STATUS IS WS-SW-DIAGNOSTICO                                
005000     CLASS CLASE-DIGITOS IS '0' THRU '9'.                                 
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT ENTRADA ASSIGN DDCTAENT                                       
005500     FILE STATUS IS FS-ENT.                                               
005600                                                                          
005700     SELECT SALIDA  ASSIGN DDCTASAL                                       
005800     FILE STATUS IS FS-SAL.                                               
005900                                                                          
006000     SELECT USRMAE  ASSIGN DDUSRMAE                                       
006100     FILE STATUS IS FS-USR.                                               
006200                                                                          
006300     SELECT CTAMAE  ASSIGN DDCTAMAE                                       
006400     FILE STATUS IS FS-CTA.                                               
006500                                                                          
006600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900                                                                          
007000 FD  ENTRADA                                                              
007100     BLOCK CONTAINS 0 RECORDS                                             
007200     RECORDING MODE IS F.                                                 
007300 01  REG-ENTRADA.                                                         
007400     03  ENT-USR-ID          PIC 9(09).                                   
007500     03  FILLER              PIC X(23).                                   
007600                                                                          
007700 FD  SALIDA                                                               
007800     BLOCK CONTAINS 0 RECORDS                                             
007900     RECORDING MODE IS F.                                                 
008000 01  REG-SALIDA.                                                          
008100     03  SAL-COD-RECHAZO     PIC 9(02).                                   
008200     03  SAL-USR-ID          PIC 9(09).                                   
008300     03  SAL-CTA-NUMERO      PIC X(10).                                   
008400     03  SAL-CTA-SALDO       PIC S9(13)V99 COMP-3.                        
008500     03  FILLER              PIC X(13).                                   
008600                                                                          
008700 FD  USRMAE                                                               
008800     BLOCK CONTAINS 0 RECORDS                                             
008900     RECORDING MODE IS F.                                                 
009000     COPY CPCTAUSR.                                                       
009100                                                                          
009200 FD  CTAMAE                                                               
009300     BLOCK CONTAINS 0 RECORDS                                             
009400     RECORDING MODE IS F.                                                 
009500     COPY CPCTACTA.                                                       
009600                                                                          
009700 WORKING-STORAGE SECTION.                                                 
009800*=======================*                                                 
009900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
010000                                                                          
010100*----------- ARCHIVOS --------------------------------------------        
010200 77  FS-ENT                  PIC XX       VALUE SPACES.                   
010300 77  FS-SAL                  PIC XX       VALUE SPACES.                   
010400 77  FS-USR                  PIC XX       VALUE SPACES.                   
010500 77  FS-CTA                  PIC XX       VALUE SPACES.                   
010600                                                                          
010700 77  WS-STATUS-FIN           PIC X.                                       
010800     88  WS-FIN-LECTURA                   VALUE 'Y'.                      
010900     88  WS-NO-FIN-LECTURA                VALUE 'N'.                      
011000                                                                          
011100 77  WS-STATUS-USR           PIC X.                                       
011200     88  WS-FIN-USR                       VALUE 'Y'.                      
011300     88  WS-NO-FIN-USR                    VALUE 'N'.                      
011400                                                                          
011500 77  WS-STATUS-CTA           PIC X.                                       
011600     88  WS-FIN-CTA                       VALUE 'Y'.                      
011700     88  WS-NO-FIN-CTA                    VALUE 'N'.                      
011800                                                                          
011900 77  WS-SW-DIAGNOSTICO       PIC X        VALUE 'N'.                      
012000                                                                          
012100*----------- TABLA DE USUARIOS (MAESTRO EN MEMORIA) --------------        
012200 01  WS-TAB-USUARIOS.                                                     
012300     03  WS-USR-CANT         PIC 9(04) COMP VALUE ZEROS.                  
012400     03  WS-USR-ELEMENTO OCCURS 0200 TIMES                                
012500                         INDEXED BY WS-USR-IDX.                           
012600         05  TU-ID           PIC 9(09)  VALUE ZEROS.                      
012700         05  TU-NOMBRE       PIC X(20)  VALUE SPACES.                     
012800     03  FILLER              PIC X(04)  VALUE SPACES.                     
012900                                                                          
013000*----------- TABLA DE CUENTAS (MAESTRO EN MEMORIA) ---------------        
013100 01  WS-TAB-CUENTAS.                                                      
013200     03  WS-CTA-CANT         PIC 9(05) COMP VALUE ZEROS.                  
013300     03  WS-CTA-ELEMENTO OCCURS 2000 TIMES                                
013400                         INDEXED BY WS-CTA-IDX.                           
013500         05  TC-ID           PIC 9(09)  VALUE ZEROS.                      
013600         05  TC-USR-ID       PIC 9(09)  VALUE ZEROS.                      
013700         05  TC-NUMERO       PIC X(10)  VALUE SPACES.                     
013800         05  TC-ESTADO       PIC X(01)  VALUE '2'.                        
013900         05  TC-SALDO        PIC S9(13)V99 COMP-3 VALUE ZEROS.            
014000         05  TC-ALTA-FECHA   PIC 9(08)  VALUE ZEROS.                      
014100         05  TC-ALTA-HORA    PIC 9(06)  VALUE ZEROS.                      
014200         05  TC-BAJA-FECHA   PIC 9(08)  VALUE ZEROS.                      
014300         05  TC-BAJA-HORA    PIC 9(06)  VALUE ZEROS.                      
014400     03  FILLER              PIC X(04)  VALUE SPACES.                     
014500                                                                          
014600*----------- VARIABLES DE TRABAJO --------------------------------        
014700 77  WS-CTA-CANT-LISTADAS     PIC 9(02) COMP VALUE ZEROS.                 
014800                                                                          
014900 01  WS-AREA-NUMERICA.                                                    
015000     03  WS-NUMERO-N         PIC 9(10)    VALUE ZEROS.                    
015100 01  WS-AREA-NUMERICA-R REDEFINES WS-AREA-NUMERICA.                       
015200     03  WS-NUMERO-X         PIC X(10).                                   
015300                                                                          
015400*----------- ACUMULADORES ----------------------------------------        
015500 77  WS-LEIDOS               PIC 9(05) COMP VALUE ZEROS.                  
015600 77  WS-ACEPTADOS            PIC 9(05) COMP VALUE ZEROS.                  
015700 77  WS-RECHAZADOS           PIC 9(05) COMP VALUE ZEROS.                  
015800 77  WS-CUENTAS-LISTADAS     PIC 9(07) COMP VALUE ZEROS.                  
015900 77  WS-TOTAL-PRINT          PIC ZZZZ9.                                   
016000 77  WS-CUENTA-PRINT         PIC ZZ9.                                     
016100                                                                          
016200*///////////// COPYS DE RECHAZO //////////////////////////////////        
016300     COPY CPCTAERR.                                                       
016400*//////////////////////////////////////////////////////////////           
016500                                                                          
016600 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
016700                                                                          
016800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
016900 PROCEDURE DIVISION.                                                      
017000                                                                          
017100 MAIN-PROGRAM-I.                                                          
017200                                                                          
017300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
017400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
017500                            UNTIL WS-FIN-LECTURA.                         
017600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
017700                                                                          
017800 MAIN-PROGRAM-F. GOBACK.                                                  
017900                                                                          
018000                                                                          
018100*-----------------------------------------------------------------        
018200 1000-INICIO-I.                                                           
018300                                                                          
018400     SET WS-NO-FIN-LECTURA TO TRUE.                                       
018500                                                                          
018600     OPEN INPUT ENTRADA.                                                  
018700     IF FS-ENT IS NOT EQUAL '00'                                          
018800        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENT                       
018900        SET WS-FIN-LECTURA TO TRUE                                        
019000     END-IF.                                                              
019100                                                                          
019200     OPEN OUTPUT SALIDA.                                                  
019300     IF FS-SAL IS NOT EQUAL '00'                                          
019400        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SAL                        
019500        MOVE 9999 TO RETURN-CODE                                          
019600        SET WS-FIN-LECTURA TO TRUE                                        
019700     END-IF.                                                              
019800                                                                          
019900     OPEN INPUT USRMAE.                                                   
020000     IF FS-USR IS NOT EQUAL '00'                                          
020100        DISPLAY '* ERROR EN OPEN USRMAE = ' FS-USR                        
020200        MOVE 9999 TO RETURN-CODE                                          
020300        SET WS-FIN-LECTURA TO TRUE                                        
020400     END-IF.                                                              
020500                                                                          
020600     PERFORM 1100-CARGAR-USUARIOS-I                                       
020700        THRU 1100-CARGAR-USUARIOS-F.                                      
020800                                                                          
020900     OPEN INPUT CTAMAE.                                                   
021000     IF FS-CTA IS NOT EQUAL '00'                                          
021100        DISPLAY '* ERROR EN OPEN CTAMAE = ' FS-CTA                        
021200        MOVE 9999 TO RETURN-CODE                                          
021300        SET WS-FIN-LECTURA TO TRUE                                        
021400     END-IF.                                                              
021500                                                                          
021600     PERFORM 1200-CARGAR-CUENTAS-I                                        
021700        THRU 1200-CARGAR-CUENTAS-F.                                       
021800                                                                          
021900     CLOSE CTAMAE.                                                        
022000                                                                          
022100     IF NOT WS-FIN-LECTURA                                                
022200        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
022300     END-IF.                                                              
022400                                                                          
022500 1000-INICIO-F. EXIT.                                                     
022600                                                                          
022700                                                                          
022800*-----------------------------------------------------------------        
022900 1100-CARGAR-USUARIOS-I.                                                  
023000                                                                          
023100     SET WS-NO-FIN-USR TO TRUE.                                           
023200                                                                          
023300     PERFORM 1110-LEER-USUARIO-I THRU 1110-LEER-USUARIO-F.                
023400     PERFORM 1120-ALTA-EN-TABLA-I THRU 1120-ALTA-EN-TABLA-F               
023500        UNTIL WS-FIN-USR.                                                 
023600                                                                          
023700     CLOSE USRMAE.                                                        
023800                                                                          
023900 1100-CARGAR-USUARIOS-F. EXIT.                                            
024000                                                                          
024100                                                                          
024200*-----------------------------------------------------------------        
024300 1110-LEER-USUARIO-I.                                                     
024400                                                                          
024500     READ USRMAE                                                          
024600                                                                          
024700     EVALUATE FS-USR                                                      
024800        WHEN '00'                                                         
024900           CONTINUE                                                       
025000        WHEN '10'                                                         
025100           SET WS-FIN-USR TO TRUE                                         
025200        WHEN OTHER                                                        
025300           DISPLAY '*ERROR EN LECTURA USRMAE: ' FS-USR                    
025400           MOVE 9999 TO RETURN-CODE                                       
025500           SET WS-FIN-USR TO TRUE                                         
025600     END-EVALUATE.                                                        
025700                                                                          
025800 1110-LEER-USUARIO-F. EXIT.                                               
025900                                                                          
026000                                                                          
026100*-----------------------------------------------------------------        
026200 1120-ALTA-EN-TABLA-I.                                                    
026300                                                                          
026400     ADD 1 TO WS-USR-CANT.                                                
026500     SET WS-USR-IDX TO WS-USR-CANT.                                       
026600     MOVE USR-ID     TO TU-ID (WS-USR-IDX).                               
026700     MOVE USR-NOMBRE TO TU-NOMBRE (WS-USR-IDX).                           
026800                                                                          
026900     PERFORM 1110-LEER-USUARIO-I THRU 1110-LEER-USUARIO-F.                
027000                                                                          
027100 1120-ALTA-EN-TABLA-F. EXIT.                                              
027200                                                                          
027300                                                                          
027400*-----------------------------------------------------------------        
027500 1200-CARGAR-CUENTAS-I.                                                   
027600                                                                          
027700     SET WS-NO-FIN-CTA TO TRUE.                                           
027800                                                                          
027900     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
028000     PERFORM 1220-ALTA-EN-TABLA-I THRU 1220-ALTA-EN-TABLA-F               
028100        UNTIL WS-FIN-CTA.                                                 
028200                                                                          
028300 1200-CARGAR-CUENTAS-F. EXIT.                                             
028400                                                                          
028500                                                                          
028600*-----------------------------------------------------------------        
028700 1210-LEER-CUENTA-I.                                                      
028800                                                                          
028900     READ CTAMAE                                                          
029000                                                                          
029100     EVALUATE FS-CTA                                                      
029200        WHEN '00'                                                         
029300           CONTINUE                                                       
029400        WHEN '10'                                                         
029500           SET WS-FIN-CTA TO TRUE                                         
029600        WHEN OTHER                                                        
029700           DISPLAY '*ERROR EN LECTURA CTAMAE: ' FS-CTA                    
029800           MOVE 9999 TO RETURN-CODE                                       
029900           SET WS-FIN-CTA TO TRUE                                         
030000     END-EVALUATE.                                                        
030100                                                                          
030200 1210-LEER-CUENTA-F. EXIT.                                                
030300                                                                          
030400                                                                          
030500*-----------------------------------------------------------------        
030600 1220-ALTA-EN-TABLA-I.                                                    
030700                                                                          
030800     ADD 1 TO WS-CTA-CANT.                                                
030900     SET WS-CTA-IDX TO WS-CTA-CANT.                                       
031000     MOVE CTA-ID          TO TC-ID (WS-CTA-IDX).                          
031100     MOVE CTA-USR-ID      TO TC-USR-ID (WS-CTA-IDX).                      
031200     MOVE CTA-NUMERO      TO TC-NUMERO (WS-CTA-IDX).                      
031300     MOVE CTA-ESTADO      TO TC-ESTADO (WS-CTA-IDX).                      
031400     MOVE CTA-SALDO       TO TC-SALDO (WS-CTA-IDX).                       
031500     MOVE CTA-ALTA-FECHA  TO TC-ALTA-FECHA (WS-CTA-IDX).                  
031600     MOVE CTA-ALTA-HORA   TO TC-ALTA-HORA (WS-CTA-IDX).                   
031700     MOVE CTA-BAJA-FECHA  TO TC-BAJA-FECHA (WS-CTA-IDX).                  
031800     MOVE CTA-BAJA-HORA   TO TC-BAJA-HORA (WS-CTA-IDX).                   
031900                                                                          
032000     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
032100                                                                          
032200 1220-ALTA-EN-TABLA-F. EXIT.                                              
032300                                                                          
032400                                                                          
032500*-----------------------------------------------------------------        
032600 2000-PROCESO-I.                                                          
032700                                                                          
032800     ADD 1 TO WS-LEIDOS.                                                  
032900     MOVE ZEROS TO WS-COD-RECHAZO.                                        
033000     MOVE ZEROS TO WS-CTA-CANT-LISTADAS.                                  
033100                                                                          
033200     PERFORM 2210-BUSCAR-USUARIO-I                                        
033300        THRU 2210-BUSCAR-USUARIO-F.                                       
033400                                                                          
033500     IF RCZ-NINGUNO                                                       
033600        PERFORM 2220-LISTAR-CUENTAS-I                                     
033700           THRU 2220-LISTAR-CUENTAS-F                                     
033800        ADD 1 TO WS-ACEPTADOS                                             
033900     ELSE                                                                 
034000        PERFORM 2230-ESCRIBIR-RECHAZO-I                                   
034100           THRU 2230-ESCRIBIR-RECHAZO-F                                   
034200        ADD 1 TO WS-RECHAZADOS                                            
034300     END-IF.                                                              
034400                                                                          
034500     MOVE WS-CTA-CANT-LISTADAS TO WS-CUENTA-PRINT.                        
034600     DISPLAY 'USUARIO ' ENT-USR-ID ' - CUENTAS LISTADAS: '                
034700             WS-CUENTA-PRINT.                                             
034800                                                                          
034900     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
035000                                                                          
035100 2000-PROCESO-F. EXIT.                                                    
035200                                                                          
035300                                                                          
035400*-----------------------------------------------------------------        
035500 2100-LEER-I.                                                             
035600                                                                          
035700     READ ENTRADA                                                         
035800                                                                          
035900     EVALUATE FS-ENT                                                      
036000        WHEN '00'                                                         
036100           CONTINUE                                                       
036200        WHEN '10'                                                         
036300           SET WS-FIN-LECTURA TO TRUE                                     
036400        WHEN OTHER                                                        
036500           DISPLAY '*ERROR EN LECTURA ENTRADA: ' FS-ENT                   
036600           MOVE 9999 TO RETURN-CODE                                       
036700           SET WS-FIN-LECTURA TO TRUE                                     
036800     END-EVALUATE.                                                        
036900                                                                          
037000 2100-LEER-F. EXIT.                                                       
037100                                                                          
037200                                                                          
037300*-----------------------------------------------------------------        
037400 2210-BUSCAR-USUARIO-I.                                                   
037500                                                                          
037600     SET RCZ-USUARIO-INEXISTENTE TO TRUE.                                 
037700                                                                          
037800     PERFORM 2211-COMPARAR-UNO-I THRU 2211-COMPARAR-UNO-F                 
037900        VARYING WS-USR-IDX FROM 1 BY 1                                    
038000        UNTIL WS-USR-IDX GREATER WS-USR-CANT.                             
038100                                                                          
038200 2210-BUSCAR-USUARIO-F. EXIT.                                             
038300                                                                          
038400                                                                          
038500*-----------------------------------------------------------------        
038600 2211-COMPARAR-UNO-I.                                                     
038700                                                                          
038800     IF TU-ID (WS-USR-IDX) EQUAL ENT-USR-ID                               
038900        SET RCZ-NINGUNO TO TRUE                                           
039000        SET WS-USR-IDX TO WS-USR-CANT                                     
039100     END-IF.                                                              
039200                                                                          
039300 2211-COMPARAR-UNO-F. EXIT.                                               
039400                                                                          
039500                                                                          
039600*-----------------------------------------------------------------        
039700 2220-LISTAR-CUENTAS-I.                                                   
039800                                                                          
039900     PERFORM 2221-EMITIR-UNA-I THRU 2221-EMITIR-UNA-F                     
040000        VARYING WS-CTA-IDX FROM 1 BY 1                                    
040100        UNTIL WS-CTA-IDX GREATER WS-CTA-CANT.                             
040200                                                                          
040300 2220-LISTAR-CUENTAS-F. EXIT.                                             
040400                                                                          
040500                                                                          
040600*-----------------------------------------------------------------        
040700 2221-EMITIR-UNA-I.                                                       
040800                                                                          
040900     IF TC-USR-ID (WS-CTA-IDX) EQUAL ENT-USR-ID                           
041000        MOVE ZEROS             TO SAL-COD-RECHAZO                         
041100        MOVE ENT-USR-ID        TO SAL-USR-ID                              
041200        MOVE TC-NUMERO (WS-CTA-IDX) TO SAL-CTA-NUMERO                     
041300        MOVE TC-SALDO  (WS-CTA-IDX) TO SAL-CTA-SALDO                      
041400        MOVE TC-NUMERO (WS-CTA-IDX) TO WS-NUMERO-X                        
041500        WRITE REG-SALIDA                                                  
041600        IF FS-SAL IS NOT EQUAL '00'                                       
041700           DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SAL                    
041800           MOVE 9999 TO RETURN-CODE                                       
041900           SET WS-FIN-LECTURA TO TRUE                                     
042000        END-IF                                                            
042100        ADD 1 TO WS-CTA-CANT-LISTADAS                                     
042200        ADD 1 TO WS-CUENTAS-LISTADAS                                      
042300     END-IF.                                                              
042400                                                                          
042500 2221-EMITIR-UNA-F. EXIT.                                                 
042600                                                                          
042700                                                                          
042800*-----------------------------------------------------------------        
042900 2230-ESCRIBIR-RECHAZO-I.                                                 
043000                                                                          
043100     MOVE SPACES TO REG-SALIDA.                                           
043200     MOVE WS-COD-RECHAZO TO SAL-COD-RECHAZO.                              
043300     MOVE ENT-USR-ID     TO SAL-USR-ID.                                   
043400                                                                          
043500     WRITE REG-SALIDA.                                                    
043600     IF FS-SAL IS NOT EQUAL '00'                                          
043700        DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SAL                       
043800        MOVE 9999 TO RETURN-CODE                                          
043900        SET WS-FIN-LECTURA TO TRUE                                        
044000     END-IF.                                                              
044100                                                                          
044200 2230-ESCRIBIR-RECHAZO-F. EXIT.                                           
044300                                                                          
044400                                                                          
044500*-----------------------------------------------------------------        
044600 9999-FINAL-I.                                                            
044700                                                                          
044800     CLOSE ENTRADA.                                                       
044900     IF FS-ENT IS NOT EQUAL '00'                                          
045000        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT                      
045100        MOVE 9999 TO RETURN-CODE                                          
045200     END-IF.                                                              
045300                                                                          
045400     CLOSE SALIDA.                                                        
045500     IF FS-SAL IS NOT EQUAL '00'                                          
045600        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SAL                       
045700        MOVE 9999 TO RETURN-CODE                                          
045800     END-IF.                                                              
045900                                                                          
046000     DISPLAY ' '.                                                         
046100     DISPLAY '=================================='.                        
046200     DISPLAY 'PGMCTALI - LISTADO DE CUENTAS'.                             
046300     MOVE WS-LEIDOS          TO WS-TOTAL-PRINT                            
046400     DISPLAY 'SOLICITUDES LEIDAS:      ' WS-TOTAL-PRINT                   
046500     MOVE WS-ACEPTADOS       TO WS-TOTAL-PRINT                            
046600     DISPLAY 'USUARIOS ACEPTADOS:      ' WS-TOTAL-PRINT                   
046700     MOVE WS-RECHAZADOS      TO WS-TOTAL-PRINT                            
046800     DISPLAY 'USUARIOS RECHAZADOS:     ' WS-TOTAL-PRINT                   
046900     MOVE WS-CUENTAS-LISTADAS TO WS-TOTAL-PRINT                           
047000     DISPLAY 'TOTAL CUENTAS LISTADAS:  ' WS-TOTAL-PRINT.                  
047100                                                                          
047200 9999-FINAL-F. EXIT.                                                      
