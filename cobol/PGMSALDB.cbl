000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMSALDB.                                                    
000300 AUTHOR. S D PEREZ.                                                       
000400 INSTALLATION. BANCO DEL NORTE - GERENCIA DE SISTEMAS.                    
000500 DATE-WRITTEN. 03/05/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  USO INTERNO - CIRCULACION RESTRINGIDA AL AREA DE              
000800     SISTEMAS DE CUENTAS.                                                 
000900                                                                          
001000***************************************************************           
001100*    PGMSALDB  -  USO DE SALDO (DEBITO)                        *          
001200*    ==========================                                *          
001300*    FUNCIONAMIENTO                                             *         
001400*    * LEE SOLICITUDES DE DEBITO (USR-ID, NRO DE CUENTA E       *         
001500*      IMPORTE) DESDE DDCTAENT.                                 *         
001600*    * ANTES DE TOCAR LA CUENTA, TOMA UN BLOQUEO EXCLUSIVO       *        
001700*      POR NUMERO DE CUENTA (TABLA CPCTALOC) PARA EVITAR QUE     *        
001800*      DOS SOLICITUDES OPEREN LA MISMA CUENTA A LA VEZ.          *        
001900*    * VALIDA USUARIO, CUENTA, TITULARIDAD, ESTADO VIGENTE Y    *         
002000*      SALDO SUFICIENTE.                                        *         
002100*    * DEBITA EL IMPORTE Y GRABA UN MOVIMIENTO DE TIPO USE EN    *        
002200*      DDMOVLOG; SI LA REGRABACION DEL MAESTRO FALLA LUEGO DE    *        
002300*      VALIDADO EL MOVIMIENTO, SE GRABA EL MOVIMIENTO COMO       *        
002400*      RECHAZADO (F) SIN ALTERAR EL SALDO.                       *        
002500*    * LIBERA EL BLOQUEO AL TERMINAR, HAYA SIDO ACEPTADA O NO    *        
002600*      LA SOLICITUD.                                             *        
002700*                                                               *         
002800*    REGISTRO DE CAMBIOS                                       *          
002900*    --------------------------------------------------------- *          
003000*    03/05/89 SDP 000009  PROGRAMA ORIGINAL.                   *          
003100*    21/02/91 MLV 000059  SE AGREGA EL ARCHIVO DE MOVIMIENTOS   *         
003200*                         DDMOVLOG PARA AUDITORIA DE DEBITOS.   *         
003300*    09/09/94 SDP 000070  SE INCORPORA TABLA DE BLOQUEO POR      *        
003400*                         CUENTA (CPCTALOC) PARA SERIALIZAR      *        
003500*                         EL ACCESO CONCURRENTE A UNA MISMA      *        
003600*                         CUENTA.                                *        
003700*    14/10/98 JAR 000120  REMEDIACION Y2K - TIMESTAMP DE         *        
003800*                         MOVIMIENTO PASA A CCYYMMDD.            *        
003900*    03/05/99 JAR 000127  VERIFICACION FINAL DE REMEDIACION Y2K. *        
004000*    17/11/02 JAR 000154  SE ELEVA EL LARGO DEL NUMERO DE        *        
004100*                         CUENTA DE 8 A 10 POSICIONES.           *        
004200*    25/06/05 CFM 000184  SE NORMALIZA EL IDENTIFICADOR DE       *        
004300*                         MOVIMIENTO A 32 POSICIONES (FECHA +    *        
004400*                         HORA + SECUENCIA + PROGRAMA ORIGEN).   *        
004500*    30/03/09 CFM 000210  MIGRACION DEL MAESTRO DE CUENTAS A     *        
004600*                         ARCHIVO PLANO; TABLA EN MEMORIA CON    *        
004700*                         BUSQUEDA SECUENCIAL.                   *        
004800*    11/02/11 CFM 000222  REVISION GENERAL PARA AUDITORIA DE     *        
004900*                         SISTEMAS - SIN CAMBIOS FUNCIONALES.    *        
005000***************************************************************           
005100                                                                          
005200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500                                                                          
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM                                                   
005800     UPSI-0 ON STATUS IS WS-SW-DIAGNOSTICO                                
005900     CLASS CLASE-DIGITOS IS '0' THRU '9'.                                 
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT ENTRADA ASSIGN DDCTAENT                                       
006400     FILE STATUS IS FS-ENT.                                               
006500                                                                          
006600     SELECT SALIDA  ASSIGN DDCTASAL                                       
006700     FILE STATUS IS FS-SAL.                                               
006800                                                                          
006900     SELECT USRMAE  ASSIGN DDUSRMAE                                       
007000     FILE STATUS IS FS-USR.                                               
007100                                                                          
007200     SELECT CTAMAE  ASSIGN DDCTAMAE                                       
007300     FILE STATUS IS FS-CTA.                                               
007400                                                                          
007500     SELECT MOVLOG  ASSIGN DDMOVLOG                                       
007600     FILE STATUS IS FS-MOV.                                               
007700                                                                          
007800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100                                                                          
008200 FD  ENTRADA                                                              
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     RECORDING MODE IS F.                                                 
008500 01  REG-ENTRADA.                                                         
008600     03  ENT-USR-ID          PIC 9(09).                                   
008700     03  ENT-CTA-NUMERO      PIC X(10).                                   
008800     03  ENT-IMPORTE         PIC S9(13)V99 COMP-3.                        
008900     03  FILLER              PIC X(05).                                   
009000                                                                          
009100 FD  SALIDA                                                               
009200     BLOCK CONTAINS 0 RECORDS                                             
009300     RECORDING MODE IS F.                                                 
009400 01  REG-SALIDA.                                                          
009500     03  SAL-COD-RECHAZO     PIC 9(02).                                   
009600     03  SAL-CTA-NUMERO      PIC X(10).                                   
009700     03  SAL-RESULTADO       PIC X(01).                                   
009800     03  SAL-TRANS-ID        PIC X(32).                                   
009900     03  SAL-IMPORTE         PIC S9(13)V99 COMP-3.                        
010000     03  SAL-FECHA-MOV       PIC 9(08).                                   
010100     03  SAL-HORA-MOV        PIC 9(06).                                   
010200     03  FILLER              PIC X(06).                                   
010300                                                                          
010400 FD  USRMAE                                                               
010500     BLOCK CONTAINS 0 RECORDS                                             
010600     RECORDING MODE IS F.                                                 
010700     COPY CPCTAUSR.                                                       
010800                                                                          
010900 FD  CTAMAE                                                               
011000     BLOCK CONTAINS 0 RECORDS                                             
011100     RECORDING MODE IS F.                                                 
011200     COPY CPCTACTA.                                                       
011300                                                                          
011400 FD  MOVLOG                                                               
011500     BLOCK CONTAINS 0 RECORDS                                             
011600     RECORDING MODE IS F.                                                 
011700     COPY CPCTAMOV.                                                       
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000*=======================*                                                 
012100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
012200                                                                          
012300*----------- ARCHIVOS --------------------------------------------        
012400 77  FS-ENT                  PIC XX       VALUE SPACES.                   
012500 77  FS-SAL                  PIC XX       VALUE SPACES.                   
012600 77  FS-USR                  PIC XX       VALUE SPACES.                   
012700 77  FS-CTA                  PIC XX       VALUE SPACES.                   
012800 77  FS-MOV                  PIC XX       VALUE SPACES.                   
012900                                                                          
013000 77  WS-STATUS-FIN           PIC X.                                       
013100     88  WS-FIN-LECTURA                   VALUE 'Y'.                      
013200     88  WS-NO-FIN-LECTURA                VALUE 'N'.                      
013300                                                                          
013400 77  WS-STATUS-USR           PIC X.                                       
013500     88  WS-FIN-USR                       VALUE 'Y'.                      
013600     88  WS-NO-FIN-USR                    VALUE 'N'.                      
013700                                                                          
013800 77  WS-STATUS-CTA           PIC X.                                       
013900     88  WS-FIN-CTA                       VALUE 'Y'.                      
014000     88  WS-NO-FIN-CTA                    VALUE 'N'.                      
014100                                                                          
014200 77  WS-STATUS-MOV           PIC X.                                       
014300     88  WS-FIN-MOV                       VALUE 'Y'.                      
014400     88  WS-NO-FIN-MOV                    VALUE 'N'.                      
014500                                                                          
014600 77  WS-SW-DIAGNOSTICO       PIC X        VALUE 'N'.                      
014700                                                                          
014800*----------- TABLA DE USUARIOS (MAESTRO EN MEMORIA) --------------        
014900 01  WS-TAB-USUARIOS.                                                     
015000     03  WS-USR-CANT         PIC 9(04) COMP VALUE ZEROS.                  
015100     03  WS-USR-ELEMENTO OCCURS 0200 TIMES                                
015200                         INDEXED BY WS-USR-IDX.                           
015300         05  TU-ID           PIC 9(09)  VALUE ZEROS.                      
015400         05  TU-NOMBRE       PIC X(20)  VALUE SPACES.                     
015500     03  FILLER              PIC X(04)  VALUE SPACES.                     
015600                                                                          
015700*----------- TABLA DE CUENTAS (MAESTRO EN MEMORIA) ---------------        
015800 01  WS-TAB-CUENTAS.                                                      
015900     03  WS-CTA-CANT         PIC 9(05) COMP VALUE ZEROS.                  
016000     03  WS-CTA-ELEMENTO OCCURS 2000 TIMES                                
016100                         INDEXED BY WS-CTA-IDX.                           
016200         05  TC-ID           PIC 9(09)  VALUE ZEROS.                      
016300         05  TC-USR-ID       PIC 9(09)  VALUE ZEROS.                      
016400         05  TC-NUMERO       PIC X(10)  VALUE SPACES.                     
016500         05  TC-ESTADO       PIC X(01)  VALUE '2'.                        
016600         05  TC-SALDO        PIC S9(13)V99 COMP-3 VALUE ZEROS.            
016700         05  TC-ALTA-FECHA   PIC 9(08)  VALUE ZEROS.                      
016800         05  TC-ALTA-HORA    PIC 9(06)  VALUE ZEROS.                      
016900         05  TC-BAJA-FECHA   PIC 9(08)  VALUE ZEROS.                      
017000         05  TC-BAJA-HORA    PIC 9(06)  VALUE ZEROS.                      
017100     03  FILLER              PIC X(04)  VALUE SPACES.                     
017200                                                                          
017300*///////////// COPY TABLA DE BLOQUEO POR CUENTA //////////////////        
017400     COPY CPCTALOC.                                                       
017500*//////////////////////////////////////////////////////////////           
017600                                                                          
017700*----------- VARIABLES DE TRABAJO --------------------------------        
017800 77  WS-CTA-IDX-HALLADA       PIC 9(05) COMP VALUE ZEROS.                 
017900 77  WS-BLOQ-IDX-HALLADO      PIC 9(02) COMP VALUE ZEROS.                 
018000 77  WS-BLOQ-IDX-LIBRE        PIC 9(02) COMP VALUE ZEROS.                 
018100 77  WS-MOV-CANT              PIC 9(07) COMP VALUE ZEROS.                 
018200 77  WS-SALDO-ANTERIOR        PIC S9(13)V99 COMP-3 VALUE ZEROS.           
018300 77  WS-SALDO-SNAPSHOT        PIC S9(13)V99 COMP-3 VALUE ZEROS.           
018400                                                                          
018500*----------- IDENTIFICADOR DE MOVIMIENTO (32 POSICIONES) ---------        
018600 01  WS-TRANS-ID-AREA.                                                    
018700     03  WS-TID-FECHA        PIC 9(08)    VALUE ZEROS.                    
018800     03  WS-TID-HORA         PIC 9(06)    VALUE ZEROS.                    
018900     03  WS-TID-SECUENCIA    PIC 9(09)    VALUE ZEROS.                    
019000     03  WS-TID-PROGRAMA     PIC X(09)    VALUE 'PGMSALDB '.              
019100 01  WS-TRANS-ID-R REDEFINES WS-TRANS-ID-AREA.                            
019200     03  WS-TID-TEXTO        PIC X(32).                                   
019300                                                                          
019400*----------- FECHA Y HORA DE PROCESO -----------------------------        
019500 01  WS-FECHA-SISTEMA        PIC 9(08)    VALUE ZEROS.                    
019600 01  WS-HORA-SISTEMA         PIC 9(08)    VALUE ZEROS.                    
019700 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                         
019800     03  WS-HORA-HHMISS      PIC 9(06).                                   
019900     03  FILLER              PIC 9(02).                                   
020000                                                                          
020100*----------- ACUMULADORES ----------------------------------------        
020200 77  WS-LEIDOS               PIC 9(05) COMP VALUE ZEROS.                  
020300 77  WS-ACEPTADOS            PIC 9(05) COMP VALUE ZEROS.                  
020400 77  WS-RECHAZADOS           PIC 9(05) COMP VALUE ZEROS.                  
020500 77  WS-TOTAL-PRINT          PIC ZZZZ9.                                   
020600                                                                          
020700*///////////// COPYS DE RECHAZO //////////////////////////////////        
020800     COPY CPCTAERR.                                                       
020900*//////////////////////////////////////////////////////////////           
021000                                                                          
021100 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
021200                                                                          
021300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
021400 PROCEDURE DIVISION.                                                      
021500                                                                          
021600 MAIN-PROGRAM-I.                                                          
021700                                                                          
021800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
021900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
022000                            UNTIL WS-FIN-LECTURA.                         
022100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
022200                                                                          
022300 MAIN-PROGRAM-F. GOBACK.                                                  
022400                                                                          
022500                                                                          
022600*-----------------------------------------------------------------        
022700 1000-INICIO-I.                                                           
022800                                                                          
022900     SET WS-NO-FIN-LECTURA TO TRUE.                                       
023000                                                                          
023100     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.                          
023200     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
023300                                                                          
023400     OPEN INPUT ENTRADA.                                                  
023500     IF FS-ENT IS NOT EQUAL '00'                                          
023600        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENT                       
023700        SET WS-FIN-LECTURA TO TRUE                                        
023800     END-IF.                                                              
023900                                                                          
024000     OPEN OUTPUT SALIDA.                                                  
024100     IF FS-SAL IS NOT EQUAL '00'                                          
024200        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SAL                        
024300        MOVE 9999 TO RETURN-CODE                                          
024400        SET WS-FIN-LECTURA TO TRUE                                        
024500     END-IF.                                                              
024600                                                                          
024700     OPEN INPUT USRMAE.                                                   
024800     IF FS-USR IS NOT EQUAL '00'                                          
024900        DISPLAY '* ERROR EN OPEN USRMAE = ' FS-USR                        
025000        MOVE 9999 TO RETURN-CODE                                          
025100        SET WS-FIN-LECTURA TO TRUE                                        
025200     END-IF.                                                              
025300                                                                          
025400     PERFORM 1100-CARGAR-USUARIOS-I                                       
025500        THRU 1100-CARGAR-USUARIOS-F.                                      
025600                                                                          
025700     OPEN INPUT CTAMAE.                                                   
025800     IF FS-CTA IS NOT EQUAL '00'                                          
025900        DISPLAY '* ERROR EN OPEN CTAMAE = ' FS-CTA                        
026000        MOVE 9999 TO RETURN-CODE                                          
026100        SET WS-FIN-LECTURA TO TRUE                                        
026200     END-IF.                                                              
026300                                                                          
026400     PERFORM 1200-CARGAR-CUENTAS-I                                        
026500        THRU 1200-CARGAR-CUENTAS-F.                                       
026600                                                                          
026700     PERFORM 1300-CONTAR-MOVIMIENTOS-I                                    
026800        THRU 1300-CONTAR-MOVIMIENTOS-F.                                   
026900                                                                          
027000     OPEN EXTEND MOVLOG.                                                  
027100     IF FS-MOV IS NOT EQUAL '00'                                          
027200        DISPLAY '* ERROR EN OPEN EXTEND MOVLOG = ' FS-MOV                 
027300        MOVE 9999 TO RETURN-CODE                                          
027400        SET WS-FIN-LECTURA TO TRUE                                        
027500     END-IF.                                                              
027600                                                                          
027700     IF NOT WS-FIN-LECTURA                                                
027800        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
027900     END-IF.                                                              
028000                                                                          
028100 1000-INICIO-F. EXIT.                                                     
028200                                                                          
028300                                                                          
028400*-----------------------------------------------------------------        
028500 1100-CARGAR-USUARIOS-I.                                                  
028600                                                                          
028700     SET WS-NO-FIN-USR TO TRUE.                                           
028800                                                                          
028900     PERFORM 1110-LEER-USUARIO-I THRU 1110-LEER-USUARIO-F.                
029000     PERFORM 1120-ALTA-EN-TABLA-I THRU 1120-ALTA-EN-TABLA-F               
029100        UNTIL WS-FIN-USR.                                                 
029200                                                                          
029300     CLOSE USRMAE.                                                        
029400                                                                          
029500 1100-CARGAR-USUARIOS-F. EXIT.                                            
029600                                                                          
029700                                                                          
029800*-----------------------------------------------------------------        
029900 1110-LEER-USUARIO-I.                                                     
030000                                                                          
030100     READ USRMAE                                                          
030200                                                                          
030300     EVALUATE FS-USR                                                      
030400        WHEN '00'                                                         
030500           CONTINUE                                                       
030600        WHEN '10'                                                         
030700           SET WS-FIN-USR TO TRUE                                         
030800        WHEN OTHER                                                        
030900           DISPLAY '*ERROR EN LECTURA USRMAE: ' FS-USR                    
031000           MOVE 9999 TO RETURN-CODE                                       
031100           SET WS-FIN-USR TO TRUE                                         
031200     END-EVALUATE.                                                        
031300                                                                          
031400 1110-LEER-USUARIO-F. EXIT.                                               
031500                                                                          
031600                                                                          
031700*-----------------------------------------------------------------        
031800 1120-ALTA-EN-TABLA-I.                                                    
031900                                                                          
032000     ADD 1 TO WS-USR-CANT.                                                
032100     SET WS-USR-IDX TO WS-USR-CANT.                                       
032200     MOVE USR-ID     TO TU-ID (WS-USR-IDX).                               
032300     MOVE USR-NOMBRE TO TU-NOMBRE (WS-USR-IDX).                           
032400                                                                          
032500     PERFORM 1110-LEER-USUARIO-I THRU 1110-LEER-USUARIO-F.                
032600                                                                          
032700 1120-ALTA-EN-TABLA-F. EXIT.                                              
032800                                                                          
032900                                                                          
033000*-----------------------------------------------------------------        
033100 1200-CARGAR-CUENTAS-I.                                                   
033200                                                                          
033300     SET WS-NO-FIN-CTA TO TRUE.                                           
033400                                                                          
033500     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
033600     PERFORM 1220-ALTA-EN-TABLA-I THRU 1220-ALTA-EN-TABLA-F               
033700        UNTIL WS-FIN-CTA.                                                 
033800                                                                          
033900     CLOSE CTAMAE.                                                        
034000                                                                          
034100 1200-CARGAR-CUENTAS-F. EXIT.                                             
034200                                                                          
034300                                                                          
034400*-----------------------------------------------------------------        
034500 1210-LEER-CUENTA-I.                                                      
034600                                                                          
034700     READ CTAMAE                                                          
034800                                                                          
034900     EVALUATE FS-CTA                                                      
035000        WHEN '00'                                                         
035100           CONTINUE                                                       
035200        WHEN '10'                                                         
035300           SET WS-FIN-CTA TO TRUE                                         
035400        WHEN OTHER                                                        
035500           DISPLAY '*ERROR EN LECTURA CTAMAE: ' FS-CTA                    
035600           MOVE 9999 TO RETURN-CODE                                       
035700           SET WS-FIN-CTA TO TRUE                                         
035800     END-EVALUATE.                                                        
035900                                                                          
036000 1210-LEER-CUENTA-F. EXIT.                                                
036100                                                                          
036200                                                                          
036300*-----------------------------------------------------------------        
036400 1220-ALTA-EN-TABLA-I.                                                    
036500                                                                          
036600     ADD 1 TO WS-CTA-CANT.                                                
036700     SET WS-CTA-IDX TO WS-CTA-CANT.                                       
036800     MOVE CTA-ID          TO TC-ID (WS-CTA-IDX).                          
036900     MOVE CTA-USR-ID      TO TC-USR-ID (WS-CTA-IDX).                      
037000     MOVE CTA-NUMERO      TO TC-NUMERO (WS-CTA-IDX).                      
037100     MOVE CTA-ESTADO      TO TC-ESTADO (WS-CTA-IDX).                      
037200     MOVE CTA-SALDO       TO TC-SALDO (WS-CTA-IDX).                       
037300     MOVE CTA-ALTA-FECHA  TO TC-ALTA-FECHA (WS-CTA-IDX).                  
037400     MOVE CTA-ALTA-HORA   TO TC-ALTA-HORA (WS-CTA-IDX).                   
037500     MOVE CTA-BAJA-FECHA  TO TC-BAJA-FECHA (WS-CTA-IDX).                  
037600     MOVE CTA-BAJA-HORA   TO TC-BAJA-HORA (WS-CTA-IDX).                   
037700                                                                          
037800     PERFORM 1210-LEER-CUENTA-I THRU 1210-LEER-CUENTA-F.                  
037900                                                                          
038000 1220-ALTA-EN-TABLA-F. EXIT.                                              
038100                                                                          
038200                                                                          
038300*-----------------------------------------------------------------        
038400 1300-CONTAR-MOVIMIENTOS-I.                                               
038500                                                                          
038600     OPEN INPUT MOVLOG.                                                   
038700     IF FS-MOV IS NOT EQUAL '00'                                          
038800        DISPLAY '* ERROR EN OPEN MOVLOG = ' FS-MOV                        
038900        MOVE 9999 TO RETURN-CODE                                          
039000        SET WS-FIN-LECTURA TO TRUE                                        
039100     ELSE                                                                 
039200        SET WS-NO-FIN-MOV TO TRUE                                         
039300        PERFORM 1310-LEER-MOVIMIENTO-I THRU 1310-LEER-MOVIMIENTO-F        
039400        PERFORM 1320-CONTAR-UNO-I THRU 1320-CONTAR-UNO-F                  
039500           UNTIL WS-FIN-MOV                                               
039600        CLOSE MOVLOG                                                      
039700     END-IF.                                                              
039800                                                                          
039900 1300-CONTAR-MOVIMIENTOS-F. EXIT.                                         
040000                                                                          
040100                                                                          
040200*-----------------------------------------------------------------        
040300 1310-LEER-MOVIMIENTO-I.                                                  
040400                                                                          
040500     READ MOVLOG                                                          
040600                                                                          
040700     EVALUATE FS-MOV                                                      
040800        WHEN '00'                                                         
040900           CONTINUE                                                       
041000        WHEN '10'                                                         
041100           SET WS-FIN-MOV TO TRUE                                         
041200        WHEN OTHER                                                        
041300           DISPLAY '*ERROR EN LECTURA MOVLOG: ' FS-MOV                    
041400           MOVE 9999 TO RETURN-CODE                                       
041500           SET WS-FIN-MOV TO TRUE                                         
041600     END-EVALUATE.                                                        
041700                                                                          
041800 1310-LEER-MOVIMIENTO-F. EXIT.                                            
041900                                                                          
042000                                                                          
042100*-----------------------------------------------------------------        
042200 1320-CONTAR-UNO-I.                                                       
042300                                                                          
042400     ADD 1 TO WS-MOV-CANT.                                                
042500     PERFORM 1310-LEER-MOVIMIENTO-I THRU 1310-LEER-MOVIMIENTO-F.          
042600                                                                          
042700 1320-CONTAR-UNO-F. EXIT.                                                 
042800                                                                          
042900                                                                          
043000*-----------------------------------------------------------------        
043100 2000-PROCESO-I.                                                          
043200                                                                          
043300     ADD 1 TO WS-LEIDOS.                                                  
043400     MOVE ZEROS TO WS-COD-RECHAZO.                                        
043500     MOVE ZEROS TO WS-CTA-IDX-HALLADA.                                    
043600     MOVE SPACES TO REG-SALIDA.                                           
043700                                                                          
043800     PERFORM 2050-TOMAR-BLOQUEO-I THRU 2050-TOMAR-BLOQUEO-F.              
043900                                                                          
044000     IF RCZ-NINGUNO                                                       
044100        PERFORM 2210-BUSCAR-USUARIO-I                                     
044200           THRU 2210-BUSCAR-USUARIO-F                                     
044300        IF RCZ-NINGUNO                                                    
044400           PERFORM 2220-BUSCAR-CUENTA-I                                   
044500              THRU 2220-BUSCAR-CUENTA-F                                   
044600        END-IF                                                            
044700        IF RCZ-NINGUNO                                                    
044800           PERFORM 2230-VALIDAR-CUENTA-I                                  
044900              THRU 2230-VALIDAR-CUENTA-F                                  
045000        END-IF                                                            
045100        IF RCZ-NINGUNO                                                    
045200           PERFORM 2400-PROCESAR-MOVIMIENTO-I                             
045300              THRU 2400-PROCESAR-MOVIMIENTO-F                             
045400           ADD 1 TO WS-ACEPTADOS                                          
045500        ELSE                                                              
045600           ADD 1 TO WS-RECHAZADOS                                         
045700        END-IF                                                            
045800        PERFORM 2900-LIBERAR-BLOQUEO-I                                    
045900           THRU 2900-LIBERAR-BLOQUEO-F                                    
046000     ELSE                                                                 
046100        ADD 1 TO WS-RECHAZADOS                                            
046200     END-IF.                                                              
046300                                                                          
046400     PERFORM 2600-ESCRIBIR-SALIDA-I                                       
046500        THRU 2600-ESCRIBIR-SALIDA-F.                                      
046600                                                                          
046700     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
046800                                                                          
046900 2000-PROCESO-F. EXIT.                                                    
047000                                                                          
047100                                                                          
047200*-----------------------------------------------------------------        
047300 2100-LEER-I.                                                             
047400                                                                          
047500     READ ENTRADA                                                         
047600                                                                          
047700     EVALUATE FS-ENT                                                      
047800        WHEN '00'                                                         
047900           CONTINUE                                                       
048000        WHEN '10'                                                         
048100           SET WS-FIN-LECTURA TO TRUE                                     
048200        WHEN OTHER                                                        
048300           DISPLAY '*ERROR EN LECTURA ENTRADA: ' FS-ENT                   
048400           MOVE 9999 TO RETURN-CODE                                       
048500           SET WS-FIN-LECTURA TO TRUE                                     
048600     END-EVALUATE.                                                        
048700                                                                          
048800 2100-LEER-F. EXIT.                                                       
048900                                                                          
049000                                                                          
049100*-----------------------------------------------------------------        
049200 2050-TOMAR-BLOQUEO-I.                                                    
049300                                                                          
049400     MOVE ZEROS TO WS-BLOQ-INTENTOS.                                      
049500     SET WS-BLOQ-NO-OBTENIDO TO TRUE.                                     
049600                                                                          
049700     PERFORM 2060-INTENTAR-BLOQUEO-I THRU 2060-INTENTAR-BLOQUEO-F         
049800        UNTIL WS-BLOQ-SI-OBTENIDO                                         
049900           OR WS-BLOQ-INTENTOS NOT LESS WS-BLOQ-MAX-INTENTOS.             
050000                                                                          
050100     IF WS-BLOQ-SI-OBTENIDO                                               
050200        SET RCZ-NINGUNO TO TRUE                                           
050300     ELSE                                                                 
050400        SET RCZ-CUENTA-BLOQUEADA TO TRUE                                  
050500     END-IF.                                                              
050600                                                                          
050700 2050-TOMAR-BLOQUEO-F. EXIT.                                              
050800                                                                          
050900                                                                          
051000*-----------------------------------------------------------------        
051100 2060-INTENTAR-BLOQUEO-I.                                                 
051200                                                                          
051300     ADD 1 TO WS-BLOQ-INTENTOS.                                           
051400     MOVE ZEROS TO WS-BLOQ-IDX-HALLADO.                                   
051500     MOVE ZEROS TO WS-BLOQ-IDX-LIBRE.                                     
051600                                                                          
051700     PERFORM 2061-BUSCAR-SLOT-I THRU 2061-BUSCAR-SLOT-F                   
051800        VARYING WS-BLOQ-IDX FROM 1 BY 1                                   
051900        UNTIL WS-BLOQ-IDX GREATER 50.                                     
052000                                                                          
052100     IF WS-BLOQ-IDX-HALLADO NOT EQUAL ZEROS                               
052200        SET WS-BLOQ-IDX TO WS-BLOQ-IDX-HALLADO                            
052300        IF WS-BLOQ-LIBRE (WS-BLOQ-IDX)                                    
052400           SET WS-BLOQ-EN-USO (WS-BLOQ-IDX) TO TRUE                       
052500           SET WS-BLOQ-SI-OBTENIDO TO TRUE                                
052600        END-IF                                                            
052700     ELSE                                                                 
052800        IF WS-BLOQ-IDX-LIBRE NOT EQUAL ZEROS                              
052900           SET WS-BLOQ-IDX TO WS-BLOQ-IDX-LIBRE                           
053000           MOVE ENT-CTA-NUMERO TO WS-BLOQ-CTA-NUMERO (WS-BLOQ-IDX)        
053100           SET WS-BLOQ-EN-USO (WS-BLOQ-IDX) TO TRUE                       
053200           SET WS-BLOQ-SI-OBTENIDO TO TRUE                                
053300        END-IF                                                            
053400     END-IF.                                                              
053500                                                                          
053600 2060-INTENTAR-BLOQUEO-F. EXIT.                                           
053700                                                                          
053800                                                                          
053900*-----------------------------------------------------------------        
054000 2061-BUSCAR-SLOT-I.                                                      
054100                                                                          
054200     IF WS-BLOQ-IDX-HALLADO EQUAL ZEROS                                   
054300        IF WS-BLOQ-CTA-NUMERO (WS-BLOQ-IDX) EQUAL ENT-CTA-NUMERO          
054400           MOVE WS-BLOQ-IDX TO WS-BLOQ-IDX-HALLADO                        
054500        ELSE                                                              
054600           IF WS-BLOQ-IDX-LIBRE EQUAL ZEROS                               
054700              IF WS-BLOQ-CTA-NUMERO (WS-BLOQ-IDX) EQUAL SPACES            
054800                 MOVE WS-BLOQ-IDX TO WS-BLOQ-IDX-LIBRE                    
054900              END-IF                                                      
055000           END-IF                                                         
055100        END-IF                                                            
055200     END-IF.                                                              
055300                                                                          
055400 2061-BUSCAR-SLOT-F. EXIT.                                                
055500                                                                          
055600                                                                          
055700*-----------------------------------------------------------------        
055800 2900-LIBERAR-BLOQUEO-I.                                                  
055900                                                                          
056000     MOVE ZEROS TO WS-BLOQ-IDX-HALLADO.                                   
056100                                                                          
056200     PERFORM 2901-BUSCAR-OCUPADO-I THRU 2901-BUSCAR-OCUPADO-F             
056300        VARYING WS-BLOQ-IDX FROM 1 BY 1                                   
056400        UNTIL WS-BLOQ-IDX GREATER 50.                                     
056500                                                                          
056600     IF WS-BLOQ-IDX-HALLADO NOT EQUAL ZEROS                               
056700        SET WS-BLOQ-IDX TO WS-BLOQ-IDX-HALLADO                            
056800        SET WS-BLOQ-LIBRE (WS-BLOQ-IDX) TO TRUE                           
056900     END-IF.                                                              
057000                                                                          
057100 2900-LIBERAR-BLOQUEO-F. EXIT.                                            
057200                                                                          
057300                                                                          
057400*-----------------------------------------------------------------        
057500 2901-BUSCAR-OCUPADO-I.                                                   
057600                                                                          
057700     IF WS-BLOQ-IDX-HALLADO EQUAL ZEROS                                   
057800        IF WS-BLOQ-CTA-NUMERO (WS-BLOQ-IDX) EQUAL ENT-CTA-NUMERO          
057900           MOVE WS-BLOQ-IDX TO WS-BLOQ-IDX-HALLADO                        
058000        END-IF                                                            
058100     END-IF.                                                              
058200                                                                          
058300 2901-BUSCAR-OCUPADO-F. EXIT.                                             
058400                                                                          
058500                                                                          
058600*-----------------------------------------------------------------        
058700 2210-BUSCAR-USUARIO-I.                                                   
058800                                                                          
058900     SET RCZ-USUARIO-INEXISTENTE TO TRUE.                                 
059000                                                                          
059100     PERFORM 2211-COMPARAR-UNO-I THRU 2211-COMPARAR-UNO-F                 
059200        VARYING WS-USR-IDX FROM 1 BY 1                                    
059300        UNTIL WS-USR-IDX GREATER WS-USR-CANT.                             
059400                                                                          
059500 2210-BUSCAR-USUARIO-F. EXIT.                                             
059600                                                                          
059700                                                                          
059800*-----------------------------------------------------------------        
059900 2211-COMPARAR-UNO-I.                                                     
060000                                                                          
060100     IF TU-ID (WS-USR-IDX) EQUAL ENT-USR-ID                               
060200        SET RCZ-NINGUNO TO TRUE                                           
060300        SET WS-USR-IDX TO WS-USR-CANT                                     
060400     END-IF.                                                              
060500                                                                          
060600 2211-COMPARAR-UNO-F. EXIT.                                               
060700                                                                          
060800                                                                          
060900*-----------------------------------------------------------------        
061000 2220-BUSCAR-CUENTA-I.                                                    
061100                                                                          
061200     SET RCZ-CUENTA-INEXISTENTE TO TRUE.                                  
061300                                                                          
061400     PERFORM 2221-COMPARAR-UNO-I THRU 2221-COMPARAR-UNO-F                 
061500        VARYING WS-CTA-IDX FROM 1 BY 1                                    
061600        UNTIL WS-CTA-IDX GREATER WS-CTA-CANT.                             
061700                                                                          
061800 2220-BUSCAR-CUENTA-F. EXIT.                                              
061900                                                                          
062000                                                                          
062100*-----------------------------------------------------------------        
062200 2221-COMPARAR-UNO-I.                                                     
062300                                                                          
062400     IF TC-NUMERO (WS-CTA-IDX) EQUAL ENT-CTA-NUMERO                       
062500        SET RCZ-NINGUNO TO TRUE                                           
062600        MOVE WS-CTA-IDX TO WS-CTA-IDX-HALLADA                             
062700        SET WS-CTA-IDX TO WS-CTA-CANT                                     
062800     END-IF.                                                              
062900                                                                          
063000 2221-COMPARAR-UNO-F. EXIT.                                               
063100                                                                          
063200                                                                          
063300*-----------------------------------------------------------------        
063400 2230-VALIDAR-CUENTA-I.                                                   
063500                                                                          
063600     SET WS-CTA-IDX TO WS-CTA-IDX-HALLADA.                                
063700                                                                          
063800     IF TC-USR-ID (WS-CTA-IDX) NOT EQUAL ENT-USR-ID                       
063900        SET RCZ-CUENTA-USUARIO-NO-COINCIDE TO TRUE                        
064000     ELSE                                                                 
064100        IF TC-ESTADO (WS-CTA-IDX) EQUAL '2'                               
064200           SET RCZ-CUENTA-YA-DE-BAJA TO TRUE                              
064300        ELSE                                                              
064400           IF ENT-IMPORTE GREATER TC-SALDO (WS-CTA-IDX)                   
064500              SET RCZ-IMPORTE-SUPERA-SALDO TO TRUE                        
064600           END-IF                                                         
064700        END-IF                                                            
064800     END-IF.                                                              
064900                                                                          
065000 2230-VALIDAR-CUENTA-F. EXIT.                                             
065100                                                                          
065200                                                                          
065300*-----------------------------------------------------------------        
065400 2400-PROCESAR-MOVIMIENTO-I.                                              
065500                                                                          
065600     SET WS-CTA-IDX TO WS-CTA-IDX-HALLADA.                                
065700                                                                          
065800     MOVE TC-SALDO (WS-CTA-IDX) TO WS-SALDO-ANTERIOR.                     
065900     SUBTRACT ENT-IMPORTE FROM TC-SALDO (WS-CTA-IDX).                     
066000                                                                          
066100     PERFORM 8000-REGRABAR-CTAMAE-I                                       
066200        THRU 8000-REGRABAR-CTAMAE-F.                                      
066300                                                                          
066400     IF FS-CTA EQUAL '00'                                                 
066500        MOVE TC-SALDO (WS-CTA-IDX) TO WS-SALDO-SNAPSHOT                   
066600        MOVE 'S'                   TO SAL-RESULTADO                       
066700     ELSE                                                                 
066800        ADD ENT-IMPORTE TO TC-SALDO (WS-CTA-IDX)                          
066900        MOVE WS-SALDO-ANTERIOR     TO WS-SALDO-SNAPSHOT                   
067000        MOVE 'F'                   TO SAL-RESULTADO                       
067100     END-IF.                                                              
067200                                                                          
067300     PERFORM 2450-GENERAR-TRANS-ID-I                                      
067400        THRU 2450-GENERAR-TRANS-ID-F.                                     
067500                                                                          
067600     PERFORM 2460-GRABAR-MOVIMIENTO-I                                     
067700        THRU 2460-GRABAR-MOVIMIENTO-F.                                    
067800                                                                          
067900     MOVE TC-NUMERO (WS-CTA-IDX) TO SAL-CTA-NUMERO.                       
068000     MOVE WS-TID-TEXTO           TO SAL-TRANS-ID.                         
068100     MOVE ENT-IMPORTE            TO SAL-IMPORTE.                          
068200     MOVE WS-FECHA-SISTEMA       TO SAL-FECHA-MOV.                        
068300     MOVE WS-HORA-HHMISS         TO SAL-HORA-MOV.                         
068400                                                                          
068500 2400-PROCESAR-MOVIMIENTO-F. EXIT.                                        
068600                                                                          
068700                                                                          
068800*-----------------------------------------------------------------        
068900 2450-GENERAR-TRANS-ID-I.                                                 
069000                                                                          
069100     ADD 1 TO WS-MOV-CANT.                                                
069200     MOVE WS-FECHA-SISTEMA TO WS-TID-FECHA.                               
069300     MOVE WS-HORA-HHMISS   TO WS-TID-HORA.                                
069400     MOVE WS-MOV-CANT      TO WS-TID-SECUENCIA.                           
069500                                                                          
069600 2450-GENERAR-TRANS-ID-F. EXIT.                                           
069700                                                                          
069800                                                                          
069900*-----------------------------------------------------------------        
070000 2460-GRABAR-MOVIMIENTO-I.                                                
070100                                                                          
070200     MOVE SPACES            TO REG-MOVIMIENTO.                            
070300     MOVE WS-MOV-CANT       TO MOV-SECUENCIA.                             
070400     MOVE WS-TID-TEXTO      TO MOV-ID.                                    
070500     MOVE TC-ID (WS-CTA-IDX) TO MOV-CTA-ID.                               
070600     MOVE TC-NUMERO (WS-CTA-IDX) TO MOV-CTA-NUMERO.                       
070700     MOVE 'USE '             TO MOV-TIPO.                                 
070800     MOVE SAL-RESULTADO      TO MOV-RESULTADO.                            
070900     MOVE ENT-IMPORTE        TO MOV-IMPORTE.                              
071000     MOVE WS-SALDO-SNAPSHOT  TO MOV-SALDO-POST.                           
071100     MOVE WS-FECHA-SISTEMA   TO MOV-FECHA-AAAAMMDD.                       
071200     MOVE WS-HORA-HHMISS     TO MOV-FECHA-HHMISS.                         
071300                                                                          
071400     WRITE REG-MOVIMIENTO.                                                
071500     IF FS-MOV IS NOT EQUAL '00'                                          
071600        DISPLAY '* ERROR EN WRITE MOVLOG = ' FS-MOV                       
071700        MOVE 9999 TO RETURN-CODE                                          
071800     END-IF.                                                              
071900                                                                          
072000 2460-GRABAR-MOVIMIENTO-F. EXIT.                                          
072100                                                                          
072200                                                                          
072300*-----------------------------------------------------------------        
072400 2600-ESCRIBIR-SALIDA-I.                                                  
072500                                                                          
072600     MOVE WS-COD-RECHAZO TO SAL-COD-RECHAZO.                              
072700     IF SAL-CTA-NUMERO EQUAL SPACES                                       
072800        MOVE ENT-CTA-NUMERO TO SAL-CTA-NUMERO                             
072900     END-IF.                                                              
073000                                                                          
073100     WRITE REG-SALIDA.                                                    
073200     IF FS-SAL IS NOT EQUAL '00'                                          
073300        DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SAL                       
073400        MOVE 9999 TO RETURN-CODE                                          
073500        SET WS-FIN-LECTURA TO TRUE                                        
073600     END-IF.                                                              
073700                                                                          
073800 2600-ESCRIBIR-SALIDA-F. EXIT.                                            
073900                                                                          
074000                                                                          
074100*-----------------------------------------------------------------        
074200 8000-REGRABAR-CTAMAE-I.                                                  
074300                                                                          
074400     OPEN OUTPUT CTAMAE.                                                  
074500     IF FS-CTA IS NOT EQUAL '00'                                          
074600        DISPLAY '* ERROR EN OPEN (REGRABAR) CTAMAE = ' FS-CTA             
074700     ELSE                                                                 
074800        PERFORM 8010-GRABAR-UNO-I THRU 8010-GRABAR-UNO-F                  
074900           VARYING WS-CTA-IDX FROM 1 BY 1                                 
075000           UNTIL WS-CTA-IDX GREATER WS-CTA-CANT                           
075100        CLOSE CTAMAE                                                      
075200     END-IF.                                                              
075300                                                                          
075400 8000-REGRABAR-CTAMAE-F. EXIT.                                            
075500                                                                          
075600                                                                          
075700*-----------------------------------------------------------------        
075800 8010-GRABAR-UNO-I.                                                       
075900                                                                          
076000     MOVE TC-ID (WS-CTA-IDX)         TO CTA-ID.                           
076100     MOVE TC-USR-ID (WS-CTA-IDX)     TO CTA-USR-ID.                       
076200     MOVE TC-NUMERO (WS-CTA-IDX)     TO CTA-NUMERO.                       
076300     MOVE TC-ESTADO (WS-CTA-IDX)     TO CTA-ESTADO.                       
076400     MOVE TC-SALDO (WS-CTA-IDX)      TO CTA-SALDO.                        
076500     MOVE TC-ALTA-FECHA (WS-CTA-IDX) TO CTA-ALTA-FECHA.                   
076600     MOVE TC-ALTA-HORA (WS-CTA-IDX)  TO CTA-ALTA-HORA.                    
076700     MOVE TC-BAJA-FECHA (WS-CTA-IDX) TO CTA-BAJA-FECHA.                   
076800     MOVE TC-BAJA-HORA (WS-CTA-IDX)  TO CTA-BAJA-HORA.                    
076900     WRITE REG-CUENTA.                                                    
077000                                                                          
077100 8010-GRABAR-UNO-F. EXIT.                                                 
077200                                                                          
077300                                                                          
077400*-----------------------------------------------------------------        
077500 9999-FINAL-I.                                                            
077600                                                                          
077700     CLOSE ENTRADA.                                                       
077800     IF FS-ENT IS NOT EQUAL '00'                                          
077900        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT                      
078000        MOVE 9999 TO RETURN-CODE                                          
078100     END-IF.                                                              
078200                                                                          
078300     CLOSE SALIDA.                                                        
078400     IF FS-SAL IS NOT EQUAL '00'                                          
078500        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SAL                       
078600        MOVE 9999 TO RETURN-CODE                                          
078700     END-IF.                                                              
078800                                                                          
078900     CLOSE MOVLOG.                                                        
079000     IF FS-MOV IS NOT EQUAL '00'                                          
079100        DISPLAY '* ERROR EN CLOSE MOVLOG = ' FS-MOV                       
079200        MOVE 9999 TO RETURN-CODE                                          
079300     END-IF.                                                              
079400                                                                          
079500     DISPLAY ' '.                                                         
079600     DISPLAY '=================================='.                        
079700     DISPLAY 'PGMSALDB - USO DE SALDO (DEBITO)'.                          
079800     MOVE WS-LEIDOS     TO WS-TOTAL-PRINT                                 
079900     DISPLAY 'SOLICITUDES LEIDAS:    ' WS-TOTAL-PRINT                     
080000     MOVE WS-ACEPTADOS  TO WS-TOTAL-PRINT                                 
080100     DISPLAY 'MOVIMIENTOS PROCESADOS:' WS-TOTAL-PRINT                     
080200     MOVE WS-RECHAZADOS TO WS-TOTAL-PRINT                                 
080300     DISPLAY 'SOLICITUDES RECHAZADAS:' WS-TOTAL-PRINT.                    
080400                                                                          
080500 9999-FINAL-F. EXIT.                                                      
